000100************************************************************** CV004
000200*    CKVALWS  --  SCRATCH WORKING STORAGE FOR THE RULE-SCHEMA * CV004
000300*    VALIDATION ENGINE (CKVALLOG.CPY).  COPIED INTO BOTH THE  * CV004
000400*    BATCH DRIVER (CKRSVAL) AND THE SELF-TEST DRIVER          * CV004
000500*    (TESTS.CBL) SO BOTH RUN THE IDENTICAL ENGINE STATE.      * CV004
000600*------------------------------------------------------------* CV004
000700*    MAINTENANCE                                               CV004
000800*    -----------                                               CV004
000900*    2024-02-09  RSK  TKT-40117  NEW COPYBOOK FOR RULE-SCHEMA * CV004
001000*                     VALIDATION BATCH (CKRSVAL PROJECT).      CV004
001100*    2024-03-01  RSK  TKT-40188  ADDED ALLOWED-VALUES ALIAS   * CV004
001200*                     WORK FIELDS FOR ENUM RULE.               CV004
001300*    2024-04-18  RSK  TKT-40210  WIDENED WS-SEEN-NAMES TABLE  * CV004
001400*                     FROM 200 TO 2000 ENTRIES -- LARGE       * CV004
001500*                     SCHEMA BLEW THE OLD LIMIT IN PARALLEL.  * CV004
001600************************************************************** CV004
001700*--------------------------------------------------------------
001800*    ONE-TIME RULE-INDEX CONSTANTS
001900*--------------------------------------------------------------
002000 01  WS-VALWS-CONSTANTS.
002100     05  WS-MAX-SEEN-NAMES           PIC S9(04) COMP
002200                                     VALUE +2000.
002300     05  WS-MAX-LIST-ENTRIES         PIC S9(04) COMP
002400                                     VALUE +20.
002500     05  WS-SUPPORTED-TYPES-TEXT     PIC X(68) VALUE
002600         'headers, non_empty, range, enum, length, regex, uniqu
002700-        'e, decimal'.
002800     05  FILLER                      PIC X(04).
002900*--------------------------------------------------------------
003000*    DUPLICATE-NAME MEMORY -- ONE ENTRY PER RULE NAME SEEN
003100*    SO FAR THIS RUN, IN RULE-INDEX ORDER
003200*--------------------------------------------------------------
003300 01  WS-SEEN-NAME-AREA.
003400     05  WS-SEEN-COUNT               PIC S9(04) COMP VALUE ZERO.
003500     05  WS-SEEN-NAMES OCCURS 2000 TIMES
003600                                     PIC X(40).
003700     05  FILLER                      PIC X(04).
003800*--------------------------------------------------------------
003900*    RUNNING TOTALS CARRIED ACROSS THE WHOLE RULE LIST
004000*--------------------------------------------------------------
004100 01  WS-RUN-TOTALS.
004200     05  WS-HEADERS-COUNT            PIC S9(04) COMP VALUE ZERO.
004300     05  WS-ISSUE-COUNT              PIC S9(04) COMP VALUE ZERO.
004400     05  WS-ERROR-COUNT              PIC S9(04) COMP VALUE ZERO.
004500     05  WS-WARN-COUNT               PIC S9(04) COMP VALUE ZERO.
004600     05  FILLER                      PIC X(04).
004700*--------------------------------------------------------------
004800*    PER-RULE WORKING FIELDS -- RESET AT THE TOP OF
004900*    2200-VALIDATE-ONE-RULE FOR EVERY RULE PROCESSED
005000*--------------------------------------------------------------
005100 01  WS-CURRENT-RULE.
005200     05  WS-RULE-SUB                 PIC S9(04) COMP.
005300     05  WS-TRIMMED-TYPE             PIC X(10).
005400     05  WS-TRIMMED-NAME             PIC X(40).
005500     05  WS-IDX-DISPLAY              PIC Z(04)9.
005600     05  WS-IDX-TEXT                 PIC X(05).
005700     05  WS-IDX-LEN                  PIC S9(04) COMP.
005800     05  WS-PATH-TEXT                PIC X(30).
005900     05  WS-PATH-LEN                 PIC S9(04) COMP.
006000     05  WS-RULE-STATUS              PIC X(01).
006100         88  WS-RULE-SKIP            VALUE 'S'.
006200         88  WS-RULE-CONTINUE        VALUE 'C'.
006300     05  WS-NAME-IS-DUP              PIC X(01).
006400         88  WS-NAME-DUPLICATE       VALUE 'Y'.
006500         88  WS-NAME-NOT-DUPLICATE   VALUE 'N'.
006600     05  FILLER                      PIC X(04).
006700*    DUMP VIEW OF THE ABOVE GROUP -- USED BY THE ABEND TRACE
006800*    (UPSI-1 SWITCH) WHEN A RULE BLOWS UP A PARSE PARAGRAPH
006900 01  WS-CURRENT-RULE-DUMP REDEFINES WS-CURRENT-RULE
007000                                     PIC X(102).
007100*--------------------------------------------------------------
007200*    COLUMN-LIST WORK AREA -- SHARED BY HEADERS / NON_EMPTY /
007300*    UNIQUE (IDENTICAL CHECK) AND BY ENUM'S ALLOWED LIST
007400*--------------------------------------------------------------
007500 01  WS-LIST-WORK-AREA.
007600     05  WS-LIST-COUNT               PIC S9(04) COMP.
007700     05  WS-LIST-SUB                 PIC S9(04) COMP.
007800     05  WS-LIST-ENTRY-LEN           PIC S9(04) COMP.
007900     05  WS-LIST-OK                  PIC X(01).
008000         88  WS-LIST-IS-VALID        VALUE 'Y'.
008100         88  WS-LIST-IS-INVALID      VALUE 'N'.
008200     05  FILLER                      PIC X(04).
008300*--------------------------------------------------------------
008400*    GENERIC TEXT-PARSE WORK AREA -- USED BY THE 8000-SERIES
008500*    VALIDATE-TEXT PARAGRAPHS IN CKVALLOG.CPY
008600*--------------------------------------------------------------
008700 01  WS-PARSE-WORK-AREA.
008800     05  WS-PARSE-TEXT               PIC X(30).
008900     05  WS-PARSE-UPPER              PIC X(30).
009000     05  WS-PARSE-LEN                PIC S9(04) COMP.
009100     05  WS-PARSE-SUB                PIC S9(04) COMP.
009200     05  WS-PARSE-DOT-SEEN           PIC X(01).
009300         88  WS-PARSE-DOT-FOUND      VALUE 'Y'.
009400     05  WS-PARSE-SIGN               PIC S9(01) COMP VALUE +1.
009500     05  WS-PARSE-SCALE-DIV          PIC S9(09) COMP-3
009600                                     VALUE +1.
009700     05  WS-PARSE-DIGIT              PIC 9(01).
009800     05  WS-PARSE-DIGIT-COUNT        PIC S9(04) COMP.
009900     05  WS-PARSE-OK                 PIC X(01).
010000         88  WS-PARSE-IS-VALID       VALUE 'Y'.
010100         88  WS-PARSE-IS-INVALID     VALUE 'N'.
010200     05  WS-PARSE-INT-VALUE          PIC S9(09) COMP-3
010300                                     VALUE ZERO.
010400     05  WS-PARSE-FLOAT-VALUE        PIC S9(13)V9(06) COMP-3
010500                                     VALUE ZERO.
010600     05  WS-PARSE-SPECIAL            PIC X(01).
010700         88  WS-PARSE-IS-INFINITE    VALUE 'I'.
010800         88  WS-PARSE-IS-NAN         VALUE 'N'.
010900         88  WS-PARSE-IS-FINITE      VALUE 'F'.
011000     05  FILLER                      PIC X(04).
011100*--------------------------------------------------------------
011200*    DECIMAL-RULE WORK FIELDS -- HOLDS THE RESOLVED
011300*    PRECISION/SCALE/EXACT-SCALE WHILE 4400-CHECK-DECIMAL-RULE
011400*    RUNS ITS FOUR INDEPENDENT SUB-CHECKS
011500*--------------------------------------------------------------
011600 01  WS-DECIMAL-WORK-AREA.
011700     05  WS-DEC-PRECISION            PIC S9(18) COMP.
011800     05  WS-DEC-SCALE                PIC S9(18) COMP.
011900     05  WS-DEC-EXACT-SCALE          PIC X(01).
012000         88  WS-DEC-EXACT-SCALE-YES  VALUE 'Y'.
012100         88  WS-DEC-EXACT-SCALE-NO   VALUE 'N'.
012200     05  WS-DEC-STOP                 PIC X(01).
012300         88  WS-DEC-STOP-CHECKS      VALUE 'Y'.
012400     05  FILLER                      PIC X(04).
012500*--------------------------------------------------------------
012600*    LENGTH-RULE RESOLVED MIN/MAX (NORM-MIN / NORM-MAX, FOLDED
012700*    HERE SINCE NO SEPARATE NORMALIZED-RULE FILE IS PRODUCED)
012800*--------------------------------------------------------------
012900 01  WS-NORM-WORK-AREA.
013000     05  WS-NORM-MIN                 PIC S9(09)V9(09) COMP-3.
013100     05  WS-NORM-MAX                 PIC S9(09)V9(09) COMP-3.
013200     05  WS-NORM-PRECISION           PIC S9(04) COMP.
013300     05  WS-NORM-SCALE               PIC S9(04) COMP.
013400     05  WS-NORM-EXACT-SCALE         PIC X(01).
013500     05  FILLER                      PIC X(04).
013600*--------------------------------------------------------------
013700*    RANGE-RULE WORK FIELDS -- MIN AND MAX MUST BE PARSED AND
013800*    HELD SEPARATELY SINCE 8300-VALIDATE-FLOAT-TEXT IS SHARED
013900*    AND ONLY CARRIES ONE BOUND'S RESULT AT A TIME
014000*--------------------------------------------------------------
014100 01  WS-RANGE-WORK-AREA.
014200     05  WS-RANGE-MIN-OK             PIC X(01).
014300         88  WS-RANGE-MIN-IS-OK      VALUE 'Y'.
014400     05  WS-RANGE-MAX-OK             PIC X(01).
014500         88  WS-RANGE-MAX-IS-OK      VALUE 'Y'.
014600     05  WS-RANGE-MIN-SPECIAL        PIC X(01).
014700         88  WS-RANGE-MIN-INFINITE   VALUE 'I'.
014800         88  WS-RANGE-MIN-NAN        VALUE 'N'.
014900     05  WS-RANGE-MAX-SPECIAL        PIC X(01).
015000         88  WS-RANGE-MAX-INFINITE   VALUE 'I'.
015100         88  WS-RANGE-MAX-NAN        VALUE 'N'.
015200     05  WS-RANGE-MIN-VALUE          PIC S9(13)V9(06) COMP-3.
015300     05  WS-RANGE-MAX-VALUE          PIC S9(13)V9(06) COMP-3.
015400     05  FILLER                      PIC X(04).
015500*--------------------------------------------------------------
015600*    ADD-ISSUE PARAMETER STAGING -- LOADED BY EVERY CHECK
015700*    PARAGRAPH IMMEDIATELY BEFORE "PERFORM 5000-ADD-ISSUE"
015800*--------------------------------------------------------------
015900 01  WS-ADD-ISSUE-GROUP.
016000     05  WS-ADD-NAME                 PIC X(40).
016100     05  WS-ADD-TYPE                 PIC X(10).
016200     05  WS-ADD-PATH                 PIC X(30).
016300     05  WS-ADD-LEVEL                PIC X(05).
016400     05  WS-ADD-MESSAGE              PIC X(120).
016500     05  WS-MISSING-KEY              PIC X(20).
016600     05  WS-MISSING-KEY-LEN          PIC S9(04) COMP.
016700     05  FILLER                      PIC X(04).
016800*--------------------------------------------------------------
016900*    REGEX STRUCTURAL-CHECK WORK AREA -- 8400-VALIDATE-REGEX-
017000*    PATTERN DOES NOT COMPILE THE PATTERN (NO REGEX ENGINE ON
017100*    THIS COMPILER) -- IT ONLY CHECKS BALANCED PARENS/BRACKETS
017200*    AND A DANGLING TRAILING ESCAPE, WHICH CATCHES THE INPUT
017300*    ERRORS SEEN IN PRACTICE.
017400*--------------------------------------------------------------
017500 01  WS-REGEX-WORK-AREA.
017600     05  WS-REGEX-SUB                PIC S9(04) COMP.
017700     05  WS-REGEX-LEN                PIC S9(04) COMP.
017800     05  WS-REGEX-PAREN-DEPTH        PIC S9(04) COMP.
017900     05  WS-REGEX-BRACKET-DEPTH      PIC S9(04) COMP.
018000     05  WS-REGEX-ESCAPED            PIC X(01).
018100         88  WS-REGEX-IS-ESCAPED     VALUE 'Y'.
018200         88  WS-REGEX-NOT-ESCAPED    VALUE 'N'.
018300     05  WS-REGEX-DETAIL             PIC X(40).
018400     05  WS-REGEX-OK                 PIC X(01).
018500         88  WS-REGEX-IS-VALID       VALUE 'Y'.
018600         88  WS-REGEX-IS-INVALID     VALUE 'N'.
018700     05  FILLER                      PIC X(04).
