000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. CKRSVAL.
000300 AUTHOR. R. S. KOWALCZYK.
000400 INSTALLATION. DATA PROCESSING CENTER.
000500 DATE-WRITTEN. 02/2024.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED. DESTROY PER RETENTION SCHEDULE.
000800*****************************************************************
000900*                                                               *
001000*A    ABSTRACT..                                                *
001100*  CKRSVAL READS A FLATTENED RULE-SCHEMA (ONE CKVALRUL RECORD  *
001200*  PER RULE, ALREADY BROKEN OUT OF ITS ORIGINAL JSON ARRAY BY   *
001300*  AN UPSTREAM STEP) AND VALIDATES EACH RULE AGAINST THE SHOP'S *
001400*  RULE-SCHEMA STANDARDS -- SUPPORTED TYPE, REQUIRED KEYS,      *
001500*  DUPLICATE NAMES, AND THE PER-TYPE BUSINESS CHECKS.  ONE      *
001600*  ISSUE RECORD IS WRITTEN FOR EVERY PROBLEM FOUND, AND A       *
001700*  SINGLE SUMMARY RECORD CARRIES THE OVERALL VALID/INVALID      *
001800*  VERDICT AND THE ISSUE/ERROR/WARN COUNTS.                     *
001900*                                                               *
002000*J    JCL..                                                     *
002100*                                                               *
002200* //CKRSVAL  EXEC PGM=CKRSVAL                                   *
002300* //SYSPDUMP DD SYSOUT=U,HOLD=YES                                *
002400* //SYSOUT   DD SYSOUT=*                                        *
002500* //RULEIN   DD DSN=T54.T9511F.CKRSVAL.RULES.DATA,DISP=SHR       *
002600* //ISSOUT   DD DSN=T54.T9511F.CKRSVAL.ISSUES.DATA,              *
002700* //            DISP=(,CATLG,CATLG),                             *
002800* //            UNIT=USER,SPACE=(CYL,(5,3),RLSE),                *
002900* //            DCB=(RECFM=FB,LRECL=220,BLKSIZE=0)               *
003000* //RESSUM   DD DSN=T54.T9511F.CKRSVAL.RESULT.DATA,              *
003100* //            DISP=(,CATLG,CATLG),                             *
003200* //            UNIT=USER,SPACE=(TRK,(1,1),RLSE),                *
003300* //            DCB=(RECFM=FB,LRECL=27,BLKSIZE=0)                *
003400* //SYSIPT   DD DUMMY                                            *
003500* //*                                                            *
003600*                                                               *
003700*P    ENTRY PARAMETERS..                                        *
003800*     NONE.                                                     *
003900*                                                               *
004000*E    ERRORS DETECTED BY THIS ELEMENT..                         *
004100*     I/O ERROR ON FILES                                        *
004200*                                                               *
004300*C    ELEMENTS INVOKED BY THIS ELEMENT..                        *
004400*                                                               *
004500*     CKVALLOG ---- RULE-SCHEMA VALIDATION ENGINE (COPYBOOK)    *
004600*                                                               *
004700*U    USER CONSTANTS AND TABLES REFERENCED..                    *
004800*     NONE                                                      *
004900*                                                               *
005000*****************************************************************
005100*    MAINTENANCE                                                 *
005200*    -----------                                                 *
005300*    2024-02-09  RSK  TKT-40117  NEW PROGRAM -- RULE-SCHEMA      *
005400*                     VALIDATION BATCH, REPLACES THE AD-HOC      *
005500*                     SPREADSHEET SIGN-OFF PROCESS.               *
005600*    2024-02-23  RSK  TKT-40150  ADDED RESULT-SUMMARY-FILE SO    *
005700*                     DOWNSTREAM JOB STEPS CAN CONDITION ON       *
005800*                     RETURN-CODE WITHOUT PARSING ISSOUT.         *
005900*    2024-03-14  RSK  TKT-40201  WIDENED ISSOUT LRECL FROM 160    *
006000*                     TO 220 -- LONG PATTERN-RULE MESSAGES WERE   *
006100*                     GETTING TRUNCATED.                          *
006200*    1998-11-09  RSK  Y2K-0229  REVIEWED ALL DATE FIELDS IN THIS *
006300*                     PROGRAM AND ITS COPYBOOKS FOR 2-DIGIT YEAR *
006400*                     EXPOSURE -- NONE FOUND, RUN-DATE STAMP IS  *
006500*                     DISPLAY-ONLY AND NEVER COMPARED.            *
006600*    2024-04-02  RSK  TKT-40219  ADDED UPSI-1 ABEND TRACE SWITCH *
006700*                     -- DUMPS WS-CURRENT-RULE-DUMP TO SYSOUT    *
006800*                     BEFORE GOING TO EOJ99-ABEND.                *
006850*    2024-05-06  RSK  TKT-40233  ABEND DUMP NOW ALSO SHOWS THE   *
006870*                     COMBINED FILE-STATUS BYTES AND THE RULE'S  *
006890*                     MIN/MAX TEXT TOGETHER -- SUPPORT WAS ASKING*
006900*                     FOR BOTH SEPARATELY ON EVERY CALL.          *
006950*****************************************************************
007000 EJECT
007100 ENVIRONMENT DIVISION.
007200 CONFIGURATION SECTION.
007300 SOURCE-COMPUTER. IBM-3090.
007400 OBJECT-COMPUTER. IBM-3090.
007500 SPECIAL-NAMES.
007600     C01 IS TOP-OF-FORM
007700     UPSI-0 ON STATUS IS RERUN-REQUESTED
007800     UPSI-1 ON STATUS IS ABEND-TRACE-WANTED.
007900 INPUT-OUTPUT SECTION.
008000 FILE-CONTROL.
008100     SELECT RULE-INPUT-FILE ASSIGN TO RULEIN
008200         FILE STATUS IS FS-RULE-INPUT.
008300     SELECT ISSUES-OUTPUT-FILE ASSIGN TO ISSOUT
008400         FILE STATUS IS FS-ISSUES-OUT.
008500     SELECT RESULT-SUMMARY-FILE ASSIGN TO RESSUM
008600         FILE STATUS IS FS-RESULT-SUM.
008700 EJECT
008800 DATA DIVISION.
008900 FILE SECTION.
009000 FD  RULE-INPUT-FILE
009100     RECORDING MODE IS F
009200     BLOCK CONTAINS 0 RECORDS.
009300 COPY CKVALRUL.
009400 FD  ISSUES-OUTPUT-FILE
009500     RECORDING MODE IS F
009600     BLOCK CONTAINS 0 RECORDS.
009700 COPY CKVALISS.
009800 FD  RESULT-SUMMARY-FILE
009900     RECORDING MODE IS F
010000     BLOCK CONTAINS 0 RECORDS.
010100 COPY CKVALSUM.
010200 EJECT
010300 WORKING-STORAGE SECTION.
010400 01  FILLER                      PIC X(32)
010500                                 VALUE 'CKRSVAL WORKING STORAGE BEGINS '.
010600*-----------------------------------------------------------------
010700*    ENGINE SCRATCH STATE -- SHARED WITH CKVALLOG.CPY
010800*-----------------------------------------------------------------
010900 COPY CKVALWS.
011000 EJECT
011100*-----------------------------------------------------------------
011200*    DRIVER-ONLY WORK AREAS
011300*-----------------------------------------------------------------
011400*    2024-04-02  RSK  TKT-40219  ADDED STANDALONE ENGINE-CALL
011500*                     COUNTER FOR THE ABEND TRACE DISPLAY.
011600 77  WS-ENGINE-CALL-COUNT        PIC S9(09) COMP VALUE ZERO.
011700 01  FS-STATUS-AREA.
011800     05  FS-RULE-INPUT           PIC X(02).
011900         88  FS-RULE-INPUT-OK    VALUE '00'.
012000         88  FS-RULE-INPUT-EOF   VALUE '10'.
012100     05  FS-ISSUES-OUT           PIC X(02).
012200         88  FS-ISSUES-OUT-OK    VALUE '00'.
012300     05  FS-RESULT-SUM           PIC X(02).
012400         88  FS-RESULT-SUM-OK    VALUE '00'.
012500     05  FILLER                  PIC X(04).
012600 01  FS-STATUS-REDEF REDEFINES FS-STATUS-AREA.
012700     05  FILLER                  PIC X(10).
012800 01  DRIVER-SWITCH-AREA.
012900     05  END-OF-FILE-INDICATOR   PIC X(01).
013000         88  END-OF-FILE         VALUE 'Y'.
013100         88  CONTINUE-PROCESSING VALUE 'N'.
013200     05  FILLER                  PIC X(09).
013300 01  DRIVER-COUNTER-AREA.
013400     05  WS-NEXT-INDEX           PIC S9(04) COMP VALUE ZERO.
013500     05  WS-RULES-READ-CNT       PIC 9(09) VALUE ZERO.
013600     05  WS-MSG01-IO-ERROR       PIC X(19)
013700                                 VALUE 'I/O ERROR ON FILE -'.
013800     05  WS-BAD-FILE-NAME        PIC X(08).
013900     05  FILLER                  PIC X(10).
014000 01  FILLER                      PIC X(32)
014100                                 VALUE 'CKRSVAL WORKING STORAGE ENDS   '.
014200 EJECT
014300 PROCEDURE DIVISION.
014400*-----------------------------------------------------------------
014500*                        MAINLINE LOGIC
014600*-----------------------------------------------------------------
014700 0000-CONTROL-PROCESS.
014800     PERFORM 1000-INITIALIZATION
014900         THRU 1099-INITIALIZATION-EXIT.
015000     PERFORM 1100-OPEN-FILES
015100         THRU 1199-OPEN-FILES-EXIT.
015200     SET CONTINUE-PROCESSING TO TRUE.
015300     PERFORM 2000-MAIN-PROCESS
015400         THRU 2099-MAIN-PROCESS-EXIT
015500         UNTIL END-OF-FILE.
015600     PERFORM 6000-POST-PROCESS-RULES
015700         THRU 6099-POST-PROCESS-RULES-EXIT.
015800     PERFORM EOJ9000-CLOSE-FILES
015900         THRU EOJ9999-EXIT.
016000     GOBACK.
016100 EJECT
016200*-----------------------------------------------------------------
016300*                         INITIALIZATION
016400*-----------------------------------------------------------------
016500 1000-INITIALIZATION.
016600     INITIALIZE END-OF-FILE-INDICATOR.
016700     INITIALIZE DRIVER-COUNTER-AREA.
016800     INITIALIZE WS-SEEN-NAME-AREA.
016900     INITIALIZE WS-RUN-TOTALS.
017000 1099-INITIALIZATION-EXIT.
017100     EXIT.
017200 EJECT
017300*-----------------------------------------------------------------
017400*                         OPEN ALL FILES
017500*-----------------------------------------------------------------
017600 1100-OPEN-FILES.
017700     OPEN INPUT RULE-INPUT-FILE.
017800     IF NOT FS-RULE-INPUT-OK
017900         MOVE 'RULEIN  '          TO WS-BAD-FILE-NAME
018000         GO TO EOJ9900-ABEND
018100     END-IF.
018200     OPEN OUTPUT ISSUES-OUTPUT-FILE.
018300     IF NOT FS-ISSUES-OUT-OK
018400         MOVE 'ISSOUT  '          TO WS-BAD-FILE-NAME
018500         GO TO EOJ9900-ABEND
018600     END-IF.
018700     OPEN OUTPUT RESULT-SUMMARY-FILE.
018800     IF NOT FS-RESULT-SUM-OK
018900         MOVE 'RESSUM  '          TO WS-BAD-FILE-NAME
019000         GO TO EOJ9900-ABEND
019100     END-IF.
019200 1199-OPEN-FILES-EXIT.
019300     EXIT.
019400 EJECT
019500*-----------------------------------------------------------------
019600*    2000-MAIN-PROCESS  --  BATCH FLOW STEP 1, ONE RULE PER PASS
019700*-----------------------------------------------------------------
019800 2000-MAIN-PROCESS.
019900     PERFORM 2100-READ-NEXT-RULE
020000         THRU 2199-READ-NEXT-RULE-EXIT.
020100     IF NOT END-OF-FILE
020200         MOVE WS-NEXT-INDEX      TO WS-RULE-SUB
020300         MOVE WS-NEXT-INDEX      TO RUL-INDEX
020400         ADD 1 TO WS-ENGINE-CALL-COUNT
020500         PERFORM 2200-VALIDATE-ONE-RULE
020600             THRU 2299-VALIDATE-ONE-RULE-EXIT
020700         ADD 1 TO WS-NEXT-INDEX
020800     END-IF.
020900 2099-MAIN-PROCESS-EXIT.
021000     EXIT.
021100 EJECT
021200 2100-READ-NEXT-RULE.
021300     READ RULE-INPUT-FILE.
021400     IF FS-RULE-INPUT-EOF
021500         SET END-OF-FILE         TO TRUE
021600     ELSE
021700         IF NOT FS-RULE-INPUT-OK
021800             MOVE 'RULEIN  '      TO WS-BAD-FILE-NAME
021900             GO TO EOJ9900-ABEND
022000         ELSE
022100             ADD 1 TO WS-RULES-READ-CNT
022200         END-IF
022300     END-IF.
022400 2199-READ-NEXT-RULE-EXIT.
022500     EXIT.
022600 EJECT
022700*-----------------------------------------------------------------
022800*    5010-EMIT-ISSUE-RECORD  --  HOST HOOK CALLED BY CKVALLOG'S
022900*    5000-ADD-ISSUE ONCE ISS-RECORD IS STAGED.  THIS HOST WRITES
023000*    THE RECORD TO ISSUES-OUTPUT-FILE (BATCH FLOW STEP 5).
023100*-----------------------------------------------------------------
023200 5010-EMIT-ISSUE-RECORD.
023300     WRITE ISS-RECORD.
023400     IF NOT FS-ISSUES-OUT-OK
023500         MOVE 'ISSOUT  '          TO WS-BAD-FILE-NAME
023600         GO TO EOJ9900-ABEND
023700     END-IF.
023800 5099-EMIT-ISSUE-RECORD-EXIT.
023900     EXIT.
024000 EJECT
024100 COPY CKVALLOG.
024200 EJECT
024300*-----------------------------------------------------------------
024400*    6000-POST-PROCESS-RULES  --  BATCH FLOW STEPS 3, 4 AND 5
024500*    (THE SUMMARY-FILE PORTION OF STEP 5).
024600*-----------------------------------------------------------------
024700 6000-POST-PROCESS-RULES.
024800     PERFORM 6010-CHECK-MULTIPLE-HEADERS
024900         THRU 6010-CHECK-MULTIPLE-HEADERS-EXIT.
025000     PERFORM 6020-COMPUTE-RESULT-SUMMARY
025100         THRU 6020-COMPUTE-RESULT-SUMMARY-EXIT.
025200     PERFORM 6100-WRITE-RESULT-SUMMARY
025300         THRU 6199-WRITE-RESULT-SUMMARY-EXIT.
025400 6099-POST-PROCESS-RULES-EXIT.
025500     EXIT.
025600 EJECT
025700 6100-WRITE-RESULT-SUMMARY.
025800     WRITE RES-RECORD.
025900     IF NOT FS-RESULT-SUM-OK
026000         MOVE 'RESSUM  '          TO WS-BAD-FILE-NAME
026100         GO TO EOJ9900-ABEND
026200     END-IF.
026300 6199-WRITE-RESULT-SUMMARY-EXIT.
026400     EXIT.
026500 EJECT
026600*-----------------------------------------------------------------
026700*                       END-OF-JOB HANDLING
026800*-----------------------------------------------------------------
026900 EOJ9000-CLOSE-FILES.
027000     CLOSE RULE-INPUT-FILE
027100           ISSUES-OUTPUT-FILE
027200           RESULT-SUMMARY-FILE.
027300     GO TO EOJ9999-EXIT.
027400 EOJ9900-ABEND.
027500     DISPLAY WS-MSG01-IO-ERROR (1:18) WS-BAD-FILE-NAME.
027550     DISPLAY 'CKRSVAL FILE STATUS DUMP-- ' FS-STATUS-REDEF.
027600     DISPLAY 'CKRSVAL RULES PROCESSED BEFORE ABEND-- '
027700             WS-ENGINE-CALL-COUNT.
027800     IF ABEND-TRACE-WANTED
027900         DISPLAY 'CKRSVAL RULE DUMP-- ' WS-CURRENT-RULE-DUMP
027950         DISPLAY 'CKRSVAL RULE BOUNDS TEXT-- ' RUL-BOUNDS-PAIR
028000     END-IF.
028100     MOVE 16                     TO RETURN-CODE.
028200     CLOSE RULE-INPUT-FILE
028300           ISSUES-OUTPUT-FILE
028400           RESULT-SUMMARY-FILE.
028500 EOJ9999-EXIT.
028600     EXIT.
