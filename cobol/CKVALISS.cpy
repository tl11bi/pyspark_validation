000100************************************************************** CV002
000200*    CKVALISS  --  VALIDATION ISSUE RECORD                    * CV002
000300*    ONE ENTRY PER PROBLEM FOUND AGAINST A RULE DEFINITION,   * CV002
000400*    OR A CROSS-RULE ADVISORY CARRYING RULE NAME '<SCHEMA>'.  * CV002
000500*------------------------------------------------------------* CV002
000600*    MAINTENANCE                                               CV002
000700*    -----------                                               CV002
000800*    2024-02-09  RSK  TKT-40117  NEW COPYBOOK FOR RULE-SCHEMA * CV002
000900*                     VALIDATION BATCH (CKRSVAL PROJECT).      CV002
001000************************************************************** CV002
001100 01  ISS-RECORD.
001200     05  ISS-RULE-NAME               PIC X(40).
001300     05  ISS-RULE-TYPE               PIC X(10).
001400     05  ISS-PATH                    PIC X(30).
001500     05  ISS-LEVEL                   PIC X(05).
001600         88  ISS-LEVEL-ERROR         VALUE 'ERROR'.
001700         88  ISS-LEVEL-WARN          VALUE 'WARN'.
001800     05  ISS-MESSAGE                 PIC X(120).
001900     05  FILLER                      PIC X(15).
