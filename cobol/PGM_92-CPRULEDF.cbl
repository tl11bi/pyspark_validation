000100*****************************************************************
000200*  CPRULEDF                                                     *
000300*  RISK-RULE TABLE FILE LAYOUT AND IN-MEMORY RULE WORK TABLE    *
000400*  RULE RECORD (RULES-FILE) LENGTH = 280 BYTES                  *
000500*****************************************************************
000600*-----------------------------------------------------------------
000700*  MAINTENANCE HISTORY
000800*  850311  RGD  INITIAL COPYBOOK FOR THE RISK-RULE FEED (RQ-1140) RQ-1140 
000900*  881107  KLM  ADDED RULE-PRECISION / RULE-SCALE FOR THE         RQ-1188 
001000*                DECIMAL RULE TYPE (RQ-1188)                      RQ-1188 
001100*  951204  DWS  RULE-EXACT FLAG ADDED FOR THE EXACT-SCALE CHECK   CR-2091 
001200*                (CR-2091)                                        CR-2091 
001300*  990118  DWS  Y2K REVIEW OF ALL RISK-RULE COPYBOOKS - NO        Y2K-REV 
001400*                DATE-CENTURY FIELDS HERE, NO CHANGE REQUIRED     Y2K-REV 
001500*  020614  PJT  RULE-MIN / RULE-MAX WIDENED TO CARRY MARKET-RISK  CR-2617 
001600*                MAGNITUDES, TEXT/NUMERIC REDEFINE ADDED SO A     CR-2617 
001700*                BLANK BOUND CAN BE TESTED BEFORE IT IS USED AS   CR-2617 
001800*                A NUMBER (CR-2617)                               CR-2617 
001900*  070903  PJT  WS-RULE-TABLE MOVED HERE SO PGMBDRV, PGMRSVAL     CR-3054 
002000*                AND PGMDVAL SHARE ONE COPY OF THE LAYOUT         CR-3054 
002100*                (CR-3054)                                        CR-3054
002200*  100614  PJT  WS-RULE-ERR-CT ADDED TO WS-RULE-ENTRY - PGMDVAL   CR-3158 
002300*                WAS REFERENCING THIS COUNTER TO CAP ERROR-FILE   CR-3158 
002400*                WRITES PER RULE AT LK-ERROR-LIMIT BUT THE FIELD  CR-3158 
002500*                WAS NEVER CARRIED IN THE TABLE (CR-3158)         CR-3158 
002600*-----------------------------------------------------------------
002700 01  RULE-RECORD.
002800*        RELATIVE POSITION (001:020) RULE NAME, BLANK DEFAULTS
002900*        TO RULE_<INDEX> WHEN THE TABLE IS LOADED
003000     03  RULE-NAME              PIC X(20).
003100*        RELATIVE POSITION (021:030) RULE TYPE - ONE OF
003200*        HEADERS / NON-EMPTY / RANGE / ENUM / LENGTH / REGEX /
003300*        UNIQUE / DECIMAL
003400     03  RULE-TYPE              PIC X(10).
003500*        RELATIVE POSITION (031:110) TARGET COLUMN NAME(S),
003600*        COMMA-SEPARATED, UP TO 5
003700     03  RULE-COLUMNS           PIC X(80).
003800*        RELATIVE POSITION (111:128) LOWER BOUND - SPACES MEAN
003900*        THE BOUND IS ABSENT, SO THE FIELD IS CARRIED AS TEXT
004000*        AND REDEFINED NUMERIC FOR USE ONCE IT IS KNOWN NOT BLANK
004100     03  RULE-MIN-X             PIC X(18).
004200     03  RULE-MIN REDEFINES RULE-MIN-X
004300                                 PIC S9(12)V9(6).
004400*        RELATIVE POSITION (129:146) UPPER BOUND - SAME
004500*        TEXT/NUMERIC CONVENTION AS RULE-MIN
004600     03  RULE-MAX-X             PIC X(18).
004700     03  RULE-MAX REDEFINES RULE-MAX-X
004800                                 PIC S9(12)V9(6).
004900*        RELATIVE POSITION (147:226) ALLOWED VALUES, COMMA LIST,
005000*        UP TO 10 (ENUM RULE)
005100     03  RULE-ALLOWED           PIC X(80).
005200*        RELATIVE POSITION (227:266) MATCH PATTERN (REGEX RULE) -
005300*        SHOP CONTRACT IS AN ANCHORED LITERAL-ALTERNATION LIST
005400     03  RULE-PATTERN           PIC X(40).
005500*        RELATIVE POSITION (267:268) DECIMAL PRECISION, 0 OR
005600*        SPACE DEFAULTS TO 18 - CARRIED AS TEXT, SAME REASON AS
005700*        RULE-MIN-X ABOVE
005800     03  RULE-PRECISION-X       PIC X(02).
005900     03  RULE-PRECISION REDEFINES RULE-PRECISION-X
006000                                 PIC 9(02).
006100*        RELATIVE POSITION (269:270) DECIMAL SCALE, SPACE
006200*        DEFAULTS TO 2
006300     03  RULE-SCALE-X           PIC X(02).
006400     03  RULE-SCALE REDEFINES RULE-SCALE-X
006500                                 PIC 9(02).
006600*        RELATIVE POSITION (271:271) 'Y' ENFORCES EXACT SCALE
006700*        ON THE DECIMAL RULE, ELSE 'N'
006800     03  RULE-EXACT             PIC X(01).
006900*        RELATIVE POSITION (272:280) RESERVED FOR FUTURE USE
007000     03  FILLER                 PIC X(09).
007100
007200*-----------------------------------------------------------------
007300*  IN-MEMORY NORMALIZED RULE TABLE.  PGMBDRV LOADS RULES-FILE
007400*  INTO WS-RULE-ENTRY, PGMRSVAL NORMALIZES IT IN PLACE (DEFAULTS
007500*  STORED BACK PER RQ-1140 SECTION 4), PGMDVAL THEN DRIVES THE
007600*  DATA PASS FROM IT.  200 ENTRIES IS THE SHOP-AGREED CEILING ON
007700*  RULES PER RUN (RQ-1140).
007800*-----------------------------------------------------------------
007900 01  WS-RULE-TABLE.
008000     05  WS-RULE-COUNT          PIC S9(04) COMP VALUE ZERO.
008100     05  WS-RULE-ENTRY OCCURS 200 TIMES.
008200         10  WS-RULE-NAME       PIC X(20).
008300         10  WS-RULE-TYPE       PIC X(10).
008400         10  WS-RULE-COLUMNS    PIC X(80).
008500*           TEXT/NUMERIC REDEFINE, SAME CONVENTION AS
008600*           RULE-MIN-X/RULE-MIN ABOVE - TESTED "NUMERIC" BEFORE
008700*           THE VALUE IS TRUSTED
008800         10  WS-RULE-MIN-X      PIC X(18).
008900         10  WS-RULE-MIN REDEFINES WS-RULE-MIN-X
009000                                PIC S9(12)V9(6).
009100         10  WS-RULE-MIN-SW     PIC X(01)  VALUE 'N'.
009200             88  WS-RULE-MIN-PRESENT        VALUE 'Y'.
009300         10  WS-RULE-MAX-X      PIC X(18).
009400         10  WS-RULE-MAX REDEFINES WS-RULE-MAX-X
009500                                PIC S9(12)V9(6).
009600         10  WS-RULE-MAX-SW     PIC X(01)  VALUE 'N'.
009700             88  WS-RULE-MAX-PRESENT        VALUE 'Y'.
009800         10  WS-RULE-ALLOWED    PIC X(80).
009900         10  WS-RULE-PATTERN    PIC X(40).
010000*           RUNNING COUNT OF ERROR-FILE WRITES CHARGED TO THIS
010100*           RULE THIS RUN - RESET BY PGMDVAL AT 3200, COMPARED
010200*           AGAINST LK-ERROR-LIMIT AT 3300-3800 (CR-3158)
010300        10  WS-RULE-ERR-CT     PIC S9(07) COMP VALUE ZERO.
010400         10  WS-RULE-PRECISION-X
010500                                PIC X(02).
010600         10  WS-RULE-PRECISION REDEFINES WS-RULE-PRECISION-X
010700                                PIC 9(02).
010800         10  WS-RULE-SCALE-X    PIC X(02).
010900         10  WS-RULE-SCALE REDEFINES WS-RULE-SCALE-X
011000                                PIC 9(02).
011100         10  WS-RULE-EXACT      PIC X(01).
011200             88  WS-RULE-EXACT-YES          VALUE 'Y'.
011300         10  WS-RULE-KNOWN-SW   PIC X(01)  VALUE 'Y'.
011400             88  WS-RULE-TYPE-KNOWN         VALUE 'Y'.
