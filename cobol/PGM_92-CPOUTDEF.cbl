000100*****************************************************************
000200*  CPOUTDEF                                                     *
000300*  RULE-ISSUE, DATA-ERROR AND INGESTION-LOG RECORD LAYOUTS      *
000400*  ISSUE-RECORD (RULE-ISSUE-FILE) LENGTH = 140 BYTES            *
000500*  ERROR-RECORD (ERROR-FILE)      LENGTH = 230 BYTES            *
000600*  LOG-RECORD   (INGEST-LOG-FILE) LENGTH = 145 BYTES            *
000700*****************************************************************
000800*-----------------------------------------------------------------
000900*  MAINTENANCE HISTORY
001000*  850508  RGD  INITIAL ERROR-RECORD AND LOG-RECORD LAYOUTS       RQ-1142 
001100*                FOR THE RISK-RULE ENGINE (RQ-1142)               RQ-1142 
001200*  900214  KLM  ISSUE-RECORD ADDED FOR RULE-TABLE STRUCTURAL      RQ-1201 
001300*                VALIDATION OUTPUT (RQ-1201)                      RQ-1201 
001400*  990118  DWS  Y2K REVIEW - NO DATE-CENTURY FIELDS IN THESE      Y2K-REV 
001500*                RECORDS, NO CHANGE REQUIRED                      Y2K-REV 
001600*  041130  PJT  LOG-ID WIDENED TO 9 DIGITS, SEQUENCE NOW KEPT     CR-2811 
001700*                BY PGMBDRV ACROSS RUNS (CR-2811)                 CR-2811 
001800*  090227  PJT  WS-ERRSUM-TABLE AND WS-SAMPLE-TABLE ADDED SO      CR-3110 
001900*                PGMDVAL CAN HAND THE PER-(RULE,COLUMN) ERROR     CR-3110 
002000*                BREAKDOWN AND UP TO 5 SAMPLE ERROR LINES BACK    CR-3110 
002100*                TO PGMBDRV FOR THE SUMMARY REPORT WITHOUT A      CR-3110 
002200*                RE-READ OF ERROR-FILE (CR-3110)                  CR-3110 
002300*-----------------------------------------------------------------
002400 01  ISSUE-RECORD.
002500*        RELATIVE POSITION (001:020) RULE NAME
002600     03  ISS-RULE               PIC X(20).
002700*        RELATIVE POSITION (021:030) RULE TYPE
002800     03  ISS-TYPE               PIC X(10).
002900*        RELATIVE POSITION (031:050) LOCATION, E.G. [3].MIN/MAX
003000     03  ISS-PATH               PIC X(20).
003100*        RELATIVE POSITION (051:055) ERROR OR WARN
003200     03  ISS-LEVEL              PIC X(05).
003300*        RELATIVE POSITION (056:135) HUMAN-READABLE DESCRIPTION
003400     03  ISS-MESSAGE            PIC X(80).
003500*        RELATIVE POSITION (136:140) RESERVED FOR FUTURE USE
003600     03  FILLER                 PIC X(05).
003700
003800*-----------------------------------------------------------------
003900 01  ERROR-RECORD.
004000*        RELATIVE POSITION (001:020) FIRST ID COLUMN VALUE
004100*        (PORTFOLIO OR DEAL-RID)
004200     03  ERR-ID-1               PIC X(20).
004300*        RELATIVE POSITION (021:050) SECOND ID COLUMN VALUE
004400*        (INVENTORY OR FACILITY-RID)
004500     03  ERR-ID-2               PIC X(30).
004600*        RELATIVE POSITION (051:070) RULE NAME THAT FAILED
004700     03  ERR-RULE               PIC X(20).
004800*        RELATIVE POSITION (071:100) COLUMN CHECKED - COMMA
004900*        LIST WHEN THE RULE IS A UNIQUE RULE
005000     03  ERR-COLUMN             PIC X(30).
005100*        RELATIVE POSITION (101:140) OFFENDING VALUE, TEXT
005200     03  ERR-VALUE              PIC X(40).
005300*        RELATIVE POSITION (141:220) [<RULE-NAME>] <COLUMN>:
005400*        <DETAIL>
005500     03  ERR-MESSAGE            PIC X(80).
005600*        RELATIVE POSITION (221:230) RESERVED FOR FUTURE USE
005700     03  FILLER                 PIC X(10).
005800
005900*-----------------------------------------------------------------
006000 01  LOG-RECORD.
006100*        RELATIVE POSITION (001:009) SEQUENTIAL INGESTION-LOG ID
006200     03  LOG-ID                 PIC 9(09).
006300*        RELATIVE POSITION (010:019) JOB IDENTIFIER
006400     03  LOG-JOB-ID             PIC X(10).
006500*        RELATIVE POSITION (020:029) RUN IDENTIFIER
006600     03  LOG-RUN-ID             PIC X(10).
006700*        RELATIVE POSITION (030:069) INPUT FILE PROCESSED
006800     03  LOG-FILE-NAME          PIC X(40).
006900*        RELATIVE POSITION (070:079) SUCCESS OR FAILED
007000     03  LOG-STATUS             PIC X(10).
007100*        RELATIVE POSITION (080:139) E.G. VALIDATION PASSED,
007200*        OR ERROR COUNTS
007300     03  LOG-MESSAGE            PIC X(60).
007400*        RELATIVE POSITION (140:145) RESERVED FOR FUTURE USE
007500     03  FILLER                 PIC X(06).
007600
007700*-----------------------------------------------------------------
007800*  ERROR-BREAKDOWN AND SAMPLE-LINE WORK TABLES.  PGMDVAL BUILDS
007900*  BOTH WHILE IT WRITES ERROR-FILE SO PGMBDRV CAN PRINT THE
008000*  SUMMARY REPORT'S RULE/COLUMN BREAKDOWN AND SAMPLE LINES
008100*  WITHOUT A SECOND PASS OF ERROR-FILE.  500 (RULE,COLUMN) PAIRS
008200*  IS THE SHOP-AGREED CEILING - WELL PAST THE 200-RULE, 5-COLUMN
008300*  WORST CASE (CR-3110).
008400*-----------------------------------------------------------------
008500 01  WS-ERRSUM-TABLE.
008600     05  WS-ERRSUM-COUNT        PIC S9(04) COMP VALUE ZERO.
008700     05  WS-ERRSUM-ENTRY OCCURS 500 TIMES.
008800         10  WS-ERRSUM-RULE     PIC X(20).
008900         10  WS-ERRSUM-COLUMN   PIC X(30).
009000         10  WS-ERRSUM-CT       PIC S9(07) COMP.
009100
009200*-----------------------------------------------------------------
009300*  FIRST 5 ERROR LINES ENCOUNTERED, HELD FOR THE REPORT'S
009400*  "SAMPLE ERRORS" SECTION (CR-3110).
009500*-----------------------------------------------------------------
009600 01  WS-SAMPLE-TABLE.
009700     05  WS-SAMPLE-COUNT        PIC S9(04) COMP VALUE ZERO.
009800     05  WS-SAMPLE-ENTRY OCCURS 5 TIMES.
009900         10  WS-SAMPLE-RULE     PIC X(20).
010000         10  WS-SAMPLE-COLUMN   PIC X(30).
010100         10  WS-SAMPLE-VALUE    PIC X(40).
010200         10  WS-SAMPLE-MESSAGE  PIC X(80).
