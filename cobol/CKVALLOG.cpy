000100****************************************************************
000200*    CKVALLOG  --  RULE-SCHEMA VALIDATION ENGINE (PROCEDURE     *
000300*    DIVISION TEXT ONLY).  THIS MEMBER CARRIES THE ENTIRE       *
000400*    PER-RULE DISPATCH AND ALL EIGHT RULE-TYPE CHECKS.  IT IS   *
000500*    COPYBOOK-SHARED THE SAME WAY CKRECMAX/CKDCBMAX ARE SHARED  *
000600*    DATA, EXCEPT THIS ONE CARRIES LOGIC -- BOTH THE BATCH      *
000700*    DRIVER (CKRSVAL) AND THE SELF-TEST DRIVER (TESTS) COPY IT  *
000800*    SO THEY RUN THE IDENTICAL ENGINE AGAINST THEIR OWN DATA.   *
000900*    THE HOST PROGRAM MUST SUPPLY:                              *
001000*      RUL-RECORD    (COPY CKVALRUL)   -- THE RULE BEING CHECKED*
001100*      ISS-RECORD    (COPY CKVALISS)   -- ISSUE STAGING AREA    *
001200*      WS-xxx FIELDS (COPY CKVALWS)    -- ENGINE SCRATCH STATE  *
001300*      5010-EMIT-ISSUE-RECORD          -- HOST-WRITTEN HOOK,    *
001400*                     CALLED BY 5000-ADD-ISSUE ONCE ISS-RECORD  *
001500*                     IS STAGED; CKRSVAL WRITES IT TO           *
001600*                     ISSUES-OUTPUT-FILE, TESTS TALLIES IT.     *
001700*------------------------------------------------------------- *
001800*    MAINTENANCE                                                *
001900*    -----------                                                *
002000*    2024-02-09  RSK  TKT-40117  NEW ENGINE COPYBOOK FOR THE    *
002100*                     RULE-SCHEMA VALIDATION BATCH.              *
002200*    2024-02-23  RSK  TKT-40150  SPLIT DECIMAL-RULE CHECKS INTO *
002300*                     FOUR INDEPENDENT SUB-CHECKS PER AUDIT      *
002400*                     REQUEST (ALL FOUR MUST FIRE TOGETHER).     *
002500*    2024-03-01  RSK  TKT-40188  ADDED ENUM ALLOWED-VALUES      *
002600*                     ALIAS COPY-DOWN.                           *
002700*    2024-03-14  RSK  TKT-40201  ADDED MANUAL REGEX STRUCTURAL  *
002800*                     CHECK (BALANCED GROUPS / TRAILING ESCAPE) *
002900*                     -- SHOP HAS NO REGEX COMPILER AVAILABLE    *
003000*                     FROM COBOL, SO THIS IS A SYNTAX SURVEY     *
003100*                     ONLY, NOT A TRUE COMPILE.                  *
003200*    2024-04-02  RSK  TKT-40219  ADDED INFINITE/NAN SENTINEL     *
003300*                     HANDLING TO THE RANGE-RULE FLOAT PARSE.    *
003400*    2024-05-12  RSK  TKT-40240  REWORDED TWO COMMENTS THAT READ *
003500*                     LIKE THEY WERE QUOTING THE ORIGINAL DESIGN *
003600*                     WRITE-UP INSTEAD OF EXPLAINING THE RULE IN *
003700*                     OUR OWN WORDS -- AUDITOR CAUGHT IT.          *
003800****************************************************************
003900 EJECT
004000*----------------------------------------------------------------
004100*    2200-VALIDATE-ONE-RULE
004200*    ENTRY POINT FOR ONE RULE.  CALLER MUST SET WS-RULE-SUB TO
004300*    THE RULE'S 0-BASED INDEX (RUL-INDEX) BEFORE THE PERFORM.
004400*----------------------------------------------------------------
004500 2200-VALIDATE-ONE-RULE.
004600     MOVE 'C'                    TO WS-RULE-STATUS.
004700     PERFORM 2210-TRIM-TYPE-AND-NAME.
004800     PERFORM 2220-CHECK-TYPE-SUPPORTED.
004900     IF NOT WS-RULE-SKIP
005000         PERFORM 2230-CHECK-DUPLICATE-NAME
005100         PERFORM 2240-BUMP-HEADERS-COUNT
005200         PERFORM 2300-DISPATCH-RULE-CHECK
005300     END-IF.
005400 2299-VALIDATE-ONE-RULE-EXIT.
005500     EXIT.
005600 EJECT
005700*----------------------------------------------------------------
005800*    2210-TRIM-TYPE-AND-NAME
005900*    STEP 2.A -- TRIM TYPE, TRIM NAME, DEFAULT BLANK NAME TO
006000*    'RULE_<IDX>'.
006100*----------------------------------------------------------------
006200 2210-TRIM-TYPE-AND-NAME.
006300*    TYPE IS TRIMMED ONLY -- NO CASE FOLD -- MATCHING THE
006400*    INBOUND FLATTENER'S CONVENTION (UNLIKE EXACT_SCALE'S TEXT,
006500*    WHICH IS LOWER-CASED BEFORE COMPARISON FURTHER DOWN IN
006600*    4420).  RUL-TYPE AND RUL-NAME ARRIVE LEFT-JUSTIFIED AND
006700*    SPACE-PADDED FROM THE FLATTENER SO A STRAIGHT MOVE IS THE
006800*    WHOLE TRIM.
006900     MOVE RUL-TYPE               TO WS-TRIMMED-TYPE.
007000     MOVE RUL-NAME               TO WS-TRIMMED-NAME.
007100*    BUILD THE BRACKETED INDEX TEXT "[<IDX>]" ONCE HERE -- EVERY
007200*    LATER PARAGRAPH THAT NEEDS A PATH REFERENCES WS-PATH-TEXT
007300*    (1:WS-PATH-LEN) RATHER THAN RE-EDITING THE INDEX AGAIN.
007400     MOVE WS-RULE-SUB            TO WS-IDX-DISPLAY.
007500     MOVE SPACES                 TO WS-IDX-TEXT.
007600     PERFORM 2211-SCAN-IDX-DISPLAY
007700             VARYING WS-PARSE-SUB FROM 1 BY 1
007800             UNTIL WS-PARSE-SUB > 5
007900             OR WS-IDX-DISPLAY (WS-PARSE-SUB:1) NOT = SPACE.
008000     COMPUTE WS-IDX-LEN = 5 - WS-PARSE-SUB + 1.
008100     MOVE WS-IDX-DISPLAY (WS-PARSE-SUB:WS-IDX-LEN)
008200                                 TO WS-IDX-TEXT (1:WS-IDX-LEN).
008300     MOVE SPACES                 TO WS-PATH-TEXT.
008400     STRING '[' DELIMITED BY SIZE
008500            WS-IDX-TEXT (1:WS-IDX-LEN) DELIMITED BY SIZE
008600            ']' DELIMITED BY SIZE
008700            INTO WS-PATH-TEXT.
008800     COMPUTE WS-PATH-LEN = WS-IDX-LEN + 2.
008900     PERFORM 2212-SCAN-NAME-TRIM
009000             VARYING WS-PARSE-SUB FROM 40 BY -1
009100             UNTIL WS-PARSE-SUB < 1
009200             OR WS-TRIMMED-NAME (WS-PARSE-SUB:1) NOT = SPACE.
009300     IF WS-PARSE-SUB = 0
009400         MOVE SPACES             TO WS-TRIMMED-NAME
009500         STRING 'RULE_' DELIMITED BY SIZE
009600                WS-IDX-TEXT (1:WS-IDX-LEN) DELIMITED BY SIZE
009700                INTO WS-TRIMMED-NAME
009800     END-IF.
009900 2210-TRIM-TYPE-AND-NAME-EXIT.
010000     EXIT.
010100*    SCAN HELPERS FOR THE TWO PERFORM VARYING SCANS ABOVE -- NO
010200*    BODY IS NEEDED, THE VARYING CLAUSE DOES ALL THE WORK.
010300 2211-SCAN-IDX-DISPLAY.
010400     CONTINUE.
010500 2212-SCAN-NAME-TRIM.
010600     CONTINUE.
010700 EJECT
010800*----------------------------------------------------------------
010900*    2220-CHECK-TYPE-SUPPORTED
011000*    STEP 2.B -- UNSUPPORTED TYPE IS A SKIP CONDITION.
011100*----------------------------------------------------------------
011200 2220-CHECK-TYPE-SUPPORTED.
011300     EVALUATE WS-TRIMMED-TYPE
011400         WHEN 'headers'
011500         WHEN 'non_empty'
011600         WHEN 'range'
011700         WHEN 'enum'
011800         WHEN 'length'
011900         WHEN 'regex'
012000         WHEN 'unique'
012100         WHEN 'decimal'
012200             CONTINUE
012300         WHEN OTHER
012400             MOVE WS-TRIMMED-NAME    TO WS-ADD-NAME
012500             MOVE WS-TRIMMED-TYPE    TO WS-ADD-TYPE
012600             MOVE WS-PATH-TEXT       TO WS-ADD-PATH
012700             MOVE 'ERROR'            TO WS-ADD-LEVEL
012800             STRING 'Unsupported type ''' DELIMITED BY SIZE
012900                    WS-TRIMMED-TYPE  DELIMITED BY SIZE
013000                    '''. Supported: ' DELIMITED BY SIZE
013100                    WS-SUPPORTED-TYPES-TEXT DELIMITED BY SIZE
013200                    INTO WS-ADD-MESSAGE
013300             PERFORM 5000-ADD-ISSUE
013400             MOVE 'S'                TO WS-RULE-STATUS
013500     END-EVALUATE.
013600 2220-CHECK-TYPE-SUPPORTED-EXIT.
013700     EXIT.
013800 EJECT
013900*----------------------------------------------------------------
014000*    2230-CHECK-DUPLICATE-NAME
014100*    STEP 2.C/2.D -- LINEAR SCAN OF WS-SEEN-NAMES (SMALL SCHEMAS
014200*    DO NOT JUSTIFY AN INDEXED SEARCH HERE).
014300*----------------------------------------------------------------
014400 2230-CHECK-DUPLICATE-NAME.
014500     MOVE 'N'                    TO WS-NAME-IS-DUP.
014600     IF WS-SEEN-COUNT > ZERO
014700         PERFORM 2231-SCAN-SEEN-NAMES
014800                 VARYING WS-LIST-SUB FROM 1 BY 1
014900                 UNTIL WS-LIST-SUB > WS-SEEN-COUNT
015000                 OR WS-NAME-DUPLICATE
015100     END-IF.
015200     IF WS-NAME-DUPLICATE
015300         MOVE WS-TRIMMED-NAME    TO WS-ADD-NAME
015400         MOVE WS-TRIMMED-TYPE    TO WS-ADD-TYPE
015500         MOVE WS-PATH-TEXT       TO WS-ADD-PATH
015600         MOVE 'ERROR'            TO WS-ADD-LEVEL
015700         MOVE 'Duplicate rule name' TO WS-ADD-MESSAGE
015800         PERFORM 5000-ADD-ISSUE
015900     END-IF.
016000     IF WS-SEEN-COUNT < WS-MAX-SEEN-NAMES
016100         ADD 1 TO WS-SEEN-COUNT
016200         MOVE WS-TRIMMED-NAME    TO WS-SEEN-NAMES (WS-SEEN-COUNT)
016300     END-IF.
016400 2230-CHECK-DUPLICATE-NAME-EXIT.
016500     EXIT.
016600 2231-SCAN-SEEN-NAMES.
016700     IF WS-SEEN-NAMES (WS-LIST-SUB) = WS-TRIMMED-NAME
016800         MOVE 'Y'                TO WS-NAME-IS-DUP
016900     END-IF.
017000 EJECT
017100*----------------------------------------------------------------
017200*    2240-BUMP-HEADERS-COUNT  --  STEP 2.E
017300*----------------------------------------------------------------
017400 2240-BUMP-HEADERS-COUNT.
017500     IF WS-TRIMMED-TYPE = 'headers'
017600         ADD 1 TO WS-HEADERS-COUNT
017700     END-IF.
017800 2240-BUMP-HEADERS-COUNT-EXIT.
017900     EXIT.
018000 EJECT
018100*----------------------------------------------------------------
018200*    2300-DISPATCH-RULE-CHECK  --  STEP 2.F
018300*----------------------------------------------------------------
018400 2300-DISPATCH-RULE-CHECK.
018500     EVALUATE WS-TRIMMED-TYPE
018600         WHEN 'headers'
018700         WHEN 'non_empty'
018800         WHEN 'unique'
018900             PERFORM 3000-CHECK-COLUMN-LIST-RULE
019000         WHEN 'range'
019100             PERFORM 4000-CHECK-RANGE-RULE
019200         WHEN 'enum'
019300             PERFORM 4100-CHECK-ENUM-RULE
019400         WHEN 'length'
019500             PERFORM 4200-CHECK-LENGTH-RULE
019600         WHEN 'regex'
019700             PERFORM 4300-CHECK-REGEX-RULE
019800         WHEN 'decimal'
019900             PERFORM 4400-CHECK-DECIMAL-RULE
020000     END-EVALUATE.
020100 2300-DISPATCH-RULE-CHECK-EXIT.
020200     EXIT.
020300 EJECT
020400*----------------------------------------------------------------
020500*    3000-CHECK-COLUMN-LIST-RULE
020600*    SHARED BY HEADERS / NON_EMPTY / UNIQUE -- "COLUMNS" MUST BE
020700*    A NON-EMPTY LIST WHOSE ENTRIES ARE ALL NON-BLANK AFTER TRIM.
020800*----------------------------------------------------------------
020900 3000-CHECK-COLUMN-LIST-RULE.
021000     MOVE 'Y'                    TO WS-LIST-OK.
021100     IF RUL-COLUMNS-COUNT < 1
021200         MOVE 'N'                TO WS-LIST-OK
021300     ELSE
021400         PERFORM 3010-SCAN-COLUMN-LIST
021500                 VARYING WS-LIST-SUB FROM 1 BY 1
021600                 UNTIL WS-LIST-SUB > RUL-COLUMNS-COUNT
021700     END-IF.
021800     IF WS-LIST-IS-INVALID
021900         MOVE WS-TRIMMED-NAME    TO WS-ADD-NAME
022000         MOVE WS-TRIMMED-TYPE    TO WS-ADD-TYPE
022100         MOVE SPACES             TO WS-ADD-PATH
022200         STRING WS-PATH-TEXT (1:WS-PATH-LEN) DELIMITED BY SIZE
022300                '.columns'       DELIMITED BY SIZE
022400                INTO WS-ADD-PATH
022500         MOVE 'ERROR'            TO WS-ADD-LEVEL
022600         MOVE "Provide non-empty list of strings in 'columns'"
022700                                 TO WS-ADD-MESSAGE
022800         PERFORM 5000-ADD-ISSUE
022900     END-IF.
023000 3000-CHECK-COLUMN-LIST-RULE-EXIT.
023100     EXIT.
023200 3010-SCAN-COLUMN-LIST.
023300     IF RUL-COLUMNS-LIST (WS-LIST-SUB) = SPACES
023400         MOVE 'N'                TO WS-LIST-OK
023500     END-IF.
023600 EJECT
023700*----------------------------------------------------------------
023800*    5100-EMIT-MISSING-KEY-ISSUE
023900*    HOST-INDEPENDENT HELPER -- CALLER MOVES THE BARE KEY NAME
024000*    (E.G. 'column', 'min', 'pattern') INTO WS-MISSING-KEY,
024100*    LEFT-JUSTIFIED, BEFORE THE PERFORM.
024200*----------------------------------------------------------------
024300 5100-EMIT-MISSING-KEY-ISSUE.
024400     PERFORM 5110-SCAN-MISSING-KEY
024500             VARYING WS-PARSE-SUB FROM 20 BY -1
024600             UNTIL WS-PARSE-SUB < 1
024700             OR WS-MISSING-KEY (WS-PARSE-SUB:1) NOT = SPACE.
024800     MOVE WS-PARSE-SUB           TO WS-MISSING-KEY-LEN.
024900     MOVE WS-TRIMMED-NAME        TO WS-ADD-NAME.
025000     MOVE WS-TRIMMED-TYPE        TO WS-ADD-TYPE.
025100     MOVE SPACES                 TO WS-ADD-PATH.
025200     STRING WS-PATH-TEXT (1:WS-PATH-LEN) DELIMITED BY SIZE
025300            '.' DELIMITED BY SIZE
025400            WS-MISSING-KEY (1:WS-MISSING-KEY-LEN) DELIMITED BY SIZE
025500            INTO WS-ADD-PATH.
025600     MOVE 'ERROR'                TO WS-ADD-LEVEL.
025700     MOVE SPACES                 TO WS-ADD-MESSAGE.
025800     STRING "Missing required key '" DELIMITED BY SIZE
025900            WS-MISSING-KEY (1:WS-MISSING-KEY-LEN) DELIMITED BY SIZE
026000            "'" DELIMITED BY SIZE
026100            INTO WS-ADD-MESSAGE.
026200     PERFORM 5000-ADD-ISSUE.
026300 5100-EMIT-MISSING-KEY-ISSUE-EXIT.
026400     EXIT.
026500 5110-SCAN-MISSING-KEY.
026600     CONTINUE.
026700 EJECT
026800*----------------------------------------------------------------
026900*    4000-CHECK-RANGE-RULE
027000*    REQUIRES COLUMN/MIN/MAX; PARSES MIN AND MAX AS FLOATING
027100*    POINT SO THE INFINITE/NAN SENTINELS IN 8300 CAN BE TESTED
027200*    (A FIXED-DECIMAL PARSE COULD NOT REPRESENT THOSE BOUNDS).
027300*----------------------------------------------------------------
027400 4000-CHECK-RANGE-RULE.
027500     IF RUL-COLUMN = SPACES
027600         MOVE 'column'           TO WS-MISSING-KEY
027700         PERFORM 5100-EMIT-MISSING-KEY-ISSUE
027800     END-IF.
027900     IF RUL-MIN-TEXT = SPACES
028000         MOVE 'min'              TO WS-MISSING-KEY
028100         PERFORM 5100-EMIT-MISSING-KEY-ISSUE
028200     END-IF.
028300     IF RUL-MAX-TEXT = SPACES
028400         MOVE 'max'              TO WS-MISSING-KEY
028500         PERFORM 5100-EMIT-MISSING-KEY-ISSUE
028600     END-IF.
028700     IF RUL-MIN-TEXT NOT = SPACES AND RUL-MAX-TEXT NOT = SPACES
028800         MOVE RUL-MIN-TEXT       TO WS-PARSE-TEXT
028900         PERFORM 8300-VALIDATE-FLOAT-TEXT
029000         MOVE WS-PARSE-OK        TO WS-RANGE-MIN-OK
029100         MOVE WS-PARSE-FLOAT-VALUE TO WS-RANGE-MIN-VALUE
029200         MOVE WS-PARSE-SPECIAL   TO WS-RANGE-MIN-SPECIAL
029300         MOVE RUL-MAX-TEXT       TO WS-PARSE-TEXT
029400         PERFORM 8300-VALIDATE-FLOAT-TEXT
029500         MOVE WS-PARSE-OK        TO WS-RANGE-MAX-OK
029600         MOVE WS-PARSE-FLOAT-VALUE TO WS-RANGE-MAX-VALUE
029700         MOVE WS-PARSE-SPECIAL   TO WS-RANGE-MAX-SPECIAL
029800         IF WS-RANGE-MIN-IS-OK AND WS-RANGE-MAX-IS-OK
029900             PERFORM 4010-CHECK-RANGE-FINITE-AND-ORDER
030000         ELSE
030100             MOVE WS-TRIMMED-NAME    TO WS-ADD-NAME
030200             MOVE WS-TRIMMED-TYPE    TO WS-ADD-TYPE
030300             MOVE SPACES             TO WS-ADD-PATH
030400             STRING WS-PATH-TEXT (1:WS-PATH-LEN) DELIMITED BY SIZE
030500                    '.min/max'       DELIMITED BY SIZE
030600                    INTO WS-ADD-PATH
030700             MOVE 'ERROR'            TO WS-ADD-LEVEL
030800             MOVE 'min/max must be numeric and within valid range'
030900                                     TO WS-ADD-MESSAGE
031000             PERFORM 5000-ADD-ISSUE
031100         END-IF
031200     END-IF.
031300 4000-CHECK-RANGE-RULE-EXIT.
031400     EXIT.
031500 EJECT
031600*----------------------------------------------------------------
031700*    4010-CHECK-RANGE-FINITE-AND-ORDER
031800*    THREE INDEPENDENT CHECKS -- ALL MAY FIRE ON ONE RULE.  THE
031900*    ORDER COMPARE IS SKIPPED WHEN EITHER BOUND IS NAN, MATCHING
032000*    IEEE 754 (A NAN COMPARISON IS ALWAYS FALSE).
032100*----------------------------------------------------------------
032200 4010-CHECK-RANGE-FINITE-AND-ORDER.
032300     IF WS-RANGE-MIN-INFINITE OR WS-RANGE-MIN-NAN
032400         MOVE WS-TRIMMED-NAME    TO WS-ADD-NAME
032500         MOVE WS-TRIMMED-TYPE    TO WS-ADD-TYPE
032600         MOVE SPACES             TO WS-ADD-PATH
032700         STRING WS-PATH-TEXT (1:WS-PATH-LEN) DELIMITED BY SIZE
032800                '.min'           DELIMITED BY SIZE
032900                INTO WS-ADD-PATH
033000         MOVE 'ERROR'            TO WS-ADD-LEVEL
033100         MOVE 'min value must be a finite number' TO WS-ADD-MESSAGE
033200         PERFORM 5000-ADD-ISSUE
033300     END-IF.
033400     IF WS-RANGE-MAX-INFINITE OR WS-RANGE-MAX-NAN
033500         MOVE WS-TRIMMED-NAME    TO WS-ADD-NAME
033600         MOVE WS-TRIMMED-TYPE    TO WS-ADD-TYPE
033700         MOVE SPACES             TO WS-ADD-PATH
033800         STRING WS-PATH-TEXT (1:WS-PATH-LEN) DELIMITED BY SIZE
033900                '.max'           DELIMITED BY SIZE
034000                INTO WS-ADD-PATH
034100         MOVE 'ERROR'            TO WS-ADD-LEVEL
034200         MOVE 'max value must be a finite number' TO WS-ADD-MESSAGE
034300         PERFORM 5000-ADD-ISSUE
034400     END-IF.
034500     IF NOT WS-RANGE-MIN-NAN AND NOT WS-RANGE-MAX-NAN
034600         IF WS-RANGE-MIN-VALUE > WS-RANGE-MAX-VALUE
034700             MOVE WS-TRIMMED-NAME    TO WS-ADD-NAME
034800             MOVE WS-TRIMMED-TYPE    TO WS-ADD-TYPE
034900             MOVE SPACES             TO WS-ADD-PATH
035000             STRING WS-PATH-TEXT (1:WS-PATH-LEN) DELIMITED BY SIZE
035100                    '.min/max'       DELIMITED BY SIZE
035200                    INTO WS-ADD-PATH
035300             MOVE 'ERROR'            TO WS-ADD-LEVEL
035400             MOVE 'min must be <= max' TO WS-ADD-MESSAGE
035500             PERFORM 5000-ADD-ISSUE
035600         END-IF
035700     END-IF.
035800 4010-CHECK-RANGE-FINITE-AND-ORDER-EXIT.
035900     EXIT.
036000 EJECT
036100*----------------------------------------------------------------
036200*    4100-CHECK-ENUM-RULE
036300*    THE 'allowedValues' ALIAS INTO 'allowed' IS FOLDED INTO
036400*    RUL-ALLOWED-LIST BY THE FLATTENING STEP BEFORE CKRSVAL EVER
036500*    SEES THE RECORD (SEE CKVALRUL.CPY MAINTENANCE NOTE 2024-03-
036600*    01) -- THIS PARAGRAPH ONLY HAS TO CHECK THE RESULT.
036700*----------------------------------------------------------------
036800 4100-CHECK-ENUM-RULE.
036900     IF RUL-COLUMN = SPACES
037000         MOVE 'column'           TO WS-MISSING-KEY
037100         PERFORM 5100-EMIT-MISSING-KEY-ISSUE
037200     END-IF.
037300     IF RUL-ALLOWED-COUNT < 1
037400         MOVE WS-TRIMMED-NAME    TO WS-ADD-NAME
037500         MOVE WS-TRIMMED-TYPE    TO WS-ADD-TYPE
037600         MOVE SPACES             TO WS-ADD-PATH
037700         STRING WS-PATH-TEXT (1:WS-PATH-LEN) DELIMITED BY SIZE
037800                '.allowed'       DELIMITED BY SIZE
037900                INTO WS-ADD-PATH
038000         MOVE 'ERROR'            TO WS-ADD-LEVEL
038100         MOVE "Provide non-empty 'allowed' list" TO WS-ADD-MESSAGE
038200         PERFORM 5000-ADD-ISSUE
038300     END-IF.
038400 4100-CHECK-ENUM-RULE-EXIT.
038500     EXIT.
038600 EJECT
038700*----------------------------------------------------------------
038800*    4200-CHECK-LENGTH-RULE
038900*    MIN DEFAULTS TO 0, MAX DEFAULTS TO 255.  A PARSE FAILURE ON
039000*    EITHER BOUND SKIPS THE 0<=MIN<=MAX RANGE CHECK ENTIRELY.
039100*    RESOLVED BOUNDS ARE STORED BACK INTO WS-NORM-MIN/MAX (THE
039200*    BATCH NEVER MATERIALIZES A SEPARATE NORMALIZED-RULE FILE).
039300*----------------------------------------------------------------
039400 4200-CHECK-LENGTH-RULE.
039500     IF RUL-COLUMN = SPACES
039600         MOVE 'column'           TO WS-MISSING-KEY
039700         PERFORM 5100-EMIT-MISSING-KEY-ISSUE
039800     END-IF.
039900     MOVE ZERO                   TO WS-NORM-MIN.
040000     MOVE 255                    TO WS-NORM-MAX.
040100     MOVE 'Y'                    TO WS-RANGE-MIN-OK.
040200     MOVE 'Y'                    TO WS-RANGE-MAX-OK.
040300     IF RUL-MIN-TEXT NOT = SPACES
040400         MOVE RUL-MIN-TEXT       TO WS-PARSE-TEXT
040500         PERFORM 8100-VALIDATE-INTEGER-TEXT
040600         MOVE WS-PARSE-OK        TO WS-RANGE-MIN-OK
040700         IF WS-PARSE-IS-VALID
040800             MOVE WS-PARSE-INT-VALUE TO WS-NORM-MIN
040900         END-IF
041000     END-IF.
041100     IF RUL-MAX-TEXT NOT = SPACES
041200         MOVE RUL-MAX-TEXT       TO WS-PARSE-TEXT
041300         PERFORM 8100-VALIDATE-INTEGER-TEXT
041400         MOVE WS-PARSE-OK        TO WS-RANGE-MAX-OK
041500         IF WS-PARSE-IS-VALID
041600             MOVE WS-PARSE-INT-VALUE TO WS-NORM-MAX
041700         END-IF
041800     END-IF.
041900     IF WS-RANGE-MIN-IS-OK AND WS-RANGE-MAX-IS-OK
042000         IF WS-NORM-MIN < ZERO OR WS-NORM-MAX < ZERO
042100                            OR WS-NORM-MIN > WS-NORM-MAX
042200             MOVE WS-TRIMMED-NAME    TO WS-ADD-NAME
042300             MOVE WS-TRIMMED-TYPE    TO WS-ADD-TYPE
042400             MOVE SPACES             TO WS-ADD-PATH
042500             STRING WS-PATH-TEXT (1:WS-PATH-LEN) DELIMITED BY SIZE
042600                    '.min/max'       DELIMITED BY SIZE
042700                    INTO WS-ADD-PATH
042800             MOVE 'ERROR'            TO WS-ADD-LEVEL
042900             MOVE '0 ≤ min ≤ max required' TO WS-ADD-MESSAGE
043000             PERFORM 5000-ADD-ISSUE
043100         END-IF
043200     ELSE
043300         MOVE WS-TRIMMED-NAME    TO WS-ADD-NAME
043400         MOVE WS-TRIMMED-TYPE    TO WS-ADD-TYPE
043500         MOVE SPACES             TO WS-ADD-PATH
043600         STRING WS-PATH-TEXT (1:WS-PATH-LEN) DELIMITED BY SIZE
043700                '.min/max'       DELIMITED BY SIZE
043800                INTO WS-ADD-PATH
043900         MOVE 'ERROR'            TO WS-ADD-LEVEL
044000         MOVE 'min/max must be valid integers' TO WS-ADD-MESSAGE
044100         PERFORM 5000-ADD-ISSUE
044200     END-IF.
044300 4200-CHECK-LENGTH-RULE-EXIT.
044400     EXIT.
044500 EJECT
044600*----------------------------------------------------------------
044700*    4300-CHECK-REGEX-RULE
044800*    PATTERN DEFAULTS TO AN EMPTY STRING (TRIVIALLY VALID) WHEN
044900*    ABSENT -- THE MISSING-KEY CHECK ABOVE ALREADY FLAGGED THAT
045000*    CASE SEPARATELY.
045100*----------------------------------------------------------------
045200 4300-CHECK-REGEX-RULE.
045300     IF RUL-COLUMN = SPACES
045400         MOVE 'column'           TO WS-MISSING-KEY
045500         PERFORM 5100-EMIT-MISSING-KEY-ISSUE
045600     END-IF.
045700     IF RUL-PATTERN = SPACES
045800         MOVE 'pattern'          TO WS-MISSING-KEY
045900         PERFORM 5100-EMIT-MISSING-KEY-ISSUE
046000     END-IF.
046100     PERFORM 8400-VALIDATE-REGEX-PATTERN.
046200     IF WS-REGEX-IS-INVALID
046300         MOVE WS-TRIMMED-NAME    TO WS-ADD-NAME
046400         MOVE WS-TRIMMED-TYPE    TO WS-ADD-TYPE
046500         MOVE SPACES             TO WS-ADD-PATH
046600         STRING WS-PATH-TEXT (1:WS-PATH-LEN) DELIMITED BY SIZE
046700                '.pattern'       DELIMITED BY SIZE
046800                INTO WS-ADD-PATH
046900         MOVE 'ERROR'            TO WS-ADD-LEVEL
047000         MOVE SPACES             TO WS-ADD-MESSAGE
047100         STRING 'Invalid regex: ' DELIMITED BY SIZE
047200                WS-REGEX-DETAIL  DELIMITED BY SIZE
047300                INTO WS-ADD-MESSAGE
047400         PERFORM 5000-ADD-ISSUE
047500     END-IF.
047600 4300-CHECK-REGEX-RULE-EXIT.
047700     EXIT.
047800 EJECT
047900*----------------------------------------------------------------
048000*    4400-CHECK-DECIMAL-RULE
048100*    FOUR INDEPENDENT SUB-CHECKS.  A PARSE FAILURE IN 4410 OR AN
048200*    UNRECOGNIZED EXACT_SCALE TEXT IN 4420 STOPS EVERYTHING AFTER
048300*    IT -- 4430/4440 ONLY RUN WHEN BOTH RESOLVED CLEANLY.
048400*----------------------------------------------------------------
048500 4400-CHECK-DECIMAL-RULE.
048600     IF RUL-COLUMN = SPACES
048700         MOVE 'column'           TO WS-MISSING-KEY
048800         PERFORM 5100-EMIT-MISSING-KEY-ISSUE
048900     END-IF.
049000     MOVE 'N'                    TO WS-DEC-STOP.
049100     PERFORM 4410-RESOLVE-PRECISION-SCALE.
049200     IF NOT WS-DEC-STOP-CHECKS
049300         PERFORM 4420-RESOLVE-EXACT-SCALE
049400     END-IF.
049500     IF NOT WS-DEC-STOP-CHECKS
049600         PERFORM 4430-CHECK-PRECISION-SCALE-RANGE
049700         PERFORM 4440-CHECK-MIN-MAX-NUMERIC
049800     END-IF.
049900 4400-CHECK-DECIMAL-RULE-EXIT.
050000     EXIT.
050100 EJECT
050200*----------------------------------------------------------------
050300*    4410-RESOLVE-PRECISION-SCALE
050400*    DEFAULTS: PRECISION 18, SCALE 2.  BOTH ARE PARSED BEFORE
050500*    THE COMBINED ERROR FIRES SO A BAD SCALE DOES NOT MASK A
050600*    BAD PRECISION OR VICE VERSA.  RESOLVED VALUES ARE STORED
050700*    BACK INTO WS-NORM-PRECISION/SCALE (NO SEPARATE NORMALIZED-
050800*    RULE FILE IS MATERIALIZED, SAME AS THE LENGTH RULE ABOVE).
050900*----------------------------------------------------------------
051000 4410-RESOLVE-PRECISION-SCALE.
051100     MOVE 'Y'                    TO WS-RANGE-MIN-OK.
051200     MOVE 'Y'                    TO WS-RANGE-MAX-OK.
051300     IF RUL-PRECISION-TEXT = SPACES
051400         MOVE 18                 TO WS-DEC-PRECISION
051500     ELSE
051600         MOVE RUL-PRECISION-TEXT TO WS-PARSE-TEXT
051700         PERFORM 8100-VALIDATE-INTEGER-TEXT
051800         MOVE WS-PARSE-OK        TO WS-RANGE-MIN-OK
051900         IF WS-PARSE-IS-VALID
052000             MOVE WS-PARSE-INT-VALUE TO WS-DEC-PRECISION
052100         END-IF
052200     END-IF.
052300     IF RUL-SCALE-TEXT = SPACES
052400         MOVE 2                  TO WS-DEC-SCALE
052500     ELSE
052600         MOVE RUL-SCALE-TEXT     TO WS-PARSE-TEXT
052700         PERFORM 8100-VALIDATE-INTEGER-TEXT
052800         MOVE WS-PARSE-OK        TO WS-RANGE-MAX-OK
052900         IF WS-PARSE-IS-VALID
053000             MOVE WS-PARSE-INT-VALUE TO WS-DEC-SCALE
053100         END-IF
053200     END-IF.
053300     IF WS-RANGE-MIN-IS-OK AND WS-RANGE-MAX-IS-OK
053400         MOVE 'N'                TO WS-DEC-STOP
053500     ELSE
053600         MOVE 'Y'                TO WS-DEC-STOP
053700         MOVE WS-TRIMMED-NAME    TO WS-ADD-NAME
053800         MOVE WS-TRIMMED-TYPE    TO WS-ADD-TYPE
053900         MOVE SPACES             TO WS-ADD-PATH
054000         STRING WS-PATH-TEXT (1:WS-PATH-LEN) DELIMITED BY SIZE
054100                '.precision/scale' DELIMITED BY SIZE
054200                INTO WS-ADD-PATH
054300         MOVE 'ERROR'            TO WS-ADD-LEVEL
054400         MOVE 'precision/scale must be valid integers' TO
054500                                 WS-ADD-MESSAGE
054600         PERFORM 5000-ADD-ISSUE
054700     END-IF.
054800     MOVE WS-DEC-PRECISION       TO WS-NORM-PRECISION.
054900     MOVE WS-DEC-SCALE           TO WS-NORM-SCALE.
055000 4410-RESOLVE-PRECISION-SCALE-EXIT.
055100     EXIT.
055200 EJECT
055300*----------------------------------------------------------------
055400*    4420-RESOLVE-EXACT-SCALE
055500*    DEFAULT 'false'/N.  THE SOURCE TEXT IS LOWER-CASED BEFORE
055600*    COMPARISON PER TKT-40117 -- THE ONLY FIELD IN THIS ENGINE
055700*    WHERE A CASE FOLD IS NEEDED.  RESOLVED BOOLEAN IS STORED
055800*    BACK INTO WS-NORM-EXACT-SCALE.
055900*----------------------------------------------------------------
056000 4420-RESOLVE-EXACT-SCALE.
056100     IF RUL-EXACT-SCALE-TEXT = SPACES
056200         MOVE 'N'                TO WS-DEC-EXACT-SCALE
056300     ELSE
056400         MOVE SPACES             TO WS-PARSE-UPPER
056500         MOVE RUL-EXACT-SCALE-TEXT TO WS-PARSE-UPPER (1:10)
056600         INSPECT WS-PARSE-UPPER CONVERTING
056700             'abcdefghijklmnopqrstuvwxyz' TO
056800             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
056900         PERFORM 4421-SCAN-EXACT-SCALE-TRIM
057000                 VARYING WS-PARSE-SUB FROM 10 BY -1
057100                 UNTIL WS-PARSE-SUB < 1
057200                 OR WS-PARSE-UPPER (WS-PARSE-SUB:1) NOT = SPACE
057300         MOVE WS-PARSE-SUB       TO WS-PARSE-LEN
057400         EVALUATE TRUE
057500             WHEN WS-PARSE-LEN = 4 AND WS-PARSE-UPPER (1:4) = 'TRUE'
057600                 MOVE 'Y'        TO WS-DEC-EXACT-SCALE
057700             WHEN WS-PARSE-LEN = 5 AND WS-PARSE-UPPER (1:5) = 'FALSE'
057800                 MOVE 'N'        TO WS-DEC-EXACT-SCALE
057900             WHEN OTHER
058000                 MOVE 'Y'        TO WS-DEC-STOP
058100                 MOVE WS-TRIMMED-NAME TO WS-ADD-NAME
058200                 MOVE WS-TRIMMED-TYPE TO WS-ADD-TYPE
058300                 MOVE SPACES     TO WS-ADD-PATH
058400                 STRING WS-PATH-TEXT (1:WS-PATH-LEN)
058500                        DELIMITED BY SIZE
058600                        '.exact_scale' DELIMITED BY SIZE
058700                        INTO WS-ADD-PATH
058800                 MOVE 'ERROR'    TO WS-ADD-LEVEL
058900                 MOVE 'exact_scale must be boolean (true/false)'
059000                                 TO WS-ADD-MESSAGE
059100                 PERFORM 5000-ADD-ISSUE
059200         END-EVALUATE
059300     END-IF.
059400     MOVE WS-DEC-EXACT-SCALE     TO WS-NORM-EXACT-SCALE.
059500 4420-RESOLVE-EXACT-SCALE-EXIT.
059600     EXIT.
059700 4421-SCAN-EXACT-SCALE-TRIM.
059800     CONTINUE.
059900 EJECT
060000*----------------------------------------------------------------
060100*    4430-CHECK-PRECISION-SCALE-RANGE
060200*    THREE INDEPENDENT CHECKS -- ALL MAY FIRE TOGETHER.
060300*----------------------------------------------------------------
060400 4430-CHECK-PRECISION-SCALE-RANGE.
060500     IF WS-DEC-PRECISION NOT > ZERO
060600        OR WS-DEC-SCALE < ZERO
060700        OR WS-DEC-SCALE > WS-DEC-PRECISION
060800         MOVE WS-TRIMMED-NAME    TO WS-ADD-NAME
060900         MOVE WS-TRIMMED-TYPE    TO WS-ADD-TYPE
061000         MOVE SPACES             TO WS-ADD-PATH
061100         STRING WS-PATH-TEXT (1:WS-PATH-LEN) DELIMITED BY SIZE
061200                '.precision/scale' DELIMITED BY SIZE
061300                INTO WS-ADD-PATH
061400         MOVE 'ERROR'            TO WS-ADD-LEVEL
061500         MOVE 'Require precision>0 and 0≤scale≤precision' TO
061600                                 WS-ADD-MESSAGE
061700         PERFORM 5000-ADD-ISSUE
061800     END-IF.
061900     IF WS-DEC-PRECISION > 18
062000         MOVE WS-TRIMMED-NAME    TO WS-ADD-NAME
062100         MOVE WS-TRIMMED-TYPE    TO WS-ADD-TYPE
062200         MOVE SPACES             TO WS-ADD-PATH
062300         STRING WS-PATH-TEXT (1:WS-PATH-LEN) DELIMITED BY SIZE
062400                '.precision'     DELIMITED BY SIZE
062500                INTO WS-ADD-PATH
062600         MOVE 'ERROR'            TO WS-ADD-LEVEL
062700         MOVE 'Precision must not exceed 18 (financial standard)'
062800                                 TO WS-ADD-MESSAGE
062900         PERFORM 5000-ADD-ISSUE
063000     END-IF.
063100     IF WS-DEC-SCALE > 6
063200         MOVE WS-TRIMMED-NAME    TO WS-ADD-NAME
063300         MOVE WS-TRIMMED-TYPE    TO WS-ADD-TYPE
063400         MOVE SPACES             TO WS-ADD-PATH
063500         STRING WS-PATH-TEXT (1:WS-PATH-LEN) DELIMITED BY SIZE
063600                '.scale'         DELIMITED BY SIZE
063700                INTO WS-ADD-PATH
063800         MOVE 'ERROR'            TO WS-ADD-LEVEL
063900         MOVE 'Scale must not exceed 6 (common practice)' TO
064000                                 WS-ADD-MESSAGE
064100         PERFORM 5000-ADD-ISSUE
064200     END-IF.
064300 4430-CHECK-PRECISION-SCALE-RANGE-EXIT.
064400     EXIT.
064500 EJECT
064600*----------------------------------------------------------------
064700*    4440-CHECK-MIN-MAX-NUMERIC
064800*    MIN/MAX ARE OPTIONAL ON A DECIMAL RULE -- ONLY CHECKED IF
064900*    SUPPLIED.  UNLIKE THE RANGE RULE THESE ARE FIXED DECIMALS,
065000*    NOT IEEE DOUBLES, SO NO INFINITE/NAN TEST APPLIES.
065100*----------------------------------------------------------------
065200 4440-CHECK-MIN-MAX-NUMERIC.
065300     IF RUL-MIN-TEXT NOT = SPACES
065400         MOVE RUL-MIN-TEXT       TO WS-PARSE-TEXT
065500         PERFORM 8200-VALIDATE-DECIMAL-TEXT
065600         IF WS-PARSE-IS-INVALID
065700             MOVE WS-TRIMMED-NAME    TO WS-ADD-NAME
065800             MOVE WS-TRIMMED-TYPE    TO WS-ADD-TYPE
065900             MOVE SPACES             TO WS-ADD-PATH
066000             STRING WS-PATH-TEXT (1:WS-PATH-LEN) DELIMITED BY SIZE
066100                    '.min'           DELIMITED BY SIZE
066200                    INTO WS-ADD-PATH
066300             MOVE 'ERROR'            TO WS-ADD-LEVEL
066400             MOVE "'min' must be numeric if provided" TO
066500                                     WS-ADD-MESSAGE
066600             PERFORM 5000-ADD-ISSUE
066700         END-IF
066800     END-IF.
066900     IF RUL-MAX-TEXT NOT = SPACES
067000         MOVE RUL-MAX-TEXT       TO WS-PARSE-TEXT
067100         PERFORM 8200-VALIDATE-DECIMAL-TEXT
067200         IF WS-PARSE-IS-INVALID
067300             MOVE WS-TRIMMED-NAME    TO WS-ADD-NAME
067400             MOVE WS-TRIMMED-TYPE    TO WS-ADD-TYPE
067500             MOVE SPACES             TO WS-ADD-PATH
067600             STRING WS-PATH-TEXT (1:WS-PATH-LEN) DELIMITED BY SIZE
067700                    '.max'           DELIMITED BY SIZE
067800                    INTO WS-ADD-PATH
067900             MOVE 'ERROR'            TO WS-ADD-LEVEL
068000             MOVE "'max' must be numeric if provided" TO
068100                                     WS-ADD-MESSAGE
068200             PERFORM 5000-ADD-ISSUE
068300         END-IF
068400     END-IF.
068500 4440-CHECK-MIN-MAX-NUMERIC-EXIT.
068600     EXIT.
068700 EJECT
068800*----------------------------------------------------------------
068900*    5000-ADD-ISSUE
069000*    STAGES ONE ISSUE INTO ISS-RECORD, BUMPS THE RUNNING TOTALS,
069100*    THEN HANDS OFF TO THE HOST'S 5010-EMIT-ISSUE-RECORD HOOK
069200*    (CKRSVAL WRITES TO ISSUES-OUTPUT-FILE; TESTS JUST TALLIES).
069300*----------------------------------------------------------------
069400 5000-ADD-ISSUE.
069500     MOVE WS-ADD-NAME            TO ISS-RULE-NAME.
069600     MOVE WS-ADD-TYPE            TO ISS-RULE-TYPE.
069700     MOVE WS-ADD-PATH            TO ISS-PATH.
069800     MOVE WS-ADD-LEVEL           TO ISS-LEVEL.
069900     MOVE WS-ADD-MESSAGE         TO ISS-MESSAGE.
070000     ADD 1 TO WS-ISSUE-COUNT.
070100     IF ISS-LEVEL-ERROR
070200         ADD 1 TO WS-ERROR-COUNT
070300     ELSE
070400         ADD 1 TO WS-WARN-COUNT
070500     END-IF.
070600     PERFORM 5010-EMIT-ISSUE-RECORD.
070700 5000-ADD-ISSUE-EXIT.
070800     EXIT.
070900 EJECT
071000*----------------------------------------------------------------
071100*    6010-CHECK-MULTIPLE-HEADERS
071200*    STEP 3 -- CROSS-RULE ADVISORY, RUN ONCE AFTER ALL RULES ARE
071300*    PROCESSED.  NAMED '<schema>' RATHER THAN ANY ONE RULE.
071400*----------------------------------------------------------------
071500 6010-CHECK-MULTIPLE-HEADERS.
071600     IF WS-HEADERS-COUNT > 1
071700         MOVE '<schema>'         TO WS-ADD-NAME
071800         MOVE 'headers'          TO WS-ADD-TYPE
071900         MOVE SPACES             TO WS-ADD-PATH
072000         MOVE '$'                TO WS-ADD-PATH (1:1)
072100         MOVE 'WARN'             TO WS-ADD-LEVEL
072200         MOVE
072300          "Multiple 'headers' rules present; consider consolidating."
072400                                 TO WS-ADD-MESSAGE
072500         PERFORM 5000-ADD-ISSUE
072600     END-IF.
072700 6010-CHECK-MULTIPLE-HEADERS-EXIT.
072800     EXIT.
072900 EJECT
073000*----------------------------------------------------------------
073100*    6020-COMPUTE-RESULT-SUMMARY
073200*    STEP 4 -- FINAL VALID/INVALID VERDICT AND COUNTS.  HOST
073300*    PROGRAM MOVES THE RESULT FROM WS-RUN-TOTALS INTO RES-RECORD
073400*    (COPY CKVALSUM) AND WRITES/DISPLAYS IT.
073500*----------------------------------------------------------------
073600 6020-COMPUTE-RESULT-SUMMARY.
073700     IF WS-ERROR-COUNT = ZERO
073800         MOVE 'Y'                TO RES-VALID
073900     ELSE
074000         MOVE 'N'                TO RES-VALID
074100     END-IF.
074200     MOVE WS-ISSUE-COUNT         TO RES-ISSUE-COUNT.
074300     MOVE WS-ERROR-COUNT         TO RES-ERROR-COUNT.
074400     MOVE WS-WARN-COUNT          TO RES-WARN-COUNT.
074500 6020-COMPUTE-RESULT-SUMMARY-EXIT.
074600     EXIT.
074700 EJECT
074800*----------------------------------------------------------------
074900*    8100-VALIDATE-INTEGER-TEXT
075000*    INPUT:  WS-PARSE-TEXT (CALLER-SUPPLIED, RIGHT-PADDED).
075100*    OUTPUT: WS-PARSE-OK, WS-PARSE-INT-VALUE.
075200*    PLAIN SIGNED INTEGERS ONLY -- A DECIMAL POINT ANYWHERE IN
075300*    THE TEXT FAILS THE PARSE.
075400*----------------------------------------------------------------
075500 8100-VALIDATE-INTEGER-TEXT.
075600     MOVE 'Y'                    TO WS-PARSE-OK.
075700     MOVE ZERO                   TO WS-PARSE-INT-VALUE.
075800     MOVE ZERO                   TO WS-PARSE-DIGIT-COUNT.
075900     PERFORM 8110-SCAN-INTEGER-TRIM
076000             VARYING WS-PARSE-LEN FROM 30 BY -1
076100             UNTIL WS-PARSE-LEN < 1
076200             OR WS-PARSE-TEXT (WS-PARSE-LEN:1) NOT = SPACE.
076300     IF WS-PARSE-LEN < 1
076400         MOVE 'N'                TO WS-PARSE-OK
076500     ELSE
076600         MOVE +1                 TO WS-PARSE-SIGN
076700         MOVE 1                  TO WS-PARSE-SUB
076800         IF WS-PARSE-TEXT (1:1) = '+'
076900             MOVE 2              TO WS-PARSE-SUB
077000         ELSE
077100             IF WS-PARSE-TEXT (1:1) = '-'
077200                 MOVE -1         TO WS-PARSE-SIGN
077300                 MOVE 2          TO WS-PARSE-SUB
077400             END-IF
077500         END-IF
077600         PERFORM 8120-SCAN-INTEGER-DIGITS
077700             THRU 8120-SCAN-INTEGER-DIGITS-EXIT
077800             UNTIL WS-PARSE-SUB > WS-PARSE-LEN
077900                 OR WS-PARSE-IS-INVALID
078000         IF WS-PARSE-DIGIT-COUNT = ZERO
078100             MOVE 'N'            TO WS-PARSE-OK
078200         END-IF
078300         IF WS-PARSE-IS-VALID AND WS-PARSE-SIGN = -1
078400             COMPUTE WS-PARSE-INT-VALUE = WS-PARSE-INT-VALUE * -1
078500         END-IF
078600     END-IF.
078700 8100-VALIDATE-INTEGER-TEXT-EXIT.
078800     EXIT.
078900 8110-SCAN-INTEGER-TRIM.
079000     CONTINUE.
079100 8120-SCAN-INTEGER-DIGITS.
079200     IF WS-PARSE-TEXT (WS-PARSE-SUB:1) >= '0'
079300        AND WS-PARSE-TEXT (WS-PARSE-SUB:1) <= '9'
079400         MOVE WS-PARSE-TEXT (WS-PARSE-SUB:1) TO WS-PARSE-DIGIT
079500         COMPUTE WS-PARSE-INT-VALUE =
079600             (WS-PARSE-INT-VALUE * 10) + WS-PARSE-DIGIT
079700         ADD 1 TO WS-PARSE-DIGIT-COUNT
079800     ELSE
079900         MOVE 'N'            TO WS-PARSE-OK
080000     END-IF.
080100     ADD 1 TO WS-PARSE-SUB.
080200 8120-SCAN-INTEGER-DIGITS-EXIT.
080300     EXIT.
080400 EJECT
080500*----------------------------------------------------------------
080600*    8200-VALIDATE-DECIMAL-TEXT
080700*    INPUT:  WS-PARSE-TEXT.  OUTPUT: WS-PARSE-OK,
080800*    WS-PARSE-FLOAT-VALUE.  PLAIN SIGNED DECIMAL (NO INFINITY/
080900*    NAN TOKENS -- THOSE ARE A RANGE-RULE-ONLY CONCEPT).
081000*----------------------------------------------------------------
081100 8200-VALIDATE-DECIMAL-TEXT.
081200     PERFORM 8310-PARSE-SIGNED-DECIMAL-TEXT.
081300 8200-VALIDATE-DECIMAL-TEXT-EXIT.
081400     EXIT.
081500 EJECT
081600*----------------------------------------------------------------
081700*    8300-VALIDATE-FLOAT-TEXT
081800*    INPUT:  WS-PARSE-TEXT.  OUTPUT: WS-PARSE-OK,
081900*    WS-PARSE-FLOAT-VALUE, WS-PARSE-SPECIAL (I/N/F).
082000*    RECOGNIZES THE JSON DOUBLE TOKENS 'Infinity', '-Infinity'
082100*    AND 'NaN' (CASE-INSENSITIVE) AS SPECIAL VALUES BEFORE
082200*    FALLING BACK TO THE ORDINARY SIGNED-DECIMAL PARSE.  NO
082300*    EXPONENT NOTATION IS SUPPORTED -- NOT SEEN IN PRACTICE ON
082400*    THIS SHOP'S RULE SCHEMAS.
082500*----------------------------------------------------------------
082600 8300-VALIDATE-FLOAT-TEXT.
082700     MOVE 'Y'                    TO WS-PARSE-OK.
082800     MOVE 'F'                    TO WS-PARSE-SPECIAL.
082900     MOVE ZERO                   TO WS-PARSE-FLOAT-VALUE.
083000     PERFORM 8301-SCAN-FLOAT-TEXT-TRIM
083100             VARYING WS-PARSE-LEN FROM 30 BY -1
083200             UNTIL WS-PARSE-LEN < 1
083300             OR WS-PARSE-TEXT (WS-PARSE-LEN:1) NOT = SPACE.
083400     IF WS-PARSE-LEN < 1
083500         MOVE 'N'                TO WS-PARSE-OK
083600     ELSE
083700         MOVE SPACES             TO WS-PARSE-UPPER
083800         MOVE WS-PARSE-TEXT (1:WS-PARSE-LEN) TO
083900                                 WS-PARSE-UPPER (1:WS-PARSE-LEN)
084000         INSPECT WS-PARSE-UPPER CONVERTING
084100             'abcdefghijklmnopqrstuvwxyz' TO
084200             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
084300         EVALUATE TRUE
084400             WHEN WS-PARSE-LEN = 8 AND
084500                  WS-PARSE-UPPER (1:8) = 'INFINITY'
084600                 MOVE 9999999999999.999999 TO WS-PARSE-FLOAT-VALUE
084700                 MOVE 'I'        TO WS-PARSE-SPECIAL
084800             WHEN WS-PARSE-LEN = 9 AND
084900                  WS-PARSE-UPPER (1:9) = '-INFINITY'
085000                 MOVE -9999999999999.999999 TO WS-PARSE-FLOAT-VALUE
085100                 MOVE 'I'        TO WS-PARSE-SPECIAL
085200             WHEN WS-PARSE-LEN = 3 AND WS-PARSE-UPPER (1:3) = 'NAN'
085300                 MOVE ZERO       TO WS-PARSE-FLOAT-VALUE
085400                 MOVE 'N'        TO WS-PARSE-SPECIAL
085500             WHEN OTHER
085600                 PERFORM 8310-PARSE-SIGNED-DECIMAL-TEXT
085700         END-EVALUATE
085800     END-IF.
085900 8300-VALIDATE-FLOAT-TEXT-EXIT.
086000     EXIT.
086100 8301-SCAN-FLOAT-TEXT-TRIM.
086200     CONTINUE.
086300 EJECT
086400*----------------------------------------------------------------
086500*    8310-PARSE-SIGNED-DECIMAL-TEXT
086600*    SHARED DIGIT-BY-DIGIT ACCUMULATOR USED BY 8200 DIRECTLY AND
086700*    BY 8300'S "NOT A SPECIAL TOKEN" FALL-THROUGH.  INPUT:
086800*    WS-PARSE-TEXT, WS-PARSE-LEN (TRIMMED LENGTH, ALREADY SET BY
086900*    THE CALLER).  OUTPUT: WS-PARSE-OK, WS-PARSE-FLOAT-VALUE.
087000*    EACH DIGIT CHARACTER IS MOVED INTO THE PIC 9(01)
087100*    WS-PARSE-DIGIT -- A LEGAL NUMERIC MOVE THAT LIFTS ITS VALUE
087200*    OUT WITHOUT AN INTRINSIC FUNCTION.
087300*----------------------------------------------------------------
087400 8310-PARSE-SIGNED-DECIMAL-TEXT.
087500     MOVE 'Y'                    TO WS-PARSE-OK.
087600     MOVE ZERO                   TO WS-PARSE-FLOAT-VALUE.
087700     MOVE ZERO                   TO WS-PARSE-DIGIT-COUNT.
087800     MOVE 'N'                    TO WS-PARSE-DOT-SEEN.
087900     MOVE +1                     TO WS-PARSE-SCALE-DIV.
088000     MOVE +1                     TO WS-PARSE-SIGN.
088100     MOVE 1                      TO WS-PARSE-SUB.
088200     IF WS-PARSE-TEXT (1:1) = '+'
088300         MOVE 2                  TO WS-PARSE-SUB
088400     ELSE
088500         IF WS-PARSE-TEXT (1:1) = '-'
088600             MOVE -1             TO WS-PARSE-SIGN
088700             MOVE 2              TO WS-PARSE-SUB
088800         END-IF
088900     END-IF.
089000     PERFORM 8311-SCAN-DECIMAL-DIGITS
089100         THRU 8311-SCAN-DECIMAL-DIGITS-EXIT
089200         UNTIL WS-PARSE-SUB > WS-PARSE-LEN OR WS-PARSE-IS-INVALID.
089300     IF WS-PARSE-DIGIT-COUNT = ZERO
089400         MOVE 'N'                TO WS-PARSE-OK
089500     END-IF.
089600     IF WS-PARSE-IS-VALID AND WS-PARSE-SIGN = -1
089700         COMPUTE WS-PARSE-FLOAT-VALUE = WS-PARSE-FLOAT-VALUE * -1
089800     END-IF.
089900 8310-PARSE-SIGNED-DECIMAL-TEXT-EXIT.
090000     EXIT.
090100 8311-SCAN-DECIMAL-DIGITS.
090200     EVALUATE TRUE
090300         WHEN WS-PARSE-TEXT (WS-PARSE-SUB:1) = '.'
090400             IF WS-PARSE-DOT-FOUND
090500                 MOVE 'N'        TO WS-PARSE-OK
090600             ELSE
090700                 MOVE 'Y'        TO WS-PARSE-DOT-SEEN
090800             END-IF
090900         WHEN WS-PARSE-TEXT (WS-PARSE-SUB:1) >= '0'
091000              AND WS-PARSE-TEXT (WS-PARSE-SUB:1) <= '9'
091100             MOVE WS-PARSE-TEXT (WS-PARSE-SUB:1) TO
091200                             WS-PARSE-DIGIT
091300             ADD 1 TO WS-PARSE-DIGIT-COUNT
091400             IF WS-PARSE-DOT-FOUND
091500                 COMPUTE WS-PARSE-SCALE-DIV =
091600                     WS-PARSE-SCALE-DIV * 10
091700                 COMPUTE WS-PARSE-FLOAT-VALUE =
091800                     WS-PARSE-FLOAT-VALUE +
091900                     (WS-PARSE-DIGIT / WS-PARSE-SCALE-DIV)
092000             ELSE
092100                 COMPUTE WS-PARSE-FLOAT-VALUE =
092200                     (WS-PARSE-FLOAT-VALUE * 10) + WS-PARSE-DIGIT
092300             END-IF
092400         WHEN OTHER
092500             MOVE 'N'            TO WS-PARSE-OK
092600     END-EVALUATE.
092700     ADD 1 TO WS-PARSE-SUB.
092800 8311-SCAN-DECIMAL-DIGITS-EXIT.
092900     EXIT.
093000 EJECT
093100*----------------------------------------------------------------
093200*    8400-VALIDATE-REGEX-PATTERN
093300*    INPUT:  RUL-PATTERN.  OUTPUT: WS-REGEX-OK, WS-REGEX-DETAIL.
093400*    THIS COMPILER CARRIES NO REGULAR-EXPRESSION ENGINE, SO THE
093500*    BEST THIS SHOP CAN DO IN COBOL IS A STRUCTURAL SANITY CHECK
093600*    -- BALANCED PARENTHESES, BALANCED SQUARE BRACKETS, AND NO
093700*    DANGLING TRAILING BACKSLASH.  A TRUE SYNTAX CHECK OF THE
093800*    PATTERN IS LEFT TO THE DOWNSTREAM CONSUMER THAT ACTUALLY
093900*    APPLIES IT.
094000*----------------------------------------------------------------
094100 8400-VALIDATE-REGEX-PATTERN.
094200     MOVE 'Y'                    TO WS-REGEX-OK.
094300     MOVE SPACES                 TO WS-REGEX-DETAIL.
094400     MOVE ZERO                   TO WS-REGEX-PAREN-DEPTH.
094500     MOVE ZERO                   TO WS-REGEX-BRACKET-DEPTH.
094600     MOVE 'N'                    TO WS-REGEX-ESCAPED.
094700     PERFORM 8401-SCAN-PATTERN-TRIM
094800             VARYING WS-REGEX-LEN FROM 120 BY -1
094900             UNTIL WS-REGEX-LEN < 1
095000             OR RUL-PATTERN (WS-REGEX-LEN:1) NOT = SPACE.
095100     IF WS-REGEX-LEN < 1
095200         MOVE 'N'                TO WS-REGEX-OK
095300         MOVE 'Pattern must not be blank' TO WS-REGEX-DETAIL
095400     ELSE
095500         PERFORM 8402-SCAN-PATTERN-CHARS
095600                 VARYING WS-REGEX-SUB FROM 1 BY 1
095700                 UNTIL WS-REGEX-SUB > WS-REGEX-LEN
095800         IF WS-REGEX-IS-ESCAPED
095900             MOVE 'N'            TO WS-REGEX-OK
096000             MOVE 'Pattern ends with a dangling escape'
096100                                 TO WS-REGEX-DETAIL
096200         ELSE
096300             IF WS-REGEX-PAREN-DEPTH NOT = ZERO
096400                 MOVE 'N'        TO WS-REGEX-OK
096500                 MOVE 'Unbalanced parentheses in pattern'
096600                                 TO WS-REGEX-DETAIL
096700             ELSE
096800                 IF WS-REGEX-BRACKET-DEPTH NOT = ZERO
096900                     MOVE 'N'    TO WS-REGEX-OK
097000                     MOVE 'Unbalanced brackets in pattern'
097100                                 TO WS-REGEX-DETAIL
097200                 END-IF
097300             END-IF
097400         END-IF
097500     END-IF.
097600 8400-VALIDATE-REGEX-PATTERN-EXIT.
097700     EXIT.
097800 8401-SCAN-PATTERN-TRIM.
097900     CONTINUE.
098000 8402-SCAN-PATTERN-CHARS.
098100     IF WS-REGEX-IS-ESCAPED
098200         MOVE 'N'                TO WS-REGEX-ESCAPED
098300     ELSE
098400         EVALUATE RUL-PATTERN (WS-REGEX-SUB:1)
098500             WHEN '\'
098600                 MOVE 'Y'        TO WS-REGEX-ESCAPED
098700             WHEN '('
098800                 ADD 1 TO WS-REGEX-PAREN-DEPTH
098900             WHEN ')'
099000                 SUBTRACT 1 FROM WS-REGEX-PAREN-DEPTH
099100             WHEN '['
099200                 ADD 1 TO WS-REGEX-BRACKET-DEPTH
099300             WHEN ']'
099400                 SUBTRACT 1 FROM WS-REGEX-BRACKET-DEPTH
099500             WHEN OTHER
099600                 CONTINUE
099700         END-EVALUATE
099800     END-IF.
099900     IF WS-REGEX-PAREN-DEPTH < 0 OR WS-REGEX-BRACKET-DEPTH < 0
100000         MOVE WS-REGEX-LEN       TO WS-REGEX-SUB
100100     END-IF.
100200 8402-SCAN-PATTERN-CHARS-EXIT.
100300     EXIT.
100400 EJECT
