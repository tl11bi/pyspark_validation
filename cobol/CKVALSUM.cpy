000100************************************************************** CV003
000200*    CKVALSUM  --  VALIDATION RESULT SUMMARY RECORD           * CV003
000300*    ONE RECORD PER BATCH RUN -- OVERALL VALID/INVALID FLAG   * CV003
000400*    PLUS THE ISSUE/ERROR/WARN COUNTS.                        * CV003
000500*------------------------------------------------------------* CV003
000600*    MAINTENANCE                                               CV003
000700*    -----------                                               CV003
000800*    2024-02-09  RSK  TKT-40117  NEW COPYBOOK FOR RULE-SCHEMA * CV003
000900*                     VALIDATION BATCH (CKRSVAL PROJECT).      CV003
001000************************************************************** CV003
001100 01  RES-RECORD.
001200     05  RES-VALID                   PIC X(01).
001300         88  RES-IS-VALID            VALUE 'Y'.
001400         88  RES-IS-INVALID          VALUE 'N'.
001500     05  RES-ISSUE-COUNT             PIC S9(04) COMP.
001600     05  RES-ERROR-COUNT             PIC S9(04) COMP.
001700     05  RES-WARN-COUNT              PIC S9(04) COMP.
001800     05  FILLER                      PIC X(20).
