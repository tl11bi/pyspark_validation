000100*****************************************************************
000200*  PGMBDRV                                                      *
000300*  MARKET-RISK VALIDATION BATCH DRIVER (UNIT 3)                 *
000400*****************************************************************
000500*-----------------------------------------------------------------
000600*  MAINTENANCE HISTORY
000700*  891114  PJT  INITIAL VERSION - LOADS RULES-FILE, CALLS         RQ-2588 
000800*                PGMRSVAL THEN PGMDVAL, WRITES THE INGESTION-LOG  RQ-2588 
000900*                RECORD AND THE VALIDATION SUMMARY REPORT         RQ-2588 
001000*                (RQ-2588)                                        RQ-2588 
001100*  921103  PJT  ID-COLUMN INFERENCE ADDED - TAKES THE FIRST       CR-2701 
001200*                UNIQUE RULE'S COLUMN LIST WHEN NO OVERRIDE IS    CR-2701 
001300*                CONFIGURED (CR-2701)                             CR-2701 
001400*  990118  DWS  Y2K REVIEW - NO DATE-CENTURY FIELDS PROCESSED BY  Y2K-REV 
001500*                THIS PROGRAM, NO CHANGE REQUIRED                 Y2K-REV 
001600*  041130  PJT  LOG-ID WIDENED TO 9 DIGITS - THIS PROGRAM NOW     CR-2811 
001700*                READS INGEST-LOG-FILE FORWARD ON STARTUP TO      CR-2811 
001800*                CARRY THE SEQUENCE ACROSS RUNS RATHER THAN       CR-2811 
001900*                RESETTING TO 1 EACH NIGHT (CR-2811)              CR-2811 
002000*  070903  PJT  WS-RULE-TABLE LOAD MOVED TO USE THE SHARED        CR-3054 
002100*                CPRULEDF COPY, SAME LAYOUT PGMRSVAL/PGMDVAL USE  CR-3054 
002200*                (CR-3054)                                        CR-3054 
002300*  090227  PJT  SUMMARY REPORT'S PER-(RULE,COLUMN) BREAKDOWN AND  CR-3110 
002400*                SAMPLE-ERRORS SECTION NOW BUILT FROM             CR-3110 
002500*                WS-ERRSUM-TABLE/WS-SAMPLE-TABLE RETURNED BY      CR-3110 
002600*                PGMDVAL - NO SECOND READ OF ERROR-FILE NEEDED    CR-3110 
002700*                (CR-3110)                                        CR-3110 
002800*-----------------------------------------------------------------
002900 IDENTIFICATION DIVISION.
003000 PROGRAM-ID.    PGMBDRV.
003100 AUTHOR.        P J TANNER.
003200 INSTALLATION.  RISK SYSTEMS - MARKET RISK DATA CONTROL.
003300 DATE-WRITTEN.  11/14/1989.
003400 DATE-COMPILED.
003500 SECURITY.      COMPANY CONFIDENTIAL - RISK SYSTEMS EYES ONLY.
003600
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM
004100     UPSI-0 ON  STATUS IS WS-DEALPOS-ACTIVE
004200            OFF STATUS IS WS-POSITION-ACTIVE.
004300
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT RULES-FILE      ASSIGN TO DDRULES
004700         FILE STATUS IS FS-RULESIN.
004800     SELECT RULE-ISSUE-FILE ASSIGN TO DDISSUE
004900         FILE STATUS IS FS-ISSUEIN.
005000     SELECT INGEST-LOG-FILE ASSIGN TO DDINGLOG
005100         FILE STATUS IS FS-INGLOG.
005200     SELECT SUMMARY-REPORT  ASSIGN TO DDSUMRPT
005300         FILE STATUS IS FS-RPTOUT.
005400
005500 DATA DIVISION.
005600 FILE SECTION.
005700 FD  RULES-FILE
005800     RECORDING MODE IS F
005900     BLOCK CONTAINS 0 RECORDS
006000     LABEL RECORDS ARE STANDARD.
006100 01  RULESIN-FILE-REC           PIC X(280).
006200
006300 FD  RULE-ISSUE-FILE
006400     RECORDING MODE IS F
006500     BLOCK CONTAINS 0 RECORDS
006600     LABEL RECORDS ARE STANDARD.
006700 01  ISSUEIN-FILE-REC           PIC X(140).
006800
006900 FD  INGEST-LOG-FILE
007000     RECORDING MODE IS F
007100     BLOCK CONTAINS 0 RECORDS
007200     LABEL RECORDS ARE STANDARD.
007300 01  INGLOG-FILE-REC            PIC X(145).
007400
007500 FD  SUMMARY-REPORT
007600     RECORDING MODE IS F
007700     BLOCK CONTAINS 0 RECORDS
007800     LABEL RECORDS ARE STANDARD.
007900 01  RPT-LINE                   PIC X(132).
008000
008100 WORKING-STORAGE SECTION.
008200     COPY CPRULEDF.
008300     COPY CPOUTDEF.
008400
008500*----- ARCHIVOS ----------------------------------------------*
008600 77  FS-RULESIN                 PIC X(02) VALUE '00'.
008700 77  FS-ISSUEIN                 PIC X(02) VALUE '00'.
008800 77  FS-INGLOG                  PIC X(02) VALUE '00'.
008900 77  FS-RPTOUT                  PIC X(02) VALUE '00'.
009000
009100 01  WS-STATUS-FIN              PIC X(01) VALUE 'N'.
009200     88  WS-FIN-LECTURA                   VALUE 'Y'.
009300     88  WS-NO-FIN-LECTURA                VALUE 'N'.
009400
009500 77  WS-STOP-SW                 PIC X(01) VALUE 'N'.
009600     88  WS-STOP-NOW                      VALUE 'Y'.
009700
009800*----- SUBSCRIPTS Y CONTADORES --------------------------------*
009900 77  WS-SUBI                    PIC S9(04) COMP VALUE ZERO.
010000 77  WS-SUBJ                    PIC S9(04) COMP VALUE ZERO.
010100 77  WS-SUBK                    PIC S9(04) COMP VALUE ZERO.
010200 77  WS-RULE-LINE-CT            PIC S9(07) COMP VALUE ZERO.
010300
010400*----- COLUMN-LIST PARSER (SAME SHAPE AS PGMRSVAL/PGMDVAL) ----*
010500 01  WS-PARSE-SRC                PIC X(80).
010600 01  WS-TOKEN-TABLE.
010700     05  WS-TOKEN-CT             PIC S9(04) COMP VALUE ZERO.
010800     05  WS-TOKEN OCCURS 10 TIMES
010900                                 PIC X(20).
011000
011100*----- ID-COLUMN INFERENCE -------------------------------------*
011200 01  WS-UNIQUE-FOUND-SW          PIC X(01) VALUE 'N'.
011300     88  WS-UNIQUE-FOUND                    VALUE 'Y'.
011400
011500*----- ACTIVE RECORD TYPE ---------------------------------------*
011600 01  WS-REC-TYPE-SW              PIC X(01) VALUE 'P'.
011700     88  WS-REC-TYPE-POSITION               VALUE 'P'.
011800     88  WS-REC-TYPE-DEALPOS                VALUE 'D'.
011900
012000*----- INGESTION-LOG SEQUENCE --------------------------------*
012100 77  WS-LAST-LOG-ID              PIC 9(09) COMP VALUE ZERO.
012200 77  WS-NEW-LOG-ID                PIC 9(09) VALUE ZERO.
012300 01  WS-INGLOG-CREATE-SW          PIC X(01) VALUE 'N'.
012400     88  WS-INGLOG-MUST-CREATE               VALUE 'Y'.
012500
012600*----- RUN RESULT ---------------------------------------------*
012700 01  WS-RUN-VALID-SW              PIC X(01) VALUE 'N'.
012800     88  WS-RUN-IS-VALID                     VALUE 'Y'.
012900 77  WS-VALID-CT                  PIC S9(07) COMP VALUE ZERO.
013000 77  WS-ERROR-CT                  PIC S9(07) COMP VALUE ZERO.
013100 77  WS-RSVAL-ERR-CT               PIC S9(04) COMP VALUE ZERO.
013200 77  WS-RSVAL-WARN-CT               PIC S9(04) COMP VALUE ZERO.
013300
013400*----- REPORT SORT WORK AREAS (SELECTION SORT, NO SORT) -------*
013500 77  WS-SORT-LOW                  PIC S9(04) COMP VALUE ZERO.
013600 01  WS-SORT-HOLD.
013700     05  WS-SORT-RULE             PIC X(20).
013800     05  WS-SORT-COLUMN           PIC X(30).
013900     05  WS-SORT-CT               PIC S9(07) COMP.
014000
014100*-----------------------------------------------------------------
014200*  PARAMETER AREAS FOR THE TWO CALLS.  THIS PROGRAM IS THE TOP
014300*  OF THE RUN UNIT SO IT OWNS THE STORAGE - THE SHAPES MUST MATCH
014400*  LK-RSVAL-PARMS IN PGMRSVAL AND LK-DVAL-PARMS IN PGMDVAL FIELD
014500*  FOR FIELD (CR-2701).
014600*-----------------------------------------------------------------
014700 01  LK-RSVAL-PARMS.
014800     05  LK-HINT-SW              PIC X(01).
014900         88  LK-HINT-PRESENT                VALUE 'Y'.
015000     05  LK-HINT-COUNT           PIC S9(04) COMP.
015100     05  LK-HINT-COLUMN OCCURS 10 TIMES
015200                                 PIC X(20).
015300     05  LK-FAILFAST-SW          PIC X(01).
015400         88  LK-FAILFAST                    VALUE 'Y'.
015500     05  LK-VALID-SW             PIC X(01).
015600         88  LK-RULES-VALID                 VALUE 'Y'.
015700     05  LK-ERROR-COUNT          PIC S9(04) COMP.
015800     05  LK-WARN-COUNT           PIC S9(04) COMP.
015900     05  LK-FIRST-ERR-MSG        PIC X(80).
016000
016100 01  LK-DVAL-PARMS.
016200     05  LK-REC-TYPE            PIC X(01).
016300         88  LK-REC-IS-POSITION           VALUE 'P'.
016400         88  LK-REC-IS-DEALPOS            VALUE 'D'.
016500     05  LK-ID-COL-COUNT        PIC S9(04) COMP.
016600     05  LK-ID-COL OCCURS 2 TIMES
016700                                PIC X(20).
016800     05  LK-DVAL-FAILFAST-SW    PIC X(01).
016900         88  LK-DVAL-FAILFAST             VALUE 'Y'.
017000     05  LK-ERROR-LIMIT         PIC S9(07) COMP.
017100     05  LK-DVAL-VALID-SW       PIC X(01).
017200         88  LK-DATA-VALID                VALUE 'Y'.
017300     05  LK-VALID-COUNT         PIC S9(07) COMP.
017400     05  LK-ERROR-COUNT-TOTAL   PIC S9(07) COMP.
017500
017600*----- IMPRESION - PRINT-LINE 01 GROUPS ------------------------*
017700 01  WS-LINE-EQ                   PIC X(132) VALUE ALL '='.
017800 01  WS-LINE-DASH                 PIC X(132) VALUE ALL '-'.
017900 01  WS-BLANK-LINE                PIC X(132) VALUE SPACES.
018000
018100 01  IMP-SUMM-TITLE.
018200     05  FILLER                  PIC X(26)
018300         VALUE '=== VALIDATION SUMMARY ==='.
018400     05  FILLER                  PIC X(106) VALUE SPACES.
018500
018600 01  IMP-SUMM-VALID.
018700     05  FILLER                  PIC X(22)
018800         VALUE 'is_valid              :'.
018900     05  FILLER                  PIC X(01) VALUE SPACE.
019000     05  IMP-VALID-TEXT          PIC X(05).
019100     05  FILLER                  PIC X(104) VALUE SPACES.
019200
019300 01  IMP-SUMM-COUNT.
019400     05  IMP-COUNT-LABEL          PIC X(22).
019500     05  FILLER                  PIC X(01) VALUE SPACE.
019600     05  IMP-COUNT-VALUE          PIC ZZZ,ZZZ,ZZ9.
019700     05  FILLER                  PIC X(97) VALUE SPACES.
019800
019900 01  IMP-BREAK-HEADER.
020000     05  FILLER                  PIC X(24)
020100                        VALUE '--- ERROR BREAKDOWN ---'.
020200     05  FILLER                  PIC X(108) VALUE SPACES.
020300
020400 01  IMP-RULE-BREAK-LINE.
020500     05  FILLER                  PIC X(03) VALUE SPACES.
020600     05  IMP-BREAK-RULE          PIC X(20).
020700     05  FILLER                  PIC X(02) VALUE SPACES.
020800     05  IMP-BREAK-COLUMN        PIC X(30).
020900     05  FILLER                  PIC X(02) VALUE SPACES.
021000     05  IMP-BREAK-COUNT         PIC ZZZ,ZZ9.
021100     05  FILLER                  PIC X(70) VALUE SPACES.
021200
021300 01  IMP-RULE-SUBTOTAL-LINE.
021400     05  FILLER                  PIC X(03) VALUE SPACES.
021500     05  FILLER                  PIC X(20) VALUE 'RULE TOTAL:'.
021600     05  IMP-SUBT-RULE           PIC X(20).
021700     05  FILLER                  PIC X(02) VALUE SPACES.
021800     05  IMP-SUBT-COUNT          PIC ZZZ,ZZ9.
021900     05  FILLER                  PIC X(59) VALUE SPACES.
022000
022100 01  IMP-GRAND-TOTAL-LINE.
022200     05  FILLER                  PIC X(20)
022300         VALUE 'GRAND TOTAL ERRORS:'.
022400     05  FILLER                  PIC X(01) VALUE SPACE.
022500     05  IMP-GRAND-COUNT         PIC ZZZ,ZZ9.
022600     05  FILLER                  PIC X(104) VALUE SPACES.
022700
022800 01  IMP-SAMPLE-HEADER.
022900     05  FILLER                  PIC X(21)
023000                        VALUE '--- SAMPLE ERRORS ---'.
023100     05  FILLER                  PIC X(111) VALUE SPACES.
023200
023300 01  IMP-SAMPLE-LINE.
023400     05  FILLER                  PIC X(02) VALUE SPACES.
023500     05  IMP-SAMP-RULE           PIC X(20).
023600     05  FILLER                  PIC X(01) VALUE SPACE.
023700     05  IMP-SAMP-COLUMN         PIC X(30).
023800     05  FILLER                  PIC X(01) VALUE SPACE.
023900     05  IMP-SAMP-VALUE          PIC X(40).
024000     05  FILLER                  PIC X(01) VALUE SPACE.
024100     05  IMP-SAMP-MESSAGE        PIC X(36).
024200     05  FILLER                  PIC X(01) VALUE SPACES.
024300
024400 01  IMP-ISSUE-HEADER.
024500     05  FILLER                  PIC X(27)
024600                        VALUE '--- RULE-SCHEMA ISSUES ---'.
024700     05  FILLER                  PIC X(105) VALUE SPACES.
024800
024900 01  IMP-ISSUE-LINE.
025000     05  FILLER                  PIC X(02) VALUE SPACES.
025100     05  IMP-ISS-LEVEL           PIC X(05).
025200     05  FILLER                  PIC X(02) VALUE SPACES.
025300     05  IMP-ISS-RULE            PIC X(20).
025400     05  FILLER                  PIC X(02) VALUE SPACES.
025500     05  IMP-ISS-PATH            PIC X(20).
025600     05  FILLER                  PIC X(02) VALUE SPACES.
025700     05  IMP-ISS-MESSAGE         PIC X(75).
025800     05  FILLER                  PIC X(04) VALUE SPACES.
025900
026000 01  IMP-ISSUE-TOTALS-LINE.
026100     05  FILLER                  PIC X(15) VALUE 'TOTAL ERRORS: '.
026200     05  IMP-TOT-ERR             PIC ZZZ9.
026300     05  FILLER                  PIC X(05) VALUE SPACES.
026400     05  FILLER                  PIC X(17)
026500         VALUE 'TOTAL WARNINGS: '.
026600     05  IMP-TOT-WARN            PIC ZZZ9.
026700     05  FILLER                  PIC X(87) VALUE SPACES.
026800
026900 PROCEDURE DIVISION.
027000
027100 MAIN-PROGRAM-I.
027200     PERFORM 1000-INICIO-I     THRU 1000-INICIO-F.
027300     IF NOT WS-STOP-NOW
027400        PERFORM 2000-LOAD-RULES-I THRU 2000-LOAD-RULES-F
027500     END-IF.
027600     IF NOT WS-STOP-NOW
027700        PERFORM 2500-INFER-IDCOLS-I THRU 2500-INFER-IDCOLS-F
027800        PERFORM 3000-RUN-RSVAL-I    THRU 3000-RUN-RSVAL-F
027900     END-IF.
028000     IF NOT WS-STOP-NOW AND LK-RULES-VALID
028100        PERFORM 3500-RUN-DVAL-I  THRU 3500-RUN-DVAL-F
028200     END-IF.
028300     PERFORM 9000-WRITE-LOG-I    THRU 9000-WRITE-LOG-F.
028400     PERFORM 9500-PRINT-REPORT-I THRU 9500-PRINT-REPORT-F.
028500     PERFORM 9999-FINAL-I        THRU 9999-FINAL-F.
028600 MAIN-PROGRAM-F.
028700     STOP RUN.
028800
028900*-----------------------------------------------------------------
029000*  1000 - OPEN RULES-FILE AND SUMMARY-REPORT.  READ INGEST-LOG-
029100*  FILE FORWARD TO CARRY THE LOG-ID SEQUENCE ACROSS RUNS
029200*  (CR-2811); THEN DECIDE WHICH DATA RECORD LAYOUT IS ACTIVE THIS
029300*  RUN FROM THE UPSI-0 OPERATOR SWITCH.
029400*-----------------------------------------------------------------
029500 1000-INICIO-I.
029600     MOVE 'N' TO WS-STOP-SW.
029700     MOVE 'N' TO WS-RUN-VALID-SW.
029800     MOVE ZERO TO WS-VALID-CT WS-ERROR-CT.
029900     MOVE ZERO TO LK-VALID-COUNT LK-ERROR-COUNT-TOTAL.
030000     OPEN INPUT RULES-FILE.
030100     IF FS-RULESIN NOT = '00'
030200        DISPLAY '*** PGMBDRV - OPEN ERROR RULES-FILE FS='
030300                FS-RULESIN
030400        MOVE 'Y' TO WS-STOP-SW
030500     END-IF.
030600     PERFORM 1100-SCAN-LOG-I THRU 1100-SCAN-LOG-F.
030700     OPEN OUTPUT SUMMARY-REPORT.
030800     IF FS-RPTOUT NOT = '00'
030900        DISPLAY '*** PGMBDRV - OPEN ERROR SUMMARY-REPORT FS='
031000                FS-RPTOUT
031100        MOVE 'Y' TO WS-STOP-SW
031200     END-IF.
031300     IF WS-DEALPOS-ACTIVE
031400        SET WS-REC-TYPE-DEALPOS TO TRUE
031500     ELSE
031600        SET WS-REC-TYPE-POSITION TO TRUE
031700     END-IF.
031800 1000-INICIO-F.
031900     EXIT.
032000
032100*-----------------------------------------------------------------
032200*  1100 - READ INGEST-LOG-FILE ONCE, TOP TO BOTTOM, KEEPING THE
032300*  HIGHEST LOG-ID SEEN.  A FIRST-EVER RUN FINDS NO FILE (FS='35')
032400*  AND STARTS THE SEQUENCE AT ZERO.
032500*-----------------------------------------------------------------
032600 1100-SCAN-LOG-I.
032700     MOVE ZERO TO WS-LAST-LOG-ID.
032800     MOVE 'N' TO WS-INGLOG-CREATE-SW.
032900     OPEN INPUT INGEST-LOG-FILE.
033000     IF FS-INGLOG = '35'
033100        SET WS-INGLOG-MUST-CREATE TO TRUE
033200     ELSE
033300        IF FS-INGLOG NOT = '00'
033400           DISPLAY '*** PGMBDRV - OPEN ERROR INGEST-LOG-FILE FS='
033500                   FS-INGLOG
033600        ELSE
033700           MOVE 'N' TO WS-STATUS-FIN
033800           PERFORM 1110-READ-LOG-I THRU 1110-READ-LOG-F
033900           PERFORM 1120-KEEP-LOG-I THRU 1120-KEEP-LOG-F
034000              UNTIL WS-FIN-LECTURA
034100           CLOSE INGEST-LOG-FILE
034200        END-IF
034300     END-IF.
034400     IF WS-INGLOG-MUST-CREATE
034500        OPEN OUTPUT INGEST-LOG-FILE
034600     ELSE
034700        OPEN EXTEND INGEST-LOG-FILE
034800     END-IF.
034900     IF FS-INGLOG NOT = '00'
035000        DISPLAY '*** PGMBDRV - OPEN ERROR INGEST-LOG-FILE (EXTEND'
035100                ') FS=' FS-INGLOG
035200        MOVE 'Y' TO WS-STOP-SW
035300     END-IF.
035400 1100-SCAN-LOG-F.
035500     EXIT.
035600
035700 1110-READ-LOG-I.
035800     READ INGEST-LOG-FILE INTO LOG-RECORD
035900        AT END
036000           MOVE 'Y' TO WS-STATUS-FIN
036100     END-READ.
036200 1110-READ-LOG-F.
036300     EXIT.
036400
036500 1120-KEEP-LOG-I.
036600     MOVE LOG-ID TO WS-LAST-LOG-ID.
036700     PERFORM 1110-READ-LOG-I THRU 1110-READ-LOG-F.
036800 1120-KEEP-LOG-F.
036900     EXIT.
037000
037100*-----------------------------------------------------------------
037200*  2000 - LOAD THE ENTIRE RULE TABLE FROM RULES-FILE INTO
037300*  WS-RULE-TABLE.  AN EMPTY TABLE IS A HARD ERROR (RQ-2588
037400*  SECTION 6).
037500*-----------------------------------------------------------------
037600 2000-LOAD-RULES-I.
037700     MOVE ZERO TO WS-RULE-COUNT.
037800     MOVE 'N' TO WS-STATUS-FIN.
037900     PERFORM 2010-READ-RULE-I THRU 2010-READ-RULE-F.
038000     PERFORM 2020-STORE-RULE-I THRU 2020-STORE-RULE-F
038100        UNTIL WS-FIN-LECTURA OR WS-RULE-COUNT >= 200.
038200     CLOSE RULES-FILE.
038300     IF WS-RULE-COUNT = ZERO
038400        DISPLAY '*** PGMBDRV - RULES-FILE IS EMPTY, RUN STOPPED'
038500        MOVE 'Y' TO WS-STOP-SW
038600     END-IF.
038700 2000-LOAD-RULES-F.
038800     EXIT.
038900
039000 2010-READ-RULE-I.
039100     READ RULES-FILE INTO RULE-RECORD
039200        AT END
039300           MOVE 'Y' TO WS-STATUS-FIN
039400     END-READ.
039500 2010-READ-RULE-F.
039600     EXIT.
039700
039800 2020-STORE-RULE-I.
039900     ADD 1 TO WS-RULE-COUNT.
040000     MOVE RULE-NAME       TO WS-RULE-NAME(WS-RULE-COUNT).
040100     MOVE RULE-TYPE       TO WS-RULE-TYPE(WS-RULE-COUNT).
040200     MOVE RULE-COLUMNS    TO WS-RULE-COLUMNS(WS-RULE-COUNT).
040300     MOVE RULE-MIN-X      TO WS-RULE-MIN-X(WS-RULE-COUNT).
040400     MOVE RULE-MAX-X      TO WS-RULE-MAX-X(WS-RULE-COUNT).
040500     MOVE RULE-ALLOWED    TO WS-RULE-ALLOWED(WS-RULE-COUNT).
040600     MOVE RULE-PATTERN    TO WS-RULE-PATTERN(WS-RULE-COUNT).
040700     MOVE RULE-PRECISION-X TO WS-RULE-PRECISION-X(WS-RULE-COUNT).
040800     MOVE RULE-SCALE-X    TO WS-RULE-SCALE-X(WS-RULE-COUNT).
040900     MOVE RULE-EXACT      TO WS-RULE-EXACT(WS-RULE-COUNT).
041000     MOVE 'N' TO WS-RULE-MIN-SW(WS-RULE-COUNT).
041100     MOVE 'N' TO WS-RULE-MAX-SW(WS-RULE-COUNT).
041200     MOVE 'Y' TO WS-RULE-KNOWN-SW(WS-RULE-COUNT).
041300     PERFORM 2010-READ-RULE-I THRU 2010-READ-RULE-F.
041400 2020-STORE-RULE-F.
041500     EXIT.
041600
041700*-----------------------------------------------------------------
041800*  2500 - INFER THE ID COLUMNS.  921103 PJT (CR-2701): NO
041900*  EXPLICIT OVERRIDE IS CARRIED ON THIS DRIVER (RQ-2588 SECTION 6
042000*  DESCRIBES ONE AS OPTIONAL), SO THE FIRST UNIQUE RULE'S COLUMN
042100*  LIST IS USED; THE ERROR-RECORD LAYOUT ONLY CARRIES TWO ID
042200*  FIELDS, SO ONLY THE FIRST TWO COLUMNS OF THAT LIST ARE KEPT.
042300*-----------------------------------------------------------------
042400 2500-INFER-IDCOLS-I.
042500     MOVE ZERO TO LK-ID-COL-COUNT.
042600     MOVE SPACES TO LK-ID-COL(1) LK-ID-COL(2).
042700     MOVE 'N' TO WS-UNIQUE-FOUND-SW.
042800     PERFORM 2510-SCAN-UNIQUE-I THRU 2510-SCAN-UNIQUE-F
042900        VARYING WS-SUBI FROM 1 BY 1
043000        UNTIL WS-SUBI > WS-RULE-COUNT OR WS-UNIQUE-FOUND.
043100 2500-INFER-IDCOLS-F.
043200     EXIT.
043300
043400 2510-SCAN-UNIQUE-I.
043500     IF WS-RULE-TYPE(WS-SUBI) = 'UNIQUE'
043600        SET WS-UNIQUE-FOUND TO TRUE
043700        MOVE WS-RULE-COLUMNS(WS-SUBI) TO WS-PARSE-SRC
043800        PERFORM 7000-PARSE-LIST-I THRU 7000-PARSE-LIST-F
043900        IF WS-TOKEN-CT NOT < 1
044000           MOVE WS-TOKEN(1) TO LK-ID-COL(1)
044100           MOVE 1 TO LK-ID-COL-COUNT
044200        END-IF
044300        IF WS-TOKEN-CT NOT < 2
044400           MOVE WS-TOKEN(2) TO LK-ID-COL(2)
044500           MOVE 2 TO LK-ID-COL-COUNT
044600        END-IF
044700     END-IF.
044800 2510-SCAN-UNIQUE-F.
044900     EXIT.
045000
045100*-----------------------------------------------------------------
045200*  3000 - RUN UNIT 1, THE RULE-SCHEMA VALIDATOR.  THE DATASET-
045300*  COLUMN HINT SENT DOWN IS THE ACTIVE RECORD LAYOUT'S OWN
045400*  COLUMN NAMES, SO A RULE CARD THAT MISSPELLS A COLUMN GETS
045500*  FLAGGED (RQ-2588 SECTION 2).
045600*-----------------------------------------------------------------
045700 3000-RUN-RSVAL-I.
045800     MOVE 'Y' TO LK-HINT-SW.
045900     MOVE SPACES TO LK-HINT-COLUMN(1) LK-HINT-COLUMN(2)
046000                    LK-HINT-COLUMN(3) LK-HINT-COLUMN(4)
046100                    LK-HINT-COLUMN(5) LK-HINT-COLUMN(6).
046200     IF WS-REC-TYPE-DEALPOS
046300        MOVE 5 TO LK-HINT-COUNT
046400        MOVE 'DEAL-RID'     TO LK-HINT-COLUMN(1)
046500        MOVE 'FACILITY-RID' TO LK-HINT-COLUMN(2)
046600        MOVE 'POS-SYMBOL'   TO LK-HINT-COLUMN(3)
046700        MOVE 'POS-QTY'      TO LK-HINT-COLUMN(4)
046800        MOVE 'POS-AVGPRICE' TO LK-HINT-COLUMN(5)
046900     ELSE
047000        MOVE 6 TO LK-HINT-COUNT
047100        MOVE 'PORTFOLIO'    TO LK-HINT-COLUMN(1)
047200        MOVE 'INVENTORY'    TO LK-HINT-COLUMN(2)
047300        MOVE 'RISK-METRIC'  TO LK-HINT-COLUMN(3)
047400        MOVE 'RISK-VALUE'   TO LK-HINT-COLUMN(4)
047500        MOVE 'CURRENCY'     TO LK-HINT-COLUMN(5)
047600        MOVE 'TENOR'        TO LK-HINT-COLUMN(6)
047700     END-IF.
047800     MOVE 'N' TO LK-FAILFAST-SW.
047900     MOVE 'N' TO LK-VALID-SW.
048000     MOVE ZERO TO LK-ERROR-COUNT LK-WARN-COUNT.
048100     MOVE SPACES TO LK-FIRST-ERR-MSG.
048200     CALL 'PGMRSVAL' USING WS-RULE-TABLE LK-RSVAL-PARMS.
048300     MOVE LK-ERROR-COUNT TO WS-RSVAL-ERR-CT.
048400     MOVE LK-WARN-COUNT  TO WS-RSVAL-WARN-CT.
048500 3000-RUN-RSVAL-F.
048600     EXIT.
048700
048800*-----------------------------------------------------------------
048900*  3500 - RUN UNIT 2, THE DATA VALIDATOR/RULE ENGINE, ONLY WHEN
049000*  THE RULE TABLE PASSED UNIT 1.
049100*-----------------------------------------------------------------
049200 3500-RUN-DVAL-I.
049300     MOVE WS-REC-TYPE-SW TO LK-REC-TYPE.
049400     MOVE 'N' TO LK-DVAL-FAILFAST-SW.
049500     MOVE 1000 TO LK-ERROR-LIMIT.
049600     MOVE 'N' TO LK-DVAL-VALID-SW.
049700     MOVE ZERO TO LK-VALID-COUNT LK-ERROR-COUNT-TOTAL.
049800     CALL 'PGMDVAL' USING WS-RULE-TABLE LK-DVAL-PARMS.
049900     MOVE LK-VALID-COUNT TO WS-VALID-CT.
050000     MOVE LK-ERROR-COUNT-TOTAL TO WS-ERROR-CT.
050100     IF LK-DATA-VALID
050200        SET WS-RUN-IS-VALID TO TRUE
050300     END-IF.
050400 3500-RUN-DVAL-F.
050500     EXIT.
050600
050700*-----------------------------------------------------------------
050800*  9000 - WRITE ONE INGESTION-LOG RECORD.  RQ-2588 SECTION 6:
050900*  success/"validation passed" WHEN THE RUN IS VALID, ELSE
051000*  failed WITH THE VALID/ERROR COUNTS.
051100*-----------------------------------------------------------------
051200 9000-WRITE-LOG-I.
051300     ADD 1 TO WS-LAST-LOG-ID GIVING WS-NEW-LOG-ID.
051400     MOVE SPACES TO LOG-RECORD.
051500     MOVE WS-NEW-LOG-ID  TO LOG-ID.
051600     MOVE 'RISKVAL'      TO LOG-JOB-ID.
051700     MOVE 'NIGHTLY'      TO LOG-RUN-ID.
051800     IF WS-REC-TYPE-DEALPOS
051900        MOVE 'DEALPOS-FILE' TO LOG-FILE-NAME
052000     ELSE
052100        MOVE 'POSITION-FILE' TO LOG-FILE-NAME
052200     END-IF.
052300     IF WS-STOP-NOW
052400        MOVE 'failed'    TO LOG-STATUS
052500        MOVE 'Run aborted before validation completed'
052600                            TO LOG-MESSAGE
052700     ELSE
052800        IF NOT LK-RULES-VALID
052900           MOVE 'failed' TO LOG-STATUS
053000           MOVE LK-FIRST-ERR-MSG TO LOG-MESSAGE
053100        ELSE
053200           IF WS-RUN-IS-VALID
053300              MOVE 'success' TO LOG-STATUS
053400              MOVE 'validation passed' TO LOG-MESSAGE
053500           ELSE
053600              MOVE 'failed' TO LOG-STATUS
053700              STRING 'valid=' DELIMITED BY SIZE
053800                     WS-VALID-CT DELIMITED BY SIZE
053900                     ' errors=' DELIMITED BY SIZE
054000                     WS-ERROR-CT DELIMITED BY SIZE
054100                  INTO LOG-MESSAGE
054200           END-IF
054300        END-IF
054400     END-IF.
054500     WRITE INGLOG-FILE-REC FROM LOG-RECORD.
054600 9000-WRITE-LOG-F.
054700     EXIT.
054800
054900*-----------------------------------------------------------------
055000*  9500 - PRINT THE VALIDATION SUMMARY REPORT (RQ-2588, REPORTS).
055100*-----------------------------------------------------------------
055200 9500-PRINT-REPORT-I.
055300     WRITE RPT-LINE FROM IMP-SUMM-TITLE.
055400     IF WS-RUN-IS-VALID
055500        MOVE 'TRUE'  TO IMP-VALID-TEXT
055600     ELSE
055700        MOVE 'FALSE' TO IMP-VALID-TEXT
055800     END-IF.
055900     WRITE RPT-LINE FROM IMP-SUMM-VALID.
056000     MOVE 'valid_row_count       :' TO IMP-COUNT-LABEL.
056100     MOVE WS-VALID-CT TO IMP-COUNT-VALUE.
056200     WRITE RPT-LINE FROM IMP-SUMM-COUNT.
056300     MOVE 'error_row_count       :' TO IMP-COUNT-LABEL.
056400     MOVE WS-ERROR-CT TO IMP-COUNT-VALUE.
056500     WRITE RPT-LINE FROM IMP-SUMM-COUNT.
056600     IF WS-ERROR-CT NOT = ZERO
056700        WRITE RPT-LINE FROM WS-BLANK-LINE
056800        PERFORM 9510-SORT-ERRSUM-I THRU 9510-SORT-ERRSUM-F
056900        PERFORM 9520-PRINT-BREAK-I THRU 9520-PRINT-BREAK-F
057000        WRITE RPT-LINE FROM WS-BLANK-LINE
057100        PERFORM 9600-PRINT-SAMPLES-I THRU 9600-PRINT-SAMPLES-F
057200     END-IF.
057300     WRITE RPT-LINE FROM WS-BLANK-LINE.
057400     PERFORM 9700-PRINT-ISSUES-I THRU 9700-PRINT-ISSUES-F.
057500 9500-PRINT-REPORT-F.
057600     EXIT.
057700
057800*-----------------------------------------------------------------
057900*  9510 - SELECTION SORT OF WS-ERRSUM-TABLE BY RULE THEN COLUMN.
058000*  AT MOST 500 ENTRIES (CPOUTDEF CEILING) - A PLAIN SELECTION
058100*  SORT IS PLENTY FOR A TABLE THIS SIZE AND NEEDS NO SD/SORT-FILE.
058200*-----------------------------------------------------------------
058300 9510-SORT-ERRSUM-I.
058400     IF WS-ERRSUM-COUNT > 1
058500        PERFORM 9511-OUTER-PASS-I THRU 9511-OUTER-PASS-F
058600           VARYING WS-SUBI FROM 1 BY 1
058700           UNTIL WS-SUBI >= WS-ERRSUM-COUNT
058800     END-IF.
058900 9510-SORT-ERRSUM-F.
059000     EXIT.
059100
059200 9511-OUTER-PASS-I.
059300     MOVE WS-SUBI TO WS-SORT-LOW.
059400     PERFORM 9512-INNER-SCAN-I THRU 9512-INNER-SCAN-F
059500        VARYING WS-SUBJ FROM WS-SUBI BY 1
059600        UNTIL WS-SUBJ > WS-ERRSUM-COUNT.
059700     IF WS-SORT-LOW NOT = WS-SUBI
059800        MOVE WS-ERRSUM-ENTRY(WS-SUBI)     TO WS-SORT-HOLD
059900        MOVE WS-ERRSUM-ENTRY(WS-SORT-LOW)
060000                              TO WS-ERRSUM-ENTRY(WS-SUBI)
060100        MOVE WS-SORT-HOLD
060200                              TO WS-ERRSUM-ENTRY(WS-SORT-LOW)
060300     END-IF.
060400 9511-OUTER-PASS-F.
060500     EXIT.
060600
060700 9512-INNER-SCAN-I.
060800     IF WS-ERRSUM-RULE(WS-SUBJ) < WS-ERRSUM-RULE(WS-SORT-LOW)
060900        OR (WS-ERRSUM-RULE(WS-SUBJ) = WS-ERRSUM-RULE(WS-SORT-LOW)
061000            AND WS-ERRSUM-COLUMN(WS-SUBJ) <
061100                WS-ERRSUM-COLUMN(WS-SORT-LOW))
061200        MOVE WS-SUBJ TO WS-SORT-LOW
061300     END-IF.
061400 9512-INNER-SCAN-F.
061500     EXIT.
061600
061700*-----------------------------------------------------------------
061800*  9520 - PRINT THE SORTED PER-(RULE,COLUMN) BREAKDOWN, CONTROL
061900*  BREAK ON RULE NAME - RULE SUBTOTAL, THEN A GRAND TOTAL.
062000*-----------------------------------------------------------------
062100 9520-PRINT-BREAK-I.
062200     WRITE RPT-LINE FROM IMP-BREAK-HEADER.
062300     MOVE ZERO TO WS-RULE-LINE-CT.
062400     MOVE LOW-VALUES TO WS-SORT-RULE.
062500     PERFORM 9521-ONE-BREAK-LINE-I THRU 9521-ONE-BREAK-LINE-F
062600        VARYING WS-SUBI FROM 1 BY 1
062700        UNTIL WS-SUBI > WS-ERRSUM-COUNT.
062800     IF WS-ERRSUM-COUNT > 0
062900        PERFORM 9522-RULE-SUBTOTAL-I THRU 9522-RULE-SUBTOTAL-F
063000     END-IF.
063100     MOVE ZERO TO IMP-GRAND-COUNT.
063200     PERFORM 9523-ADD-GRAND-I THRU 9523-ADD-GRAND-F
063300        VARYING WS-SUBI FROM 1 BY 1
063400        UNTIL WS-SUBI > WS-ERRSUM-COUNT.
063500     WRITE RPT-LINE FROM IMP-GRAND-TOTAL-LINE.
063600 9520-PRINT-BREAK-F.
063700     EXIT.
063800
063900 9521-ONE-BREAK-LINE-I.
064000     IF WS-SUBI > 1 AND WS-ERRSUM-RULE(WS-SUBI) NOT = WS-SORT-RULE
064100        PERFORM 9522-RULE-SUBTOTAL-I THRU 9522-RULE-SUBTOTAL-F
064200     END-IF.
064300     IF WS-SUBI = 1
064400        MOVE ZERO TO WS-RULE-LINE-CT
064500     END-IF.
064600     MOVE WS-ERRSUM-RULE(WS-SUBI)   TO WS-SORT-RULE.
064700     MOVE WS-ERRSUM-RULE(WS-SUBI)   TO IMP-BREAK-RULE.
064800     MOVE WS-ERRSUM-COLUMN(WS-SUBI) TO IMP-BREAK-COLUMN.
064900     MOVE WS-ERRSUM-CT(WS-SUBI)     TO IMP-BREAK-COUNT.
065000     WRITE RPT-LINE FROM IMP-RULE-BREAK-LINE.
065100     ADD WS-ERRSUM-CT(WS-SUBI) TO WS-RULE-LINE-CT.
065200 9521-ONE-BREAK-LINE-F.
065300     EXIT.
065400
065500 9522-RULE-SUBTOTAL-I.
065600     MOVE WS-SORT-RULE      TO IMP-SUBT-RULE.
065700     MOVE WS-RULE-LINE-CT   TO IMP-SUBT-COUNT.
065800     WRITE RPT-LINE FROM IMP-RULE-SUBTOTAL-LINE.
065900     MOVE ZERO TO WS-RULE-LINE-CT.
066000 9522-RULE-SUBTOTAL-F.
066100     EXIT.
066200
066300 9523-ADD-GRAND-I.
066400     ADD WS-ERRSUM-CT(WS-SUBI) TO IMP-GRAND-COUNT.
066500 9523-ADD-GRAND-F.
066600     EXIT.
066700
066800*-----------------------------------------------------------------
066900*  9600 - PRINT UP TO 5 SAMPLE ERROR LINES.
067000*-----------------------------------------------------------------
067100 9600-PRINT-SAMPLES-I.
067200     WRITE RPT-LINE FROM IMP-SAMPLE-HEADER.
067300     PERFORM 9610-ONE-SAMPLE-I THRU 9610-ONE-SAMPLE-F
067400        VARYING WS-SUBI FROM 1 BY 1
067500        UNTIL WS-SUBI > WS-SAMPLE-COUNT.
067600 9600-PRINT-SAMPLES-F.
067700     EXIT.
067800
067900 9610-ONE-SAMPLE-I.
068000     MOVE WS-SAMPLE-RULE(WS-SUBI)    TO IMP-SAMP-RULE.
068100     MOVE WS-SAMPLE-COLUMN(WS-SUBI)  TO IMP-SAMP-COLUMN.
068200     MOVE WS-SAMPLE-VALUE(WS-SUBI)   TO IMP-SAMP-VALUE.
068300     MOVE WS-SAMPLE-MESSAGE(WS-SUBI) TO IMP-SAMP-MESSAGE.
068400     WRITE RPT-LINE FROM IMP-SAMPLE-LINE.
068500 9610-ONE-SAMPLE-F.
068600     EXIT.
068700
068800*-----------------------------------------------------------------
068900*  9700 - RE-OPEN RULE-ISSUE-FILE (WRITTEN BY UNIT 1 EARLIER IN
069000*  THIS RUN) AND PRINT ONE LINE PER ISSUE, THEN THE ERROR/WARN
069100*  TOTALS.
069200*-----------------------------------------------------------------
069300 9700-PRINT-ISSUES-I.
069400     WRITE RPT-LINE FROM IMP-ISSUE-HEADER.
069500     OPEN INPUT RULE-ISSUE-FILE.
069600     IF FS-ISSUEIN NOT = '00'
069700        DISPLAY '*** PGMBDRV - OPEN ERROR RULE-ISSUE-FILE FS='
069800                FS-ISSUEIN
069900     ELSE
070000        MOVE 'N' TO WS-STATUS-FIN
070100        PERFORM 9710-READ-ISSUE-I THRU 9710-READ-ISSUE-F
070200        PERFORM 9720-PRINT-ONE-ISSUE-I THRU 9720-PRINT-ONE-ISSUE-F
070300           UNTIL WS-FIN-LECTURA
070400        CLOSE RULE-ISSUE-FILE
070500     END-IF.
070600     MOVE WS-RSVAL-ERR-CT  TO IMP-TOT-ERR.
070700     MOVE WS-RSVAL-WARN-CT TO IMP-TOT-WARN.
070800     WRITE RPT-LINE FROM IMP-ISSUE-TOTALS-LINE.
070900 9700-PRINT-ISSUES-F.
071000     EXIT.
071100
071200 9710-READ-ISSUE-I.
071300     READ RULE-ISSUE-FILE INTO ISSUE-RECORD
071400        AT END
071500           MOVE 'Y' TO WS-STATUS-FIN
071600     END-READ.
071700 9710-READ-ISSUE-F.
071800     EXIT.
071900
072000 9720-PRINT-ONE-ISSUE-I.
072100     MOVE ISS-LEVEL   TO IMP-ISS-LEVEL.
072200     MOVE ISS-RULE    TO IMP-ISS-RULE.
072300     MOVE ISS-PATH    TO IMP-ISS-PATH.
072400     MOVE ISS-MESSAGE TO IMP-ISS-MESSAGE.
072500     WRITE RPT-LINE FROM IMP-ISSUE-LINE.
072600     PERFORM 9710-READ-ISSUE-I THRU 9710-READ-ISSUE-F.
072700 9720-PRINT-ONE-ISSUE-F.
072800     EXIT.
072900
073000*-----------------------------------------------------------------
073100*  7000 - COMMA-LIST PARSER, SAME SHAPE AS PGMRSVAL/PGMDVAL.
073200*-----------------------------------------------------------------
073300 7000-PARSE-LIST-I.
073400     MOVE ZERO TO WS-TOKEN-CT.
073500     MOVE SPACES TO WS-TOKEN-TABLE.
073600     IF WS-PARSE-SRC NOT = SPACES
073700        UNSTRING WS-PARSE-SRC DELIMITED BY ','
073800            INTO WS-TOKEN(1) WS-TOKEN(2) WS-TOKEN(3)
073900                 WS-TOKEN(4) WS-TOKEN(5) WS-TOKEN(6)
074000                 WS-TOKEN(7) WS-TOKEN(8) WS-TOKEN(9)
074100                 WS-TOKEN(10)
074200            TALLYING IN WS-TOKEN-CT
074300        END-UNSTRING
074400     END-IF.
074500 7000-PARSE-LIST-F.
074600     EXIT.
074700
074800*-----------------------------------------------------------------
074900*  9999 - CLOSE THE REMAINING OPEN FILES.
075000*-----------------------------------------------------------------
075100 9999-FINAL-I.
075200     CLOSE INGEST-LOG-FILE.
075300     CLOSE SUMMARY-REPORT.
075400 9999-FINAL-F.
075500     EXIT.
075600
075700 END PROGRAM PGMBDRV.
