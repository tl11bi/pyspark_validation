000100************************************************************** CV001
000200*    CKVALRUL  --  RULE DEFINITION RECORD                     * CV001
000300*    ONE ENTRY PER RULE IN THE INCOMING RULE-SCHEMA ARRAY.     * CV001
000400*    THE CALLING JOB STEP FLATTENS THE ORIGINAL JSON RULE      * CV001
000500*    ARRAY INTO ONE OF THESE FIXED RECORDS PER ARRAY ELEMENT   * CV001
000600*    BEFORE CKRSVAL EVER SEES IT -- JSON ITSELF IS NEVER READ  * CV001
000700*    BY THIS SHOP'S COBOL.                                     * CV001
000800*------------------------------------------------------------* CV001
000900*    MAINTENANCE                                               CV001
001000*    -----------                                               CV001
001100*    2024-02-09  RSK  TKT-40117  NEW COPYBOOK FOR RULE-SCHEMA  * CV001
001200*                     VALIDATION BATCH (CKRSVAL PROJECT).      * CV001
001300*    2024-03-01  RSK  TKT-40188  ADDED RUL-ALLOWED-LIST FOR    * CV001
001400*                     ENUM RULES PLUS ITS ALIAS HANDLING.      * CV001
001500************************************************************** CV001
001600 01  RUL-RECORD.
001700     05  RUL-INDEX                   PIC S9(04) COMP.
001800     05  RUL-TYPE                    PIC X(10).
001900     05  RUL-NAME                    PIC X(40).
002000     05  RUL-COLUMN                  PIC X(60).
002100     05  RUL-COLUMNS-COUNT           PIC S9(04) COMP.
002200     05  RUL-COLUMNS-LIST OCCURS 20 TIMES
002300                                     PIC X(60).
002400     05  RUL-BOUNDS-GROUP.
002410         10  RUL-MIN-TEXT            PIC X(30).
002420         10  RUL-MAX-TEXT            PIC X(30).
002430     05  RUL-BOUNDS-PAIR REDEFINES RUL-BOUNDS-GROUP
002440                                     PIC X(60).
002600     05  RUL-ALLOWED-COUNT           PIC S9(04) COMP.
002700     05  RUL-ALLOWED-LIST OCCURS 20 TIMES
002800                                     PIC X(60).
002900     05  RUL-PATTERN                 PIC X(120).
003000     05  RUL-PRECISION-TEXT          PIC X(10).
003100     05  RUL-SCALE-TEXT              PIC X(10).
003200     05  RUL-EXACT-SCALE-TEXT        PIC X(10).
003300     05  FILLER                      PIC X(50).
