000100*****************************************************************
000200*  PGMDVAL                                                      *
000300*  MARKET-RISK DATA VALIDATOR - RULE ENGINE (UNIT 2)            *
000400*****************************************************************
000500*-----------------------------------------------------------------
000600*  MAINTENANCE HISTORY
000700*  891114  PJT  INITIAL VERSION - RUNS THE NON-STRUCTURAL RISK    RQ-2588 
000800*                RULES AGAINST POSITION-FILE OR DEALPOS-FILE AND  RQ-2588 
000900*                SPLITS THE FEED INTO ERROR-FILE/VALID-FILE       RQ-2588 
001000*                (RQ-2588)                                        RQ-2588 
001100*  921103  PJT  UNIQUE-RULE PASS ADDED WITH IN-MEMORY KEY TABLE   CR-2701 
001200*                (CR-2701)                                        CR-2701 
001300*  930728  PJT  ANTI-JOIN FINALIZE PASS ADDED - A RECORD SHARING  CR-2740 
001400*                AN ID KEY WITH ANY FAILED RECORD IS HELD OUT OF  CR-2740 
001500*                VALID-FILE EVEN IF IT ITSELF PASSED EVERY RULE   CR-2740 
001600*                (CR-2740)                                        CR-2740 
001700*  990118  DWS  Y2K REVIEW - NO DATE-CENTURY FIELDS TOUCHED BY    Y2K-REV 
001800*                THIS PROGRAM, NO CHANGE REQUIRED                 Y2K-REV 
001900*  020614  PJT  DECIMAL RULE - PRECISION/SCALE/EXACT-SCALE CHECK  CR-2914 
002000*                REWORKED TO USE INTEGER SHIFT-AND-ROUND SO ALL   CR-2914 
002100*                COMPARISONS STAY FIXED-DECIMAL, NO FLOATING      CR-2914 
002200*                POINT ANYWHERE IN THE RISK-RULE ENGINE (CR-2914) CR-2914 
002300*  070903  PJT  WS-RULE-TABLE MOVED TO CPRULEDF SO THIS PROGRAM   CR-3054 
002400*                SHARES ONE COPY OF THE LAYOUT WITH PGMBDRV AND   CR-3054 
002500*                PGMRSVAL (CR-3054)                               CR-3054 
002600*  090227  PJT  WS-ERRSUM-TABLE/WS-SAMPLE-TABLE POPULATED WHILE   CR-3110 
002700*                WRITING ERROR-FILE SO PGMBDRV CAN PRINT THE      CR-3110 
002800*                SUMMARY REPORT WITHOUT RE-READING ERROR-FILE     CR-3110 
002900*                (CR-3110)                                        CR-3110
003000*  100615  PJT  WS-RULE-ERR-CT NOW COMES FROM CPRULEDF'S          CR-3158 
003100*                WS-RULE-ENTRY (WAS NEVER DECLARED, THE 3200/3800 CR-3158 
003200*                ERROR-LIMIT GUARD WAS REFERENCING A PHANTOM      CR-3158 
003300*                FIELD) AND THE 3810 DECIMAL SHIFT-AND-ROUND WAS  CR-3158 
003400*                CORRECTED TO MULTIPLY BY 10**SCALE BEFORE        CR-3158 
003500*                ROUNDING, NOT DIVIDE - THE OLD ORDER ROUNDED     CR-3158 
003600*                EVERY DECIMAL RULE TO THE NEAREST                CR-3158 
003700*                10**(6-SCALE) INSTEAD OF TO SCALE DECIMAL        CR-3158
003800*                PLACES (CR-3158/CR-3159)                         CR-3158
003850*  100617  PJT  5000-FINALIZE-I WAS SETTING LK-DATA-VALID TO      CR-3161
003860*                'Y' WHENEVER WS-ERROR-COUNT WAS ZERO, EVEN WHEN  CR-3161
003870*                1000-INICIO-I HAD ALREADY HARD-STOPPED ON A BAD  CR-3161
003880*                OPEN OF POSITION-FILE/DEALPOS-FILE - A MISSING   CR-3161
003890*                DATA FILE WAS BEING REPORTED AS A VALID RUN      CR-3161
003895*                (CR-3161)                                       CR-3161
003900*-----------------------------------------------------------------
004000 IDENTIFICATION DIVISION.
004100 PROGRAM-ID.    PGMDVAL.
004200 AUTHOR.        P J TANNER.
004300 INSTALLATION.  RISK SYSTEMS - MARKET RISK DATA CONTROL.
004400 DATE-WRITTEN.  11/14/1989.
004500 DATE-COMPILED.
004600 SECURITY.      COMPANY CONFIDENTIAL - RISK SYSTEMS EYES ONLY.
004700
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT POSITION-FILE   ASSIGN TO DDPOSIN
005600         FILE STATUS IS FS-POSIN.
005700     SELECT DEALPOS-FILE    ASSIGN TO DDDPSIN
005800         FILE STATUS IS FS-DPSIN.
005900     SELECT ERROR-FILE      ASSIGN TO DDERROUT
006000         FILE STATUS IS FS-ERROUT.
006100     SELECT VALID-FILE      ASSIGN TO DDVALOUT
006200         FILE STATUS IS FS-VALOUT.
006300
006400 DATA DIVISION.
006500 FILE SECTION.
006600 FD  POSITION-FILE
006700     RECORDING MODE IS F
006800     BLOCK CONTAINS 0 RECORDS
006900     LABEL RECORDS ARE STANDARD.
007000 01  POSIN-FILE-REC             PIC X(90).
007100
007200 FD  DEALPOS-FILE
007300     RECORDING MODE IS F
007400     BLOCK CONTAINS 0 RECORDS
007500     LABEL RECORDS ARE STANDARD.
007600 01  DPSIN-FILE-REC             PIC X(60).
007700
007800 FD  ERROR-FILE
007900     RECORDING MODE IS F
008000     BLOCK CONTAINS 0 RECORDS
008100     LABEL RECORDS ARE STANDARD.
008200 01  ERROUT-FILE-REC            PIC X(230).
008300
008400 FD  VALID-FILE
008500     RECORDING MODE IS F
008600     BLOCK CONTAINS 0 RECORDS
008700     LABEL RECORDS ARE STANDARD.
008800 01  VALOUT-FILE-REC            PIC X(90).
008900
009000 WORKING-STORAGE SECTION.
009100     COPY CPPOSDEF.
009200     COPY CPOUTDEF.
009300
009400*------------ ARCHIVOS -------------------------------------------
009500 77  FS-POSIN                   PIC X(02) VALUE '00'.
009600 77  FS-DPSIN                   PIC X(02) VALUE '00'.
009700 77  FS-ERROUT                  PIC X(02) VALUE '00'.
009800 77  FS-VALOUT                  PIC X(02) VALUE '00'.
009900
010000 01  WS-STATUS-FIN              PIC X(01) VALUE 'N'.
010100     88  WS-FIN-LECTURA                   VALUE 'Y'.
010200     88  WS-NO-FIN-LECTURA                VALUE 'N'.
010300
010400 01  WS-STOP-SW                 PIC X(01) VALUE 'N'.
010500     88  WS-STOP-NOW                      VALUE 'Y'.
010600
010700*------------ VARIABLES - SUBSCRIPTS -----------------------------
010800 77  WS-SUBI                    PIC S9(04) COMP VALUE ZERO.
010900 77  WS-SUBJ                    PIC S9(04) COMP VALUE ZERO.
011000 77  WS-SUBK                    PIC S9(04) COMP VALUE ZERO.
011100 77  WS-SUBM                    PIC S9(04) COMP VALUE ZERO.
011200 77  WS-SUBP                    PIC S9(04) COMP VALUE ZERO.
011300
011400*------------ VARIABLES - COUNTERS -------------------------------
011500 77  WS-DATA-COUNT              PIC S9(07) COMP VALUE ZERO.
011600 77  WS-VALID-COUNT             PIC S9(07) COMP VALUE ZERO.
011700 77  WS-ERROR-COUNT             PIC S9(07) COMP VALUE ZERO.
011800 77  WS-HEADERS-CT              PIC S9(04) COMP VALUE ZERO.
011900
012000*------------ VARIABLES - COLUMN LIST PARSING --------------------
012100 01  WS-PARSE-SRC               PIC X(80).
012200 01  WS-PARSE-SRC2              PIC X(80).
012300 01  WS-TOKEN-TABLE.
012400     05  WS-TOKEN-CT            PIC S9(04) COMP VALUE ZERO.
012500     05  WS-TOKEN OCCURS 10 TIMES
012600                                PIC X(20).
012700
012800*------------ VARIABLES - COLUMN-VALUE RESOLVER ------------------
012900 01  WS-COL-NAME                PIC X(20).
013000
013100*------------ VARIABLES - ERROR-RECORD BUILDER -------------------
013200 01  WS-ERR-COLUMN-TEXT         PIC X(30).
013300 01  WS-ERR-VALUE-TEXT          PIC X(40).
013400 01  WS-ERR-DETAIL              PIC X(60).
013500
013600*------------ VARIABLES - PREDICATE PASS/FAIL SWITCH -------------
013700 01  WS-PRED-PASS-SW            PIC X(01) VALUE 'N'.
013800     88  WS-PRED-PASSED                   VALUE 'Y'.
013900
014000*------------ VARIABLES - KEY-TABLE FIND SWITCHES ----------------
014100 01  WS-KEY-FOUND-SW            PIC X(01) VALUE 'N'.
014200     88  WS-KEY-FOUND                     VALUE 'Y'.
014300 01  WS-SUM-FOUND-SW            PIC X(01) VALUE 'N'.
014400     88  WS-SUM-FOUND                     VALUE 'Y'.
014500 01  WS-REFERRED-SW             PIC X(01) VALUE 'N'.
014600     88  WS-COLUMN-REFERRED               VALUE 'Y'.
014700
014800*------------ VARIABLES - UNIQUE-RULE KEY BUILD ------------------
014900 01  WS-KEY-BUILD               PIC X(250).
015000 01  WS-KEY-BUILD2              PIC X(250).
015100
015200*------------ VARIABLES - DECIMAL RULE SHIFT/ROUND ARITHMETIC ----
015300 77  WS-POW                     PIC S9(18) COMP VALUE ZERO.
015400 77  WS-INT-LIMIT               PIC S9(18) COMP VALUE ZERO.
015500 77  WS-SHIFT-INT               PIC S9(18) COMP VALUE ZERO.
015600 01  WS-ROUNDED-VAL             PIC S9(12)V9(6) VALUE ZERO.
015700
015800*------------ ACUMULADORES - RESULT SUMMARY TABLES ---------------
015900*    (WS-ERRSUM-TABLE, WS-SAMPLE-TABLE PULLED IN BY CPOUTDEF)
016000
016100*-----------------------------------------------------------------
016200*  IN-MEMORY DATA TABLE.  ONE ENTRY PER RECORD READ FROM
016300*  POSITION-FILE OR DEALPOS-FILE.  5000 ROWS IS THE SHOP-AGREED
016400*  CEILING ON RECORDS PER RUN, SAME SPIRIT AS THE 200-RULE
016500*  CEILING IN CPRULEDF (RQ-2588 SECTION 3).  EACH ENTRY CARRIES
016600*  ITS OWN RAW BYTES PLUS BOTH RECORD-LAYOUT REDEFINES SO THE
016700*  RESOLVER CAN WALK EITHER ONE BY LK-REC-TYPE.
016800*-----------------------------------------------------------------
016900 01  WS-DATA-TABLE.
017000     05  WS-DATA-COUNT-MAX      PIC S9(07) COMP VALUE 5000.
017100     05  WS-DATA-ENTRY OCCURS 5000 TIMES.
017200         10  WS-DATA-RAW        PIC X(90).
017300         10  WS-DATA-AS-POS REDEFINES WS-DATA-RAW.
017400             15  WS-DATA-POS-PORTFOLIO    PIC X(20).
017500             15  WS-DATA-POS-INVENTORY    PIC X(30).
017600             15  WS-DATA-POS-RISKMETRIC   PIC X(10).
017700             15  WS-DATA-POS-RISKVALUE    PIC S9(12)V9(6).
017800             15  WS-DATA-POS-CURRENCY     PIC X(03).
017900             15  WS-DATA-POS-TENOR        PIC X(05).
018000             15  FILLER                   PIC X(04).
018100         10  WS-DATA-AS-DPOS REDEFINES WS-DATA-RAW.
018200             15  WS-DATA-DPOS-DEALRID     PIC X(12).
018300             15  WS-DATA-DPOS-FACRID      PIC X(12).
018400             15  WS-DATA-DPOS-SYMBOL      PIC X(10).
018500             15  WS-DATA-DPOS-QTY         PIC S9(09)V9(02).
018600             15  WS-DATA-DPOS-AVGPRICE    PIC S9(09)V9(04).
018700             15  FILLER                   PIC X(32).
018800         10  WS-DATA-IDKEY      PIC X(64).
018900         10  WS-DATA-KEYIX      PIC S9(05) COMP.
019000         10  WS-DATA-BAD-SW     PIC X(01) VALUE 'N'.
019100             88  WS-DATA-IS-BAD           VALUE 'Y'.
019200
019300*-----------------------------------------------------------------
019400*  UNIQUE-RULE KEY TABLE.  RESET AND REBUILT FOR EACH UNIQUE
019500*  RULE - 2000 DISTINCT KEY COMBINATIONS IS THE SHOP-AGREED
019600*  CEILING (CR-2701).  SEARCHED SEQUENTIALLY - THE DATASETS THIS
019700*  ENGINE HANDLES ARE BATCH-BOUNDED, NOT ON-LINE VOLUMES.
019800*-----------------------------------------------------------------
019900 01  WS-KEY-TABLE.
020000     05  WS-KEY-COUNT           PIC S9(05) COMP VALUE ZERO.
020100     05  WS-KEY-ENTRY OCCURS 2000 TIMES.
020200         10  WS-KEY-TEXT        PIC X(250).
020300         10  WS-KEY-CT          PIC S9(05) COMP.
020400
020500 LINKAGE SECTION.
020600     COPY CPRULEDF.
020700
020800 01  LK-DVAL-PARMS.
020900*        'P' = POSITION-FILE ACTIVE, 'D' = DEALPOS-FILE ACTIVE
021000     05  LK-REC-TYPE            PIC X(01).
021100         88  LK-REC-IS-POSITION           VALUE 'P'.
021200         88  LK-REC-IS-DEALPOS            VALUE 'D'.
021300*        ID-KEY COLUMNS (SEE RQ-2588 SECTION 5) - 0, 1 OR 2 OF
021400*        THEM ARE LOADED
021500     05  LK-ID-COL-COUNT        PIC S9(04) COMP.
021600     05  LK-ID-COL OCCURS 2 TIMES
021700                                PIC X(20).
021800     05  LK-FAILFAST-SW         PIC X(01).
021900         88  LK-FAILFAST                  VALUE 'Y'.
022000     05  LK-ERROR-LIMIT         PIC S9(07) COMP.
022100     05  LK-VALID-SW            PIC X(01).
022200         88  LK-DATA-VALID                VALUE 'Y'.
022300     05  LK-VALID-COUNT         PIC S9(07) COMP.
022400     05  LK-ERROR-COUNT-TOTAL   PIC S9(07) COMP.
022500
022600 PROCEDURE DIVISION USING WS-RULE-TABLE LK-DVAL-PARMS.
022700
022800 MAIN-PROGRAM-I.
022900     PERFORM 1000-INICIO-I     THRU 1000-INICIO-F.
023000     IF NOT WS-STOP-NOW
023100        PERFORM 1500-LOAD-DATA-I THRU 1500-LOAD-DATA-F
023200     END-IF.
023300     IF NOT WS-STOP-NOW
023400        PERFORM 2000-HEADER-PASS-I THRU 2000-HEADER-PASS-F
023500     END-IF.
023600     IF NOT WS-STOP-NOW
023700        PERFORM 3000-DATA-PASS-I THRU 3000-DATA-PASS-F
023800     END-IF.
023900     IF NOT WS-STOP-NOW
024000        PERFORM 4000-UNIQUE-PASS-I THRU 4000-UNIQUE-PASS-F
024100     END-IF.
024200     PERFORM 5000-FINALIZE-I  THRU 5000-FINALIZE-F.
024300     PERFORM 9999-FINAL-I     THRU 9999-FINAL-F.
024400 MAIN-PROGRAM-F.
024500     EXIT PROGRAM.
024600
024700*-----------------------------------------------------------------
024800*  1000 - OPEN THE ACTIVE DATA FILE (BY LK-REC-TYPE) PLUS
024900*  ERROR-FILE/VALID-FILE.  A BAD FILE STATUS ON ANY OF THEM IS A
025000*  HARD STOP - THE CALLER (PGMBDRV) LOGS "FAILED" (RQ-2588 SEC 6)
025100*-----------------------------------------------------------------
025200 1000-INICIO-I.
025300     MOVE ZERO  TO WS-DATA-COUNT WS-VALID-COUNT WS-ERROR-COUNT.
025400     MOVE ZERO  TO WS-ERRSUM-COUNT WS-SAMPLE-COUNT.
025500     MOVE 'N'   TO WS-STOP-SW.
025600     MOVE 'Y'   TO LK-VALID-SW.
025700     OPEN OUTPUT ERROR-FILE.
025800     OPEN OUTPUT VALID-FILE.
025900     IF LK-REC-IS-POSITION
026000        OPEN INPUT POSITION-FILE
026100        IF FS-POSIN NOT = '00'
026200           DISPLAY '*** PGMDVAL - OPEN ERROR POSITION-FILE FS='
026300                   FS-POSIN
026400           MOVE 'Y' TO WS-STOP-SW
026500           MOVE 'N' TO LK-VALID-SW
026600        END-IF
026700     ELSE
026800        OPEN INPUT DEALPOS-FILE
026900        IF FS-DPSIN NOT = '00'
027000           DISPLAY '*** PGMDVAL - OPEN ERROR DEALPOS-FILE FS='
027100                   FS-DPSIN
027200           MOVE 'Y' TO WS-STOP-SW
027300           MOVE 'N' TO LK-VALID-SW
027400        END-IF
027500     END-IF.
027600     IF FS-ERROUT NOT = '00' OR FS-VALOUT NOT = '00'
027700        DISPLAY '*** PGMDVAL - OPEN ERROR ON ERROR-FILE/VALID-'
027800                'FILE'
027900        MOVE 'Y' TO WS-STOP-SW
028000        MOVE 'N' TO LK-VALID-SW
028100     END-IF.
028200 1000-INICIO-F.
028300     EXIT.
028400
028500*-----------------------------------------------------------------
028600*  1500 - READ THE ACTIVE DATA FILE ENTIRELY INTO WS-DATA-TABLE.
028700*  THE UNIQUE-RULE PASS AND THE ANTI-JOIN FINALIZE PASS BOTH
028800*  NEED THE FULL SET IN MEMORY AT ONCE (RQ-2588 SECTION 5 NOTE)
028900*-----------------------------------------------------------------
029000 1500-LOAD-DATA-I.
029100     MOVE 'N' TO WS-STATUS-FIN.
029200     PERFORM 1510-READ-NEXT-I THRU 1510-READ-NEXT-F.
029300     PERFORM 1600-STORE-ROW-I THRU 1600-STORE-ROW-F
029400        UNTIL WS-FIN-LECTURA
029500           OR WS-DATA-COUNT >= WS-DATA-COUNT-MAX.
029600 1500-LOAD-DATA-F.
029700     EXIT.
029800
029900 1510-READ-NEXT-I.
030000     IF LK-REC-IS-POSITION
030100        READ POSITION-FILE INTO POS-RECORD
030200           AT END
030300              MOVE 'Y' TO WS-STATUS-FIN
030400        END-READ
030500     ELSE
030600        READ DEALPOS-FILE INTO DPOS-RECORD
030700           AT END
030800              MOVE 'Y' TO WS-STATUS-FIN
030900        END-READ
031000     END-IF.
031100 1510-READ-NEXT-F.
031200     EXIT.
031300
031400 1600-STORE-ROW-I.
031500     ADD 1 TO WS-DATA-COUNT.
031600     IF LK-REC-IS-POSITION
031700        MOVE POS-RECORD  TO WS-DATA-AS-POS(WS-DATA-COUNT)
031800     ELSE
031900        MOVE DPOS-RECORD TO WS-DATA-AS-DPOS(WS-DATA-COUNT)
032000     END-IF.
032100     MOVE 'N' TO WS-DATA-BAD-SW(WS-DATA-COUNT).
032200     PERFORM 1650-BUILD-IDKEY-I THRU 1650-BUILD-IDKEY-F.
032300     PERFORM 1510-READ-NEXT-I  THRU 1510-READ-NEXT-F.
032400 1600-STORE-ROW-F.
032500     EXIT.
032600
032700*-----------------------------------------------------------------
032800*  ID-KEY = THE RECORD'S OWN VALUES FOR THE DRIVER'S INFERRED
032900*  ID COLUMNS, JOINED BY '||'.  BLANK WHEN NO ID COLUMNS WERE
033000*  CONFIGURED, IN WHICH CASE THE ANTI-JOIN NEVER MATCHES ANY
033100*  OTHER ROW (RQ-2588 SECTION 6)
033200*-----------------------------------------------------------------
033300 1650-BUILD-IDKEY-I.
033400     MOVE WS-DATA-COUNT TO WS-SUBJ.
033500     MOVE SPACES TO WS-KEY-BUILD.
033600     IF LK-ID-COL-COUNT NOT < 1
033700        MOVE LK-ID-COL(1) TO WS-COL-NAME
033800        PERFORM 3100-RESOLVE-COLUMN-I THRU 3100-RESOLVE-COLUMN-F
033900        MOVE WS-COLVAL-TEXT TO WS-KEY-BUILD
034000     END-IF.
034100     IF LK-ID-COL-COUNT NOT < 2
034200        MOVE WS-KEY-BUILD TO WS-KEY-BUILD2
034300        MOVE LK-ID-COL(2) TO WS-COL-NAME
034400        PERFORM 3100-RESOLVE-COLUMN-I THRU 3100-RESOLVE-COLUMN-F
034500        STRING WS-KEY-BUILD2 DELIMITED BY SPACE
034600               '||'          DELIMITED BY SIZE
034700               WS-COLVAL-TEXT DELIMITED BY SPACE
034800            INTO WS-KEY-BUILD
034900     END-IF.
035000     MOVE WS-KEY-BUILD(1:64) TO WS-DATA-IDKEY(WS-DATA-COUNT).
035100 1650-BUILD-IDKEY-F.
035200     EXIT.
035300
035400*-----------------------------------------------------------------
035500*  3100 - COLUMN RESOLVER.  GIVEN WS-COL-NAME AND ROW WS-SUBJ,
035600*  POPULATE WS-COLVAL-AREA/WS-COLVAL-STATUS FROM WHICHEVER
035700*  RECORD LAYOUT IS ACTIVE.  ALSO PRIMES THE ERROR-BUILDER
035800*  DEFAULTS SO A CALLER THAT GOES ON TO WRITE AN ERROR RECORD
035900*  DOES NOT HAVE TO REPEAT ITSELF (CR-2703/CR-3054)
036000*-----------------------------------------------------------------
036100 3100-RESOLVE-COLUMN-I.
036200     MOVE SPACES TO WS-COLVAL-AREA.
036300     MOVE 'N' TO WS-COLVAL-NUMERIC-SW.
036400     MOVE 'Y' TO WS-COLVAL-KNOWN-SW.
036500     EVALUATE TRUE
036600        WHEN LK-REC-IS-POSITION
036700           EVALUATE WS-COL-NAME
036800              WHEN 'PORTFOLIO'
036900                 MOVE WS-DATA-POS-PORTFOLIO(WS-SUBJ)
037000                                       TO WS-COLVAL-TEXT
037100              WHEN 'INVENTORY'
037200                 MOVE WS-DATA-POS-INVENTORY(WS-SUBJ)
037300                                       TO WS-COLVAL-TEXT
037400              WHEN 'RISK-METRIC'
037500                 MOVE WS-DATA-POS-RISKMETRIC(WS-SUBJ)
037600                                       TO WS-COLVAL-TEXT
037700              WHEN 'RISK-VALUE'
037800                 MOVE WS-DATA-POS-RISKVALUE(WS-SUBJ)
037900                                       TO WS-COLVAL-NUM-VALUE
038000                 MOVE 'Y' TO WS-COLVAL-NUMERIC-SW
038100              WHEN 'CURRENCY'
038200                 MOVE WS-DATA-POS-CURRENCY(WS-SUBJ)
038300                                       TO WS-COLVAL-TEXT
038400              WHEN 'TENOR'
038500                 MOVE WS-DATA-POS-TENOR(WS-SUBJ)
038600                                       TO WS-COLVAL-TEXT
038700              WHEN OTHER
038800                 MOVE 'N' TO WS-COLVAL-KNOWN-SW
038900           END-EVALUATE
039000        WHEN OTHER
039100           EVALUATE WS-COL-NAME
039200              WHEN 'DEAL-RID'
039300                 MOVE WS-DATA-DPOS-DEALRID(WS-SUBJ)
039400                                       TO WS-COLVAL-TEXT
039500              WHEN 'FACILITY-RID'
039600                 MOVE WS-DATA-DPOS-FACRID(WS-SUBJ)
039700                                       TO WS-COLVAL-TEXT
039800              WHEN 'POS-SYMBOL'
039900                 MOVE WS-DATA-DPOS-SYMBOL(WS-SUBJ)
040000                                       TO WS-COLVAL-TEXT
040100              WHEN 'POS-QTY'
040200                 MOVE WS-DATA-DPOS-QTY(WS-SUBJ)
040300                                       TO WS-COLVAL-NUM-VALUE
040400                 MOVE 'Y' TO WS-COLVAL-NUMERIC-SW
040500              WHEN 'POS-AVGPRICE'
040600                 MOVE WS-DATA-DPOS-AVGPRICE(WS-SUBJ)
040700                                       TO WS-COLVAL-NUM-VALUE
040800                 MOVE 'Y' TO WS-COLVAL-NUMERIC-SW
040900              WHEN OTHER
041000                 MOVE 'N' TO WS-COLVAL-KNOWN-SW
041100           END-EVALUATE
041200     END-EVALUATE.
041300     IF WS-COLVAL-TEXT = SPACES AND NOT WS-COLVAL-IS-NUMERIC
041400        MOVE 'Y' TO WS-COLVAL-BLANK-SW
041500     ELSE
041600        MOVE 'N' TO WS-COLVAL-BLANK-SW
041700     END-IF.
041800     PERFORM 3110-CALC-COLLEN-I THRU 3110-CALC-COLLEN-F.
041900     MOVE WS-COL-NAME    TO WS-ERR-COLUMN-TEXT.
042000     MOVE WS-COLVAL-TEXT TO WS-ERR-VALUE-TEXT.
042100     MOVE 'validation failed' TO WS-ERR-DETAIL.
042200 3100-RESOLVE-COLUMN-F.
042300     EXIT.
042400
042500*-----------------------------------------------------------------
042600*  TRIMMED LENGTH OF WS-COLVAL-TEXT, MANUAL REVERSE SCAN - SAME
042700*  TECHNIQUE PGMRSVAL USES SINCE INTRINSIC FUNCTIONS ARE OFF
042800*  LIMITS ON THIS SHOP'S COMPILER LEVEL
042900*-----------------------------------------------------------------
043000 3110-CALC-COLLEN-I.
043100     MOVE ZERO TO WS-COLVAL-LEN.
043200     IF WS-COLVAL-TEXT NOT = SPACES
043300        MOVE 40 TO WS-COLVAL-LEN
043400        PERFORM 3111-SCAN-BACK-I THRU 3111-SCAN-BACK-F
043500           VARYING WS-SUBK FROM 40 BY -1
043600           UNTIL WS-SUBK < 1
043700              OR WS-COLVAL-TEXT(WS-SUBK:1) NOT = SPACE
043800     END-IF.
043900 3110-CALC-COLLEN-F.
044000     EXIT.
044100
044200 3111-SCAN-BACK-I.
044300     SUBTRACT 1 FROM WS-COLVAL-LEN.
044400 3111-SCAN-BACK-F.
044500     EXIT.
044600
044700*-----------------------------------------------------------------
044800*  2000 - HEADER PASS.  EVERY HEADERS RULE'S COLUMN LIST IS
044900*  CHECKED AGAINST THE ACTIVE RECORD LAYOUT'S KNOWN COLUMN
045000*  NAMES.  A MISSING COLUMN WRITES ONE ERROR RECORD WITH BLANK
045100*  ID/VALUE (RQ-2588 SECTION 2); UNDER FAIL-FAST THE RUN STOPS
045200*  ON THE FIRST ONE
045300*-----------------------------------------------------------------
045400 2000-HEADER-PASS-I.
045500     PERFORM 2100-ONE-HEADERS-RULE-I THRU 2100-ONE-HEADERS-RULE-F
045600        VARYING WS-SUBI FROM 1 BY 1
045700        UNTIL WS-SUBI > WS-RULE-COUNT OR WS-STOP-NOW.
045800 2000-HEADER-PASS-F.
045900     EXIT.
046000
046100 2100-ONE-HEADERS-RULE-I.
046200     IF WS-RULE-TYPE(WS-SUBI) = 'HEADERS'
046300        MOVE WS-RULE-COLUMNS(WS-SUBI) TO WS-PARSE-SRC
046400        PERFORM 7000-PARSE-LIST-I THRU 7000-PARSE-LIST-F
046500        PERFORM 2110-CHECK-ONE-COL-I THRU 2110-CHECK-ONE-COL-F
046600           VARYING WS-SUBK FROM 1 BY 1
046700           UNTIL WS-SUBK > WS-TOKEN-CT OR WS-STOP-NOW
046800     END-IF.
046900 2100-ONE-HEADERS-RULE-F.
047000     EXIT.
047100
047200 2110-CHECK-ONE-COL-I.
047300     IF WS-TOKEN(WS-SUBK) NOT = SPACES
047400        MOVE WS-TOKEN(WS-SUBK) TO WS-COL-NAME
047500        PERFORM 2120-COLUMN-KNOWN-I THRU 2120-COLUMN-KNOWN-F
047600        IF NOT WS-COLVAL-COLUMN-KNOWN
047700           MOVE SPACES TO ERROR-RECORD
047800           MOVE WS-RULE-NAME(WS-SUBI) TO ERR-RULE
047900           MOVE WS-TOKEN(WS-SUBK)     TO ERR-COLUMN
048000           STRING '[headers] missing: ' DELIMITED BY SIZE
048100                  WS-TOKEN(WS-SUBK)     DELIMITED BY SPACE
048200               INTO ERR-MESSAGE
048300           PERFORM 8100-WRITE-ERROR-I THRU 8100-WRITE-ERROR-F
048400           IF LK-FAILFAST
048500              MOVE 'Y' TO WS-STOP-SW
048600           END-IF
048700        END-IF
048800     END-IF.
048900 2110-CHECK-ONE-COL-F.
049000     EXIT.
049100
049200*-----------------------------------------------------------------
049300*  COLUMN-NAME-ONLY LOOKUP - NO ROW REQUIRED, USED BY THE HEADER
049400*  PASS BEFORE ANY DATA IS EXAMINED
049500*-----------------------------------------------------------------
049600 2120-COLUMN-KNOWN-I.
049700     MOVE 'Y' TO WS-COLVAL-KNOWN-SW.
049800     EVALUATE TRUE
049900        WHEN LK-REC-IS-POSITION
050000           EVALUATE WS-COL-NAME
050100              WHEN 'PORTFOLIO'    WHEN 'INVENTORY'
050200              WHEN 'RISK-METRIC'  WHEN 'RISK-VALUE'
050300              WHEN 'CURRENCY'     WHEN 'TENOR'
050400                 CONTINUE
050500              WHEN OTHER
050600                 MOVE 'N' TO WS-COLVAL-KNOWN-SW
050700           END-EVALUATE
050800        WHEN OTHER
050900           EVALUATE WS-COL-NAME
051000              WHEN 'DEAL-RID'     WHEN 'FACILITY-RID'
051100              WHEN 'POS-SYMBOL'   WHEN 'POS-QTY'
051200              WHEN 'POS-AVGPRICE'
051300                 CONTINUE
051400              WHEN OTHER
051500                 MOVE 'N' TO WS-COLVAL-KNOWN-SW
051600           END-EVALUATE
051700     END-EVALUATE.
051800 2120-COLUMN-KNOWN-F.
051900     EXIT.
052000
052100*-----------------------------------------------------------------
052200*  3000 - DATA PASS.  EVERY NON-HEADERS, NON-UNIQUE RULE IS
052300*  APPLIED TO EVERY ROW IN WS-DATA-TABLE (RQ-2588 SECTION 2)
052400*-----------------------------------------------------------------
052500 3000-DATA-PASS-I.
052600     PERFORM 3200-APPLY-RULE-I THRU 3200-APPLY-RULE-F
052700        VARYING WS-SUBI FROM 1 BY 1
052800        UNTIL WS-SUBI > WS-RULE-COUNT OR WS-STOP-NOW.
052900 3000-DATA-PASS-F.
053000     EXIT.
053100
053200 3200-APPLY-RULE-I.
053300     IF WS-RULE-TYPE(WS-SUBI) = 'HEADERS'
053400        OR WS-RULE-TYPE(WS-SUBI) = 'UNIQUE'
053500        CONTINUE
053600     ELSE
053700        MOVE ZERO TO WS-RULE-ERR-CT(WS-SUBI)
053800        EVALUATE WS-RULE-TYPE(WS-SUBI)
053900           WHEN 'NON-EMPTY'
054000              PERFORM 3300-CHK-NONEMPTY-I THRU
054100                      3300-CHK-NONEMPTY-F
054200           WHEN 'RANGE'
054300              PERFORM 3400-CHK-RANGE-I    THRU
054400                      3400-CHK-RANGE-F
054500           WHEN 'ENUM'
054600              PERFORM 3500-CHK-ENUM-I     THRU
054700                      3500-CHK-ENUM-F
054800           WHEN 'LENGTH'
054900              PERFORM 3600-CHK-LENGTH-I   THRU
055000                      3600-CHK-LENGTH-F
055100           WHEN 'REGEX'
055200              PERFORM 3700-CHK-REGEX-I    THRU
055300                      3700-CHK-REGEX-F
055400           WHEN 'DECIMAL'
055500              PERFORM 3800-CHK-DECIMAL-I  THRU
055600                      3800-CHK-DECIMAL-F
055700           WHEN OTHER
055800              MOVE SPACES TO ERROR-RECORD
055900              MOVE WS-RULE-NAME(WS-SUBI) TO ERR-RULE
056000              STRING 'Unknown rule type: ' DELIMITED BY SIZE
056100                     WS-RULE-TYPE(WS-SUBI) DELIMITED BY SPACE
056200                  INTO ERR-MESSAGE
056300              PERFORM 8100-WRITE-ERROR-I THRU 8100-WRITE-ERROR-F
056400        END-EVALUATE
056500     END-IF.
056600 3200-APPLY-RULE-F.
056700     EXIT.
056800
056900*-----------------------------------------------------------------
057000*  NON-EMPTY - ONE OR MORE COLUMNS, EVERY ROW
057100*-----------------------------------------------------------------
057200 3300-CHK-NONEMPTY-I.
057300     MOVE WS-RULE-COLUMNS(WS-SUBI) TO WS-PARSE-SRC.
057400     PERFORM 7000-PARSE-LIST-I THRU 7000-PARSE-LIST-F.
057500     PERFORM 3310-NONEMPTY-COL-I THRU 3310-NONEMPTY-COL-F
057600        VARYING WS-SUBM FROM 1 BY 1
057700        UNTIL WS-SUBM > WS-TOKEN-CT OR WS-STOP-NOW.
057800 3300-CHK-NONEMPTY-F.
057900     EXIT.
058000
058100 3310-NONEMPTY-COL-I.
058200     IF WS-TOKEN(WS-SUBM) NOT = SPACES
058300        MOVE WS-TOKEN(WS-SUBM) TO WS-COL-NAME
058400        PERFORM 3320-NONEMPTY-ROW-I THRU 3320-NONEMPTY-ROW-F
058500           VARYING WS-SUBJ FROM 1 BY 1
058600           UNTIL WS-SUBJ > WS-DATA-COUNT OR WS-STOP-NOW
058700              OR WS-RULE-ERR-CT(WS-SUBI) NOT < LK-ERROR-LIMIT
058800     END-IF.
058900 3310-NONEMPTY-COL-F.
059000     EXIT.
059100
059200 3320-NONEMPTY-ROW-I.
059300     PERFORM 3100-RESOLVE-COLUMN-I THRU 3100-RESOLVE-COLUMN-F.
059400     IF WS-COLVAL-IS-BLANK
059500        MOVE 'value is blank' TO WS-ERR-DETAIL
059600        PERFORM 6000-BUILD-ERROR-I  THRU 6000-BUILD-ERROR-F
059700        PERFORM 8110-WRITE-ROW-ERROR-I THRU
059800                8110-WRITE-ROW-ERROR-F
059900        IF LK-FAILFAST
060000           MOVE 'Y' TO WS-STOP-SW
060100        END-IF
060200     END-IF.
060300 3320-NONEMPTY-ROW-F.
060400     EXIT.
060500
060600*-----------------------------------------------------------------
060700*  RANGE - SINGLE COLUMN, NUMERIC, MIN/MAX BOTH PRESENT (UNIT 1
060800*  REJECTED THE RULE TABLE OTHERWISE)
060900*-----------------------------------------------------------------
061000 3400-CHK-RANGE-I.
061100     MOVE WS-RULE-COLUMNS(WS-SUBI) TO WS-COL-NAME.
061200     PERFORM 3410-RANGE-ROW-I THRU 3410-RANGE-ROW-F
061300        VARYING WS-SUBJ FROM 1 BY 1
061400        UNTIL WS-SUBJ > WS-DATA-COUNT OR WS-STOP-NOW
061500           OR WS-RULE-ERR-CT(WS-SUBI) NOT < LK-ERROR-LIMIT.
061600 3400-CHK-RANGE-F.
061700     EXIT.
061800
061900 3410-RANGE-ROW-I.
062000     PERFORM 3100-RESOLVE-COLUMN-I THRU 3100-RESOLVE-COLUMN-F.
062100     MOVE 'N' TO WS-PRED-PASS-SW.
062200     IF WS-COLVAL-IS-NUMERIC
062300        IF WS-COLVAL-NUM-VALUE NOT < WS-RULE-MIN(WS-SUBI)
062400           AND WS-COLVAL-NUM-VALUE NOT > WS-RULE-MAX(WS-SUBI)
062500           SET WS-PRED-PASSED TO TRUE
062600        END-IF
062700     END-IF.
062800     IF NOT WS-PRED-PASSED
062900        PERFORM 6000-BUILD-ERROR-I  THRU 6000-BUILD-ERROR-F
063000        PERFORM 8110-WRITE-ROW-ERROR-I THRU
063100                8110-WRITE-ROW-ERROR-F
063200        IF LK-FAILFAST
063300           MOVE 'Y' TO WS-STOP-SW
063400        END-IF
063500     END-IF.
063600 3410-RANGE-ROW-F.
063700     EXIT.
063800
063900*-----------------------------------------------------------------
064000*  ENUM - SINGLE COLUMN, EXACT CASE-SENSITIVE MEMBERSHIP IN
064100*  RULE-ALLOWED.  BLANK/MISSING FAILS
064200*-----------------------------------------------------------------
064300 3500-CHK-ENUM-I.
064400     MOVE WS-RULE-COLUMNS(WS-SUBI) TO WS-COL-NAME.
064500     MOVE WS-RULE-ALLOWED(WS-SUBI) TO WS-PARSE-SRC.
064600     PERFORM 7000-PARSE-LIST-I THRU 7000-PARSE-LIST-F.
064700     PERFORM 3510-ENUM-ROW-I THRU 3510-ENUM-ROW-F
064800        VARYING WS-SUBJ FROM 1 BY 1
064900        UNTIL WS-SUBJ > WS-DATA-COUNT OR WS-STOP-NOW
065000           OR WS-RULE-ERR-CT(WS-SUBI) NOT < LK-ERROR-LIMIT.
065100 3500-CHK-ENUM-F.
065200     EXIT.
065300
065400 3510-ENUM-ROW-I.
065500     PERFORM 3100-RESOLVE-COLUMN-I THRU 3100-RESOLVE-COLUMN-F.
065600     MOVE 'N' TO WS-PRED-PASS-SW.
065700     IF NOT WS-COLVAL-IS-BLANK
065800        PERFORM 3520-TOKEN-MATCH-I THRU 3520-TOKEN-MATCH-F
065900           VARYING WS-SUBK FROM 1 BY 1
066000           UNTIL WS-SUBK > WS-TOKEN-CT OR WS-PRED-PASSED
066100     END-IF.
066200     IF NOT WS-PRED-PASSED
066300        PERFORM 6000-BUILD-ERROR-I  THRU 6000-BUILD-ERROR-F
066400        PERFORM 8110-WRITE-ROW-ERROR-I THRU
066500                8110-WRITE-ROW-ERROR-F
066600        IF LK-FAILFAST
066700           MOVE 'Y' TO WS-STOP-SW
066800        END-IF
066900     END-IF.
067000 3510-ENUM-ROW-F.
067100     EXIT.
067200
067300*-----------------------------------------------------------------
067400*  SHARED TOKEN-MEMBERSHIP TEST - USED BY BOTH ENUM AND REGEX
067500*  (REGEX'S "PATTERN" IS AN ANCHORED LITERAL-ALTERNATION LIST,
067600*  SEE 7300-PARSE-PATTERN, SO THE TEST IS THE SAME SHAPE)
067700*-----------------------------------------------------------------
067800 3520-TOKEN-MATCH-I.
067900     IF WS-COLVAL-TEXT = WS-TOKEN(WS-SUBK)
068000        SET WS-PRED-PASSED TO TRUE
068100     END-IF.
068200 3520-TOKEN-MATCH-F.
068300     EXIT.
068400
068500*-----------------------------------------------------------------
068600*  LENGTH - SINGLE COLUMN, TRIMMED LENGTH BETWEEN MIN/MAX
068700*-----------------------------------------------------------------
068800 3600-CHK-LENGTH-I.
068900     MOVE WS-RULE-COLUMNS(WS-SUBI) TO WS-COL-NAME.
069000     PERFORM 3610-LENGTH-ROW-I THRU 3610-LENGTH-ROW-F
069100        VARYING WS-SUBJ FROM 1 BY 1
069200        UNTIL WS-SUBJ > WS-DATA-COUNT OR WS-STOP-NOW
069300           OR WS-RULE-ERR-CT(WS-SUBI) NOT < LK-ERROR-LIMIT.
069400 3600-CHK-LENGTH-F.
069500     EXIT.
069600
069700 3610-LENGTH-ROW-I.
069800     PERFORM 3100-RESOLVE-COLUMN-I THRU 3100-RESOLVE-COLUMN-F.
069900     MOVE 'N' TO WS-PRED-PASS-SW.
070000     IF WS-COLVAL-LEN NOT < WS-RULE-MIN(WS-SUBI)
070100        AND WS-COLVAL-LEN NOT > WS-RULE-MAX(WS-SUBI)
070200        SET WS-PRED-PASSED TO TRUE
070300     END-IF.
070400     IF NOT WS-PRED-PASSED
070500        PERFORM 6000-BUILD-ERROR-I  THRU 6000-BUILD-ERROR-F
070600        PERFORM 8110-WRITE-ROW-ERROR-I THRU
070700                8110-WRITE-ROW-ERROR-F
070800        IF LK-FAILFAST
070900           MOVE 'Y' TO WS-STOP-SW
071000        END-IF
071100     END-IF.
071200 3610-LENGTH-ROW-F.
071300     EXIT.
071400
071500*-----------------------------------------------------------------
071600*  REGEX - SINGLE COLUMN, MEMBERSHIP IN THE ANCHORED-ALTERNATION
071700*  LIST CARRIED IN RULE-PATTERN (SHOP CONTRACT, NOT A GENERAL
071800*  REGEX ENGINE - RQ-2588 SECTION 2)
071900*-----------------------------------------------------------------
072000 3700-CHK-REGEX-I.
072100     MOVE WS-RULE-COLUMNS(WS-SUBI) TO WS-COL-NAME.
072200     PERFORM 7300-PARSE-PATTERN-I THRU 7300-PARSE-PATTERN-F.
072300     PERFORM 3710-REGEX-ROW-I THRU 3710-REGEX-ROW-F
072400        VARYING WS-SUBJ FROM 1 BY 1
072500        UNTIL WS-SUBJ > WS-DATA-COUNT OR WS-STOP-NOW
072600           OR WS-RULE-ERR-CT(WS-SUBI) NOT < LK-ERROR-LIMIT.
072700 3700-CHK-REGEX-F.
072800     EXIT.
072900
073000 3710-REGEX-ROW-I.
073100     PERFORM 3100-RESOLVE-COLUMN-I THRU 3100-RESOLVE-COLUMN-F.
073200     MOVE 'N' TO WS-PRED-PASS-SW.
073300     PERFORM 3520-TOKEN-MATCH-I THRU 3520-TOKEN-MATCH-F
073400        VARYING WS-SUBK FROM 1 BY 1
073500        UNTIL WS-SUBK > WS-TOKEN-CT OR WS-PRED-PASSED.
073600     IF NOT WS-PRED-PASSED
073700        PERFORM 6000-BUILD-ERROR-I  THRU 6000-BUILD-ERROR-F
073800        PERFORM 8110-WRITE-ROW-ERROR-I THRU
073900                8110-WRITE-ROW-ERROR-F
074000        IF LK-FAILFAST
074100           MOVE 'Y' TO WS-STOP-SW
074200        END-IF
074300     END-IF.
074400 3710-REGEX-ROW-F.
074500     EXIT.
074600
074700*-----------------------------------------------------------------
074800*  STRIP THE OUTER ^( )$ AND SPLIT WHAT REMAINS ON '|' INTO
074900*  WS-TOKEN-TABLE - PGMRSVAL ALREADY PROVED THE PATTERN HAS THIS
075000*  SHAPE BEFORE THE RULE TABLE WAS ACCEPTED (CR-2617)
075100*-----------------------------------------------------------------
075200 7300-PARSE-PATTERN-I.
075300     MOVE WS-RULE-PATTERN(WS-SUBI) TO WS-PARSE-SRC.
075400     MOVE ZERO TO WS-TOKEN-CT.
075500     MOVE SPACES TO WS-TOKEN-TABLE.
075600     MOVE 40 TO WS-SUBM.
075700     PERFORM 7310-SCAN-PATLEN-I THRU 7310-SCAN-PATLEN-F
075800        VARYING WS-SUBM FROM 40 BY -1
075900        UNTIL WS-SUBM < 1
076000           OR WS-PARSE-SRC(WS-SUBM:1) NOT = SPACE.
076100     IF WS-SUBM > 4
076200        SUBTRACT 4 FROM WS-SUBM GIVING WS-SUBK
076300        MOVE WS-PARSE-SRC(3:WS-SUBK) TO WS-PARSE-SRC2
076400        UNSTRING WS-PARSE-SRC2 DELIMITED BY '|'
076500            INTO WS-TOKEN(1) WS-TOKEN(2) WS-TOKEN(3)
076600                 WS-TOKEN(4) WS-TOKEN(5) WS-TOKEN(6)
076700                 WS-TOKEN(7) WS-TOKEN(8) WS-TOKEN(9)
076800                 WS-TOKEN(10)
076900            TALLYING IN WS-TOKEN-CT
077000        END-UNSTRING
077100     END-IF.
077200 7300-PARSE-PATTERN-F.
077300     EXIT.
077400
077500 7310-SCAN-PATLEN-I.
077600     CONTINUE.
077700 7310-SCAN-PATLEN-F.
077800     EXIT.
077900
078000*-----------------------------------------------------------------
078100*  DECIMAL - SINGLE COLUMN, PRECISION P / SCALE S / OPTIONAL
078200*  MIN-MAX / EXACT FLAG.  WS-COLVAL-NUM-VALUE IS ALWAYS SCALE 6
078300*  ONCE RESOLVED (COBOL ALIGNS DECIMAL POINTS ON MOVE), SO THE
078400*  SHIFT-AND-ROUND ARITHMETIC BELOW ONLY EVER DEALS WITH ONE
078500*  NATIVE SCALE REGARDLESS OF WHICH FIELD THE RULE NAMES
078600*  (CR-2914)
078700*-----------------------------------------------------------------
078800 3800-CHK-DECIMAL-I.
078900     MOVE WS-RULE-COLUMNS(WS-SUBI) TO WS-COL-NAME.
079000*    100615 PJT - WS-POW IS NOW 10**SCALE, NOT 10**(6-SCALE) -    CR-3159 
079100*    SEE 3810 BELOW (CR-3159)                                     CR-3159 
079200     COMPUTE WS-POW = 10 ** WS-RULE-SCALE(WS-SUBI).
079300     COMPUTE WS-INT-LIMIT =
079400             10 ** (WS-RULE-PRECISION(WS-SUBI)
079500                    - WS-RULE-SCALE(WS-SUBI)).
079600     PERFORM 3810-DECIMAL-ROW-I THRU 3810-DECIMAL-ROW-F
079700        VARYING WS-SUBJ FROM 1 BY 1
079800        UNTIL WS-SUBJ > WS-DATA-COUNT OR WS-STOP-NOW
079900           OR WS-RULE-ERR-CT(WS-SUBI) NOT < LK-ERROR-LIMIT.
080000 3800-CHK-DECIMAL-F.
080100     EXIT.
080200
080300 3810-DECIMAL-ROW-I.
080400     PERFORM 3100-RESOLVE-COLUMN-I THRU 3100-RESOLVE-COLUMN-F.
080500     MOVE 'N' TO WS-PRED-PASS-SW.
080600     IF WS-COLVAL-IS-NUMERIC
080700        IF WS-COLVAL-NUM-VALUE < WS-INT-LIMIT
080800           AND WS-COLVAL-NUM-VALUE > (WS-INT-LIMIT * -1)
080900           COMPUTE WS-SHIFT-INT ROUNDED =
081000                   WS-COLVAL-NUM-VALUE * WS-POW
081100           COMPUTE WS-ROUNDED-VAL = WS-SHIFT-INT / WS-POW
081200           SET WS-PRED-PASSED TO TRUE
081300           IF WS-RULE-EXACT-YES(WS-SUBI)
081400              AND WS-COLVAL-NUM-VALUE NOT = WS-ROUNDED-VAL
081500              MOVE 'N' TO WS-PRED-PASS-SW
081600           END-IF
081700           IF WS-RULE-MIN-PRESENT(WS-SUBI)
081800              AND WS-ROUNDED-VAL < WS-RULE-MIN(WS-SUBI)
081900              MOVE 'N' TO WS-PRED-PASS-SW
082000           END-IF
082100           IF WS-RULE-MAX-PRESENT(WS-SUBI)
082200              AND WS-ROUNDED-VAL > WS-RULE-MAX(WS-SUBI)
082300              MOVE 'N' TO WS-PRED-PASS-SW
082400           END-IF
082500        END-IF
082600     END-IF.
082700     IF NOT WS-PRED-PASSED
082800        PERFORM 6000-BUILD-ERROR-I  THRU 6000-BUILD-ERROR-F
082900        PERFORM 8110-WRITE-ROW-ERROR-I THRU
083000                8110-WRITE-ROW-ERROR-F
083100        IF LK-FAILFAST
083200           MOVE 'Y' TO WS-STOP-SW
083300        END-IF
083400     END-IF.
083500 3810-DECIMAL-ROW-F.
083600     EXIT.
083700
083800*-----------------------------------------------------------------
083900*  4000 - UNIQUE PASS.  FOR EACH UNIQUE RULE, TALLY EVERY ROW'S
084000*  KEY IN WS-KEY-TABLE, THEN WRITE ONE ERROR RECORD FOR EVERY
084100*  ROW WHOSE KEY OCCURRED MORE THAN ONCE - ALL MEMBERS OF THE
084200*  DUPLICATED GROUP FAIL TOGETHER (RQ-2588 SECTION 2)
084300*-----------------------------------------------------------------
084400 4000-UNIQUE-PASS-I.
084500     PERFORM 4100-ONE-UNIQUE-RULE-I THRU 4100-ONE-UNIQUE-RULE-F
084600        VARYING WS-SUBI FROM 1 BY 1
084700        UNTIL WS-SUBI > WS-RULE-COUNT OR WS-STOP-NOW.
084800 4000-UNIQUE-PASS-F.
084900     EXIT.
085000
085100 4100-ONE-UNIQUE-RULE-I.
085200     IF WS-RULE-TYPE(WS-SUBI) = 'UNIQUE'
085300        MOVE WS-RULE-COLUMNS(WS-SUBI) TO WS-PARSE-SRC
085400        PERFORM 7000-PARSE-LIST-I THRU 7000-PARSE-LIST-F
085500        MOVE ZERO TO WS-RULE-ERR-CT(WS-SUBI)
085600        MOVE ZERO TO WS-KEY-COUNT
085700        PERFORM 4200-TALLY-ROW-I THRU 4200-TALLY-ROW-F
085800           VARYING WS-SUBJ FROM 1 BY 1
085900           UNTIL WS-SUBJ > WS-DATA-COUNT
086000        PERFORM 4300-EVAL-ROW-I THRU 4300-EVAL-ROW-F
086100           VARYING WS-SUBJ FROM 1 BY 1
086200           UNTIL WS-SUBJ > WS-DATA-COUNT OR WS-STOP-NOW
086300              OR WS-RULE-ERR-CT(WS-SUBI) NOT < LK-ERROR-LIMIT
086400     END-IF.
086500 4100-ONE-UNIQUE-RULE-F.
086600     EXIT.
086700
086800 4200-TALLY-ROW-I.
086900     PERFORM 4210-BUILD-KEY-I       THRU 4210-BUILD-KEY-F.
087000     PERFORM 4220-FIND-OR-ADD-KEY-I THRU 4220-FIND-OR-ADD-KEY-F.
087100 4200-TALLY-ROW-F.
087200     EXIT.
087300
087400 4210-BUILD-KEY-I.
087500     MOVE SPACES TO WS-KEY-BUILD.
087600     PERFORM 4211-APPEND-COL-I THRU 4211-APPEND-COL-F
087700        VARYING WS-SUBM FROM 1 BY 1 UNTIL WS-SUBM > WS-TOKEN-CT.
087800 4210-BUILD-KEY-F.
087900     EXIT.
088000
088100 4211-APPEND-COL-I.
088200     IF WS-SUBM > 1
088300        MOVE WS-KEY-BUILD TO WS-KEY-BUILD2
088400        STRING WS-KEY-BUILD2 DELIMITED BY SPACE
088500               '||'         DELIMITED BY SIZE
088600            INTO WS-KEY-BUILD
088700     END-IF.
088800     MOVE WS-TOKEN(WS-SUBM) TO WS-COL-NAME.
088900     PERFORM 3100-RESOLVE-COLUMN-I THRU 3100-RESOLVE-COLUMN-F.
089000     MOVE WS-KEY-BUILD TO WS-KEY-BUILD2.
089100     STRING WS-KEY-BUILD2  DELIMITED BY SPACE
089200            WS-COLVAL-TEXT DELIMITED BY SPACE
089300         INTO WS-KEY-BUILD.
089400 4211-APPEND-COL-F.
089500     EXIT.
089600
089700 4220-FIND-OR-ADD-KEY-I.
089800     MOVE 'N' TO WS-KEY-FOUND-SW.
089900     PERFORM 4221-SCAN-KEY-I THRU 4221-SCAN-KEY-F
090000        VARYING WS-SUBK FROM 1 BY 1
090100        UNTIL WS-SUBK > WS-KEY-COUNT OR WS-KEY-FOUND.
090200     IF WS-KEY-FOUND
090300        ADD 1 TO WS-KEY-CT(WS-SUBK)
090400        MOVE WS-SUBK TO WS-DATA-KEYIX(WS-SUBJ)
090500     ELSE
090600        IF WS-KEY-COUNT < 2000
090700           ADD 1 TO WS-KEY-COUNT
090800           MOVE WS-KEY-BUILD TO WS-KEY-TEXT(WS-KEY-COUNT)
090900           MOVE 1 TO WS-KEY-CT(WS-KEY-COUNT)
091000           MOVE WS-KEY-COUNT TO WS-DATA-KEYIX(WS-SUBJ)
091100        END-IF
091200     END-IF.
091300 4220-FIND-OR-ADD-KEY-F.
091400     EXIT.
091500
091600 4221-SCAN-KEY-I.
091700     IF WS-KEY-TEXT(WS-SUBK) = WS-KEY-BUILD
091800        SET WS-KEY-FOUND TO TRUE
091900     END-IF.
092000 4221-SCAN-KEY-F.
092100     EXIT.
092200
092300 4300-EVAL-ROW-I.
092400     IF WS-KEY-CT(WS-DATA-KEYIX(WS-SUBJ)) > 1
092500        MOVE WS-KEY-TEXT(WS-DATA-KEYIX(WS-SUBJ))
092600                                  TO WS-ERR-VALUE-TEXT
092700        MOVE WS-RULE-COLUMNS(WS-SUBI) TO WS-ERR-COLUMN-TEXT
092800        MOVE 'duplicate key' TO WS-ERR-DETAIL
092900        PERFORM 6000-BUILD-ERROR-I  THRU 6000-BUILD-ERROR-F
093000        PERFORM 8110-WRITE-ROW-ERROR-I THRU
093100                8110-WRITE-ROW-ERROR-F
093200        IF LK-FAILFAST
093300           MOVE 'Y' TO WS-STOP-SW
093400        END-IF
093500     END-IF.
093600 4300-EVAL-ROW-F.
093700     EXIT.
093800
093900*-----------------------------------------------------------------
094000*  6000 - BUILD ERROR-RECORD FOR ROW WS-SUBJ FROM THE PREPARED
094100*  WS-ERR-COLUMN-TEXT / WS-ERR-VALUE-TEXT / WS-ERR-DETAIL
094200*-----------------------------------------------------------------
094300 6000-BUILD-ERROR-I.
094400     MOVE SPACES TO ERROR-RECORD.
094500     PERFORM 6100-SET-ID-I THRU 6100-SET-ID-F.
094600     MOVE WS-RULE-NAME(WS-SUBI)  TO ERR-RULE.
094700     MOVE WS-ERR-COLUMN-TEXT     TO ERR-COLUMN.
094800     MOVE WS-ERR-VALUE-TEXT      TO ERR-VALUE.
094900     STRING '['               DELIMITED BY SIZE
095000            WS-RULE-NAME(WS-SUBI) DELIMITED BY SPACE
095100            '] '              DELIMITED BY SIZE
095200            WS-ERR-COLUMN-TEXT DELIMITED BY SPACE
095300            ': '              DELIMITED BY SIZE
095400            WS-ERR-DETAIL      DELIMITED BY SPACE
095500         INTO ERR-MESSAGE.
095600 6000-BUILD-ERROR-F.
095700     EXIT.
095800
095900 6100-SET-ID-I.
096000     MOVE SPACES TO ERR-ID-1 ERR-ID-2.
096100     IF LK-ID-COL-COUNT NOT < 1
096200        MOVE LK-ID-COL(1) TO WS-COL-NAME
096300        PERFORM 3100-RESOLVE-COLUMN-I THRU 3100-RESOLVE-COLUMN-F
096400        MOVE WS-COLVAL-TEXT TO ERR-ID-1
096500     END-IF.
096600     IF LK-ID-COL-COUNT NOT < 2
096700        MOVE LK-ID-COL(2) TO WS-COL-NAME
096800        PERFORM 3100-RESOLVE-COLUMN-I THRU 3100-RESOLVE-COLUMN-F
096900        MOVE WS-COLVAL-TEXT TO ERR-ID-2
097000     END-IF.
097100 6100-SET-ID-F.
097200     EXIT.
097300
097400*-----------------------------------------------------------------
097500*  7000 - COMMA-LIST PARSER, SHARED WITH PGMRSVAL'S APPROACH -
097600*  UP TO 10 TOKENS, TRAILING/EMBEDDED SPACES DROPPED BY THE
097700*  DELIMITED BY CLAUSE
097800*-----------------------------------------------------------------
097900 7000-PARSE-LIST-I.
098000     MOVE ZERO TO WS-TOKEN-CT.
098100     MOVE SPACES TO WS-TOKEN-TABLE.
098200     IF WS-PARSE-SRC NOT = SPACES
098300        UNSTRING WS-PARSE-SRC DELIMITED BY ','
098400            INTO WS-TOKEN(1) WS-TOKEN(2) WS-TOKEN(3)
098500                 WS-TOKEN(4) WS-TOKEN(5) WS-TOKEN(6)
098600                 WS-TOKEN(7) WS-TOKEN(8) WS-TOKEN(9)
098700                 WS-TOKEN(10)
098800            TALLYING IN WS-TOKEN-CT
098900        END-UNSTRING
099000     END-IF.
099100 7000-PARSE-LIST-F.
099200     EXIT.
099300
099400*-----------------------------------------------------------------
099500*  8100 - WRITE ERROR-FILE, ROLL UP THE SUMMARY AND SAMPLE
099600*  TABLES.  8110 ADDS THE ANTI-JOIN BAD-ROW MARK FOR ROW-LEVEL
099700*  CALLERS ONLY - THE HEADER PASS AND THE "UNKNOWN RULE TYPE"
099800*  META ERROR HAVE NO ROW TO MARK (CR-2740)
099900*-----------------------------------------------------------------
100000 8100-WRITE-ERROR-I.
100100     ADD 1 TO WS-RULE-ERR-CT(WS-SUBI).
100200     ADD 1 TO WS-ERROR-COUNT.
100300     WRITE ERROUT-FILE-REC FROM ERROR-RECORD.
100400     PERFORM 8150-UPDATE-SUMMARY-I THRU 8150-UPDATE-SUMMARY-F.
100500     PERFORM 8160-UPDATE-SAMPLE-I  THRU 8160-UPDATE-SAMPLE-F.
100600 8100-WRITE-ERROR-F.
100700     EXIT.
100800
100900 8110-WRITE-ROW-ERROR-I.
101000     PERFORM 8100-WRITE-ERROR-I THRU 8100-WRITE-ERROR-F.
101100     PERFORM 8170-MARK-BAD-I    THRU 8170-MARK-BAD-F.
101200 8110-WRITE-ROW-ERROR-F.
101300     EXIT.
101400
101500 8150-UPDATE-SUMMARY-I.
101600     MOVE 'N' TO WS-SUM-FOUND-SW.
101700     PERFORM 8151-SCAN-SUMMARY-I THRU 8151-SCAN-SUMMARY-F
101800        VARYING WS-SUBP FROM 1 BY 1
101900        UNTIL WS-SUBP > WS-ERRSUM-COUNT OR WS-SUM-FOUND.
102000     IF WS-SUM-FOUND
102100        ADD 1 TO WS-ERRSUM-CT(WS-SUBP)
102200     ELSE
102300        IF WS-ERRSUM-COUNT < 500
102400           ADD 1 TO WS-ERRSUM-COUNT
102500           MOVE ERR-RULE   TO WS-ERRSUM-RULE(WS-ERRSUM-COUNT)
102600           MOVE ERR-COLUMN TO WS-ERRSUM-COLUMN(WS-ERRSUM-COUNT)
102700           MOVE 1          TO WS-ERRSUM-CT(WS-ERRSUM-COUNT)
102800        END-IF
102900     END-IF.
103000 8150-UPDATE-SUMMARY-F.
103100     EXIT.
103200
103300 8151-SCAN-SUMMARY-I.
103400     IF WS-ERRSUM-RULE(WS-SUBP)   = ERR-RULE
103500        AND WS-ERRSUM-COLUMN(WS-SUBP) = ERR-COLUMN
103600        SET WS-SUM-FOUND TO TRUE
103700     END-IF.
103800 8151-SCAN-SUMMARY-F.
103900     EXIT.
104000
104100 8160-UPDATE-SAMPLE-I.
104200     IF WS-SAMPLE-COUNT < 5
104300        ADD 1 TO WS-SAMPLE-COUNT
104400        MOVE ERR-RULE    TO WS-SAMPLE-RULE(WS-SAMPLE-COUNT)
104500        MOVE ERR-COLUMN  TO WS-SAMPLE-COLUMN(WS-SAMPLE-COUNT)
104600        MOVE ERR-VALUE   TO WS-SAMPLE-VALUE(WS-SAMPLE-COUNT)
104700        MOVE ERR-MESSAGE TO WS-SAMPLE-MESSAGE(WS-SAMPLE-COUNT)
104800     END-IF.
104900 8160-UPDATE-SAMPLE-F.
105000     EXIT.
105100
105200*-----------------------------------------------------------------
105300*  ANTI-JOIN BOOKKEEPING - EVERY ROW SHARING THIS ROW'S ID KEY
105400*  IS MARKED BAD, NOT JUST THE ROW THAT FAILED THE RULE
105500*  (RQ-2588 SECTION 6/CR-2740)
105600*-----------------------------------------------------------------
105700 8170-MARK-BAD-I.
105800     IF LK-ID-COL-COUNT > 0
105900        AND WS-DATA-IDKEY(WS-SUBJ) NOT = SPACES
106000        PERFORM 8171-SCAN-MARK-I THRU 8171-SCAN-MARK-F
106100           VARYING WS-SUBP FROM 1 BY 1
106200           UNTIL WS-SUBP > WS-DATA-COUNT
106300     END-IF.
106400 8170-MARK-BAD-F.
106500     EXIT.
106600
106700 8171-SCAN-MARK-I.
106800     IF WS-DATA-IDKEY(WS-SUBP) = WS-DATA-IDKEY(WS-SUBJ)
106900        SET WS-DATA-IS-BAD(WS-SUBP) TO TRUE
107000     END-IF.
107100 8171-SCAN-MARK-F.
107200     EXIT.
107300
107400*-----------------------------------------------------------------
107500*  5000 - FINALIZE.  A ROW WRITES TO VALID-FILE IFF IT WAS NEVER
107600*  MARKED BAD BY 8170 ABOVE.  IS-VALID (RETURNED TO PGMBDRV) IS
107700*  TRUE IFF ERROR-FILE ENDED UP EMPTY (RQ-2588 SECTION 2)
107800*-----------------------------------------------------------------
107850*    100617 PJT - IF 1000-INICIO-I ALREADY HARD-STOPPED ON A BAD
107860*    OPEN (WS-STOP-NOW), THE RUN STAYS INVALID HERE EVEN THOUGH
107870*    WS-ERROR-COUNT IS STILL ZERO - NO ROW WAS EVER LOADED TO
107880*    COUNT AGAINST (CR-3161)
107900 5000-FINALIZE-I.
108000     PERFORM 5100-ONE-ROW-I THRU 5100-ROW-F
108100        VARYING WS-SUBJ FROM 1 BY 1 UNTIL WS-SUBJ > WS-DATA-COUNT.
108200     MOVE WS-VALID-COUNT      TO LK-VALID-COUNT.
108300     MOVE WS-ERROR-COUNT      TO LK-ERROR-COUNT-TOTAL.
108400     IF WS-ERROR-COUNT = ZERO AND NOT WS-STOP-NOW
108500        SET LK-DATA-VALID TO TRUE
108600     ELSE
108700        MOVE 'N' TO LK-VALID-SW
108800     END-IF.
108900 5000-FINALIZE-F.
109000     EXIT.
109100
109200 5100-ONE-ROW-I.
109300     IF NOT WS-DATA-IS-BAD(WS-SUBJ)
109400        ADD 1 TO WS-VALID-COUNT
109500        IF LK-REC-IS-POSITION
109600           WRITE VALOUT-FILE-REC FROM WS-DATA-AS-POS(WS-SUBJ)
109700        ELSE
109800           WRITE VALOUT-FILE-REC FROM WS-DATA-AS-DPOS(WS-SUBJ)
109900        END-IF
110000     END-IF.
110100 5100-ROW-F.
110200     EXIT.
110300
110400*-----------------------------------------------------------------
110500*  9999 - CLOSE EVERYTHING DOWN, REGARDLESS OF HOW FAR THE RUN
110600*  GOT
110700*-----------------------------------------------------------------
110800 9999-FINAL-I.
110900     IF LK-REC-IS-POSITION
111000        CLOSE POSITION-FILE
111100     ELSE
111200        CLOSE DEALPOS-FILE
111300     END-IF.
111400     CLOSE ERROR-FILE.
111500     CLOSE VALID-FILE.
111600 9999-FINAL-F.
111700     EXIT.
111800
111900 END PROGRAM PGMDVAL.
