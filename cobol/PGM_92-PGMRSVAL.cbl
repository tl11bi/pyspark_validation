000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMRSVAL.
000300 AUTHOR. R G DIETZ.
000400 INSTALLATION. MARKET RISK BATCH SYSTEMS.
000500 DATE-WRITTEN. 03/18/85.
000600 DATE-COMPILED.
000700 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000800******************************************************************
000900*          PGMRSVAL - RISK-RULE SCHEMA VALIDATOR                 *
001000*                                                                *
001100*     CALLED BY PGMBDRV (PGM_92-PGMBDRV) AFTER THE RULE TABLE    *
001200*     HAS BEEN LOADED FROM RULES-FILE INTO WS-RULE-TABLE.        *
001300*     WALKS EACH RULE ENTRY, CHECKS THE STRUCTURAL SHAPE OF THE  *
001400*     RULE ITSELF (NOT THE DATA THE RULE WILL LATER BE APPLIED   *
001500*     TO), DEFAULTS MISSING OPTIONAL FIELDS IN PLACE, AND WRITES *
001600*     ONE ISSUE-RECORD TO RULE-ISSUE-FILE PER PROBLEM FOUND.     *
001700*     AN ERROR-LEVEL ISSUE MEANS THE RULE TABLE IS REJECTED -    *
001800*     LK-VALID-SW COMES BACK 'N' AND PGMDVAL IS NOT CALLED.      *
001900*                                                                *
002000******************************************************************
002100*-----------------------------------------------------------------
002200*  MAINTENANCE HISTORY
002300*  850318  RGD  INITIAL VERSION - HEADERS/RANGE/ENUM CHECKS ONLY  RQ-1140 
002400*                (RQ-1140)                                        RQ-1140 
002500*  860722  RGD  ADDED LENGTH AND REGEX RULE-TYPE CHECKS (RQ-1163) RQ-1163 
002600*  881114  KLM  ADDED DECIMAL RULE-TYPE CHECK, PRECISION/SCALE    RQ-1188 
002700*                DEFAULTING MOVED HERE FROM PGMDVAL (RQ-1188)     RQ-1188 
002800*  900603  KLM  DUPLICATE RULE NAME NOW REJECTED AS AN ERROR      CR-1401 
002900*                RATHER THAN A WARNING (CR-1401)                  CR-1401 
003000*  951208  DWS  UNSUPPORTED RULE-TYPE NOW LOGGED WITH THE         CR-2091 
003100*                OFFENDING TYPE TEXT IN ISS-MESSAGE (CR-2091)     CR-2091 
003200*  980512  DWS  LK-FAILFAST-SW ADDED - STOPS THE RULE PASS AT THE RQ-2205 
003300*                FIRST ERROR-LEVEL ISSUE WHEN THE DRIVER PARM CARDRQ-2205 
003400*                REQUESTS IT (RQ-2205)                            RQ-2205 
003500*  990118  DWS  Y2K REVIEW - NO DATE-CENTURY FIELDS PROCESSED BY  Y2K-REV 
003600*                THIS PROGRAM, NO CHANGE REQUIRED                 Y2K-REV 
003700*  020617  PJT  CROSS-CHECK ADDED - A HEADERS RULE'S COLUMN LIST  CR-2617 
003800*                IS NOW COMPARED AGAINST THE OTHER RULES' COLUMNS CR-2617 
003900*                AND A WARN ISSUED WHEN A COLUMN IS NEVER REFERREDCR-2617 
004000*                TO BY ANY OTHER RULE (CR-2617)                   CR-2617 
004100*  070905  PJT  RULE-MIN/RULE-MAX NUMERIC-TEXT REDEFINE ADOPTED   CR-3054
004200*                HERE TO MATCH CPRULEDF (CR-3054)                 CR-3054
004210*  100616  PJT  DEFAULT RULE NAME AND ISSUE-RECORD PATH WERE BOTH CR-3160
004220*                REPORTING THE RULE'S 1-BASED TABLE SUBSCRIPT -   CR-3160
004230*                CHANGED BOTH TO THE SPEC'S ZERO-BASED RULE INDEX CR-3160
004240*                AND THE DEFAULT NAME TO LOWERCASE rule_ (CR-3160)CR-3160
004300*-----------------------------------------------------------------
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT RULE-ISSUE-FILE ASSIGN TO DDISSUE
005100         FILE STATUS IS FS-ISSUE.
005200
005300 DATA DIVISION.
005400 FILE SECTION.
005500 FD  RULE-ISSUE-FILE
005600     BLOCK CONTAINS 0 RECORDS
005700     RECORDING MODE IS F.
005800 01  ISSUE-FILE-REC              PIC X(140).
005900
006000 WORKING-STORAGE SECTION.
006100 COPY CPOUTDEF.
006200
006300*----- ARCHIVOS -----------------------------------------------*
006400 77  FS-ISSUE                    PIC XX     VALUE SPACES.
006500
006600*----- SUBSCRIPTS Y CONTADORES ----------------------------------*
006700 77  WS-SUBI                     PIC S9(04) COMP VALUE ZERO.
006800 77  WS-SUBJ                     PIC S9(04) COMP VALUE ZERO.
006900 77  WS-SUBK                     PIC S9(04) COMP VALUE ZERO.
007000 77  WS-SCAN-POS                 PIC S9(04) COMP VALUE ZERO.
007100 77  WS-TEXT-LEN                 PIC S9(04) COMP VALUE ZERO.
007200 77  WS-TOKEN-CT                 PIC S9(04) COMP VALUE ZERO.
007300 77  WS-ERROR-CT                 PIC S9(04) COMP VALUE ZERO.
007400 77  WS-WARN-CT                  PIC S9(04) COMP VALUE ZERO.
007500 77  WS-HEADERS-CT                PIC S9(04) COMP VALUE ZERO.
007600
007700*----- SWITCHES ------------------------------------------------*
007800 77  WS-STOP-SW                  PIC X(01)  VALUE 'N'.
007900     88  WS-STOP-NOW                        VALUE 'Y'.
008000 77  WS-DUP-FOUND-SW             PIC X(01)  VALUE 'N'.
008100     88  WS-DUP-FOUND                       VALUE 'Y'.
008200 77  WS-KNOWN-TYPE-SW            PIC X(01)  VALUE 'Y'.
008300     88  WS-TYPE-IS-KNOWN                   VALUE 'Y'.
008400 77  WS-BLANK-TOKEN-SW           PIC X(01)  VALUE 'N'.
008500 77  WS-REFERRED-SW              PIC X(01)  VALUE 'N'.
008600     88  WS-COLUMN-REFERRED                 VALUE 'Y'.
008700
008800*----- AREAS DE TRABAJO -----------------------------------------*
008900 01  WS-DEFAULT-NAME.
009000     05  FILLER                  PIC X(05)  VALUE 'rule_'.
009100     05  WS-DEFAULT-NAME-NUM     PIC 9(03).
009200     05  FILLER                  PIC X(12)  VALUE SPACES.
009300
009400 01  WS-PARSE-SRC                PIC X(80)  VALUE SPACES.
009500
009600 01  WS-TOKEN-TABLE.
009700     05  WS-TOKEN OCCURS 10 TIMES
009800                                 PIC X(20).
009900
010000 01  WS-KEY-NAME                 PIC X(10)  VALUE SPACES.
010100 01  WS-ISS-DETAIL               PIC X(80)  VALUE SPACES.
010200 01  WS-ISS-LEVEL                PIC X(05)  VALUE SPACES.
010300 01  WS-ISS-PATH.
010400     05  FILLER                  PIC X(01)  VALUE '['.
010500     05  WS-ISS-PATH-NUM         PIC ZZ9.
010600     05  FILLER                  PIC X(01)  VALUE ']'.
010700     05  FILLER                  PIC X(15)  VALUE SPACES.
010800
010900 LINKAGE SECTION.
011000 COPY CPRULEDF.
011100
011200 01  LK-RSVAL-PARMS.
011300     05  LK-HINT-SW              PIC X(01).
011400         88  LK-HINT-PRESENT                VALUE 'Y'.
011500     05  LK-HINT-COUNT           PIC S9(04) COMP.
011600     05  LK-HINT-COLUMN OCCURS 10 TIMES
011700                                 PIC X(20).
011800     05  LK-FAILFAST-SW          PIC X(01).
011900         88  LK-FAILFAST                    VALUE 'Y'.
012000     05  LK-VALID-SW             PIC X(01).
012100         88  LK-RULES-VALID                 VALUE 'Y'.
012200     05  LK-ERROR-COUNT          PIC S9(04) COMP.
012300     05  LK-WARN-COUNT           PIC S9(04) COMP.
012400     05  LK-FIRST-ERR-MSG        PIC X(80).
012500
012600 PROCEDURE DIVISION USING WS-RULE-TABLE LK-RSVAL-PARMS.
012700
012800 MAIN-PROGRAM-I.
012900     PERFORM 1000-INICIO-I THRU 1000-INICIO-F.
013000     IF NOT WS-STOP-NOW
013100        PERFORM 2100-VALIDATE-ONE-I THRU 2100-VALIDATE-ONE-F
013200           VARYING WS-SUBI FROM 1 BY 1
013300           UNTIL WS-SUBI > WS-RULE-COUNT OR WS-STOP-NOW
013400        PERFORM 2500-CROSS-CHECKS-I THRU 2500-CROSS-CHECKS-F
013500     END-IF.
013600     PERFORM 9999-FINAL-I THRU 9999-FINAL-F.
013700 MAIN-PROGRAM-F.
013800     EXIT.
013900
014000*-----------------------------------------------------------------
014100*  1000-INICIO - OPEN THE ISSUE FILE AND SET THE STARTING PARMS.
014200*  A BAD OPEN IS TREATED AS AN ERROR-LEVEL FAILURE OF THE WHOLE
014300*  RULE PASS - THERE IS NOWHERE TO RECORD ISSUES OTHERWISE.
014400*-----------------------------------------------------------------
014500 1000-INICIO-I.
014600     MOVE 'Y' TO LK-VALID-SW.
014700     MOVE ZERO TO LK-ERROR-COUNT LK-WARN-COUNT.
014800     MOVE SPACES TO LK-FIRST-ERR-MSG.
014900     MOVE ZERO TO WS-ERROR-CT WS-WARN-CT.
015000     MOVE 'N' TO WS-STOP-SW.
015100     OPEN OUTPUT RULE-ISSUE-FILE.
015200     IF FS-ISSUE NOT = '00'
015300        DISPLAY '*** PGMRSVAL - OPEN ERROR RULE-ISSUE-FILE = '
015400                FS-ISSUE
015500        MOVE 'N' TO LK-VALID-SW
015600        MOVE 'Y' TO WS-STOP-SW
015700     END-IF.
015800 1000-INICIO-F.
015900     EXIT.
016000
016100*-----------------------------------------------------------------
016200*  2100-VALIDATE-ONE - ONE RULE ENTRY.  DEFAULTS THE NAME, CHECKS
016300*  FOR A DUPLICATE NAME, THEN DISPATCHES ON RULE-TYPE.
016400*-----------------------------------------------------------------
016500 2100-VALIDATE-ONE-I.
016600     IF WS-RULE-NAME(WS-SUBI) = SPACES
016700        PERFORM 2110-DEFAULT-NAME-I THRU 2110-DEFAULT-NAME-F
016800     END-IF.
016900     PERFORM 2150-CHECK-DUP-I THRU 2150-CHECK-DUP-F.
017000     PERFORM 3000-DISPATCH-TYPE-I THRU 3000-DISPATCH-TYPE-F.
017100     IF LK-HINT-PRESENT
017200        PERFORM 3700-CHK-HINT-I THRU 3700-CHK-HINT-F
017300     END-IF.
017400 2100-VALIDATE-ONE-F.
017500     EXIT.
017600
017700*    900603 KLM - DUPLICATE RULE NAME IS AN ERROR (CR-1401)
017750*    100616 PJT - DEFAULT NAME IS ZERO-BASED ON THE RULE'S
017760*    POSITION IN THE TABLE, NOT THE 1-BASED WS-SUBI SUBSCRIPT
017770*    (CR-3160)
017800 2110-DEFAULT-NAME-I.
017900     COMPUTE WS-DEFAULT-NAME-NUM = WS-SUBI - 1.
018000     MOVE WS-DEFAULT-NAME TO WS-RULE-NAME(WS-SUBI).
018100 2110-DEFAULT-NAME-F.
018200     EXIT.
018300
018400 2150-CHECK-DUP-I.
018500     MOVE 'N' TO WS-DUP-FOUND-SW.
018600     IF WS-SUBI > 1
018700        PERFORM 2160-COMPARE-NAME-I THRU 2160-COMPARE-NAME-F
018800           VARYING WS-SUBJ FROM 1 BY 1
018900           UNTIL WS-SUBJ >= WS-SUBI OR WS-DUP-FOUND
019000     END-IF.
019100     IF WS-DUP-FOUND
019200        MOVE 'Duplicate rule name' TO WS-ISS-DETAIL
019300        PERFORM 8010-WRITE-ERROR-I THRU 8010-WRITE-ERROR-F
019400     END-IF.
019500 2150-CHECK-DUP-F.
019600     EXIT.
019700
019800 2160-COMPARE-NAME-I.
019900     IF WS-RULE-NAME(WS-SUBJ) = WS-RULE-NAME(WS-SUBI)
020000        SET WS-DUP-FOUND TO TRUE
020100     END-IF.
020200 2160-COMPARE-NAME-F.
020300     EXIT.
020400
020500*-----------------------------------------------------------------
020600*  2500-CROSS-CHECKS - THE TWO TABLE-WIDE HEADERS ADVISORIES
020700*  (RQ-2588 SECTION 3): NO HEADERS RULE PRESENT WHEN A DATASET
020800*  HINT WAS SUPPLIED, AND MORE THAN ONE HEADERS RULE PRESENT.
020850*    100617 PJT - DROPPED THE "HEADERS COLUMN NEVER USED BY
020860*    ANOTHER RULE" CHECK ADDED UNDER CR-2617 - RQ-2588 NEVER
020870*    CALLED FOR IT AND IT WAS FLAGGING COLUMNS THE FEED IS
020880*    ENTITLED TO CARRY WITHOUT A RULE OF ITS OWN (CR-3162)
020900*-----------------------------------------------------------------
021100 2500-CROSS-CHECKS-I.
021200     IF WS-HEADERS-CT = ZERO AND LK-HINT-PRESENT
021300        STRING 'No headers rule present; column presence not'
021400               ' enforced.' DELIMITED BY SIZE
021500            INTO WS-ISS-DETAIL
021600        PERFORM 8030-WRITE-GLOBAL-WARN-I
021700           THRU  8030-WRITE-GLOBAL-WARN-F
021800     END-IF.
021900     IF WS-HEADERS-CT > 1
022000        MOVE 'Multiple headers rules present.' TO WS-ISS-DETAIL
022100        PERFORM 8030-WRITE-GLOBAL-WARN-I
022200           THRU  8030-WRITE-GLOBAL-WARN-F
022300     END-IF.
022700 2500-CROSS-CHECKS-F.
022800     EXIT.
022900
026500*-----------------------------------------------------------------
026600*  3000-DISPATCH-TYPE - ONE PARAGRAPH PER RULE-TYPE.  AN
026700*  UNRECOGNIZED TYPE IS AN ERROR (951208 DWS, CR-2091).
026800*-----------------------------------------------------------------
026900 3000-DISPATCH-TYPE-I.
027000     MOVE 'Y' TO WS-KNOWN-TYPE-SW.
027100     EVALUATE WS-RULE-TYPE(WS-SUBI)
027200         WHEN 'HEADERS'
027300             ADD 1 TO WS-HEADERS-CT
027400             PERFORM 3100-CHK-COLLIST-I THRU 3100-CHK-COLLIST-F
027500         WHEN 'NON-EMPTY'
027600             PERFORM 3100-CHK-COLLIST-I THRU 3100-CHK-COLLIST-F
027700         WHEN 'UNIQUE'
027800             PERFORM 3100-CHK-COLLIST-I THRU 3100-CHK-COLLIST-F
027900         WHEN 'RANGE'
028000             PERFORM 3200-CHK-RANGE-I THRU 3200-CHK-RANGE-F
028100         WHEN 'ENUM'
028200             PERFORM 3300-CHK-ENUM-I THRU 3300-CHK-ENUM-F
028300         WHEN 'LENGTH'
028400             PERFORM 3400-CHK-LENGTH-I THRU 3400-CHK-LENGTH-F
028500         WHEN 'REGEX'
028600             PERFORM 3500-CHK-REGEX-I THRU 3500-CHK-REGEX-F
028700         WHEN 'DECIMAL'
028800             PERFORM 3600-CHK-DECIMAL-I THRU 3600-CHK-DECIMAL-F
028900         WHEN OTHER
029000             MOVE 'N' TO WS-KNOWN-TYPE-SW
029100             MOVE 'N' TO WS-RULE-KNOWN-SW(WS-SUBI)
029200             STRING 'Unsupported rule type: '
029300                       DELIMITED BY SIZE
029400                    WS-RULE-TYPE(WS-SUBI) DELIMITED BY SPACE
029500                 INTO WS-ISS-DETAIL
029600             PERFORM 8010-WRITE-ERROR-I THRU 8010-WRITE-ERROR-F
029700     END-EVALUATE.
029800 3000-DISPATCH-TYPE-F.
029900     EXIT.
030000
030100*-----------------------------------------------------------------
030200*  3100-CHK-COLLIST - HEADERS/NON-EMPTY/UNIQUE ALL REQUIRE
030300*  RULE-COLUMNS TO BE A NON-EMPTY LIST OF NON-BLANK NAMES.
030400*-----------------------------------------------------------------
030500 3100-CHK-COLLIST-I.
030600     MOVE WS-RULE-COLUMNS(WS-SUBI) TO WS-PARSE-SRC.
030700     PERFORM 7000-PARSE-LIST-I THRU 7000-PARSE-LIST-F.
030800     IF WS-TOKEN-CT = ZERO OR WS-BLANK-TOKEN-SW = 'Y'
030900        MOVE 'Provide a non-empty list of column names'
031000                                           TO WS-ISS-DETAIL
031100        PERFORM 8010-WRITE-ERROR-I THRU 8010-WRITE-ERROR-F
031200     END-IF.
031300 3100-CHK-COLLIST-F.
031400     EXIT.
031500
031600*-----------------------------------------------------------------
031700*  3200-CHK-RANGE - REQUIRES COLUMN, MIN, MAX.  MIN AND MAX MUST
031800*  BE NUMERIC AND MIN MUST NOT EXCEED MAX.
031900*-----------------------------------------------------------------
032000 3200-CHK-RANGE-I.
032100     IF WS-RULE-COLUMNS(WS-SUBI) = SPACES
032200        MOVE 'column' TO WS-KEY-NAME
032300        PERFORM 7100-MISSING-KEY-I THRU 7100-MISSING-KEY-F
032400     END-IF.
032500     IF WS-RULE-MIN-X(WS-SUBI) = SPACES
032600        MOVE 'min' TO WS-KEY-NAME
032700        PERFORM 7100-MISSING-KEY-I THRU 7100-MISSING-KEY-F
032800     ELSE
032900        IF WS-RULE-MIN-X(WS-SUBI) NOT NUMERIC
033000           MOVE 'min/max must be numeric' TO WS-ISS-DETAIL
033100           PERFORM 8010-WRITE-ERROR-I THRU 8010-WRITE-ERROR-F
033200        ELSE
033300           SET WS-RULE-MIN-PRESENT(WS-SUBI) TO TRUE
033400        END-IF
033500     END-IF.
033600     IF WS-RULE-MAX-X(WS-SUBI) = SPACES
033700        MOVE 'max' TO WS-KEY-NAME
033800        PERFORM 7100-MISSING-KEY-I THRU 7100-MISSING-KEY-F
033900     ELSE
034000        IF WS-RULE-MAX-X(WS-SUBI) NOT NUMERIC
034100           MOVE 'min/max must be numeric' TO WS-ISS-DETAIL
034200           PERFORM 8010-WRITE-ERROR-I THRU 8010-WRITE-ERROR-F
034300        ELSE
034400           SET WS-RULE-MAX-PRESENT(WS-SUBI) TO TRUE
034500        END-IF
034600     END-IF.
034700     IF WS-RULE-MIN-PRESENT(WS-SUBI)
034800        AND WS-RULE-MAX-PRESENT(WS-SUBI)
034900        IF WS-RULE-MIN(WS-SUBI) > WS-RULE-MAX(WS-SUBI)
035000           MOVE 'min must not be greater than max'
035100                                           TO WS-ISS-DETAIL
035200           PERFORM 8010-WRITE-ERROR-I THRU 8010-WRITE-ERROR-F
035300        END-IF
035400     END-IF.
035500 3200-CHK-RANGE-F.
035600     EXIT.
035700
035800*-----------------------------------------------------------------
035900*  3300-CHK-ENUM - REQUIRES COLUMN AND A NON-EMPTY ALLOWED LIST.
036000*-----------------------------------------------------------------
036100 3300-CHK-ENUM-I.
036200     IF WS-RULE-COLUMNS(WS-SUBI) = SPACES
036300        MOVE 'column' TO WS-KEY-NAME
036400        PERFORM 7100-MISSING-KEY-I THRU 7100-MISSING-KEY-F
036500     END-IF.
036600     MOVE WS-RULE-ALLOWED(WS-SUBI) TO WS-PARSE-SRC.
036700     PERFORM 7000-PARSE-LIST-I THRU 7000-PARSE-LIST-F.
036800     IF WS-TOKEN-CT = ZERO OR WS-BLANK-TOKEN-SW = 'Y'
036900        MOVE 'Provide a non-empty list of allowed values'
037000                                           TO WS-ISS-DETAIL
037100        PERFORM 8010-WRITE-ERROR-I THRU 8010-WRITE-ERROR-F
037200     END-IF.
037300 3300-CHK-ENUM-F.
037400     EXIT.
037500
037600*-----------------------------------------------------------------
037700*  3400-CHK-LENGTH - REQUIRES COLUMN.  MIN DEFAULTS TO ZERO, MAX
037800*  DEFAULTS TO 1000000.  MUST SATISFY 0 <= MIN <= MAX.
037900*-----------------------------------------------------------------
038000 3400-CHK-LENGTH-I.
038100     IF WS-RULE-COLUMNS(WS-SUBI) = SPACES
038200        MOVE 'column' TO WS-KEY-NAME
038300        PERFORM 7100-MISSING-KEY-I THRU 7100-MISSING-KEY-F
038400     END-IF.
038500     IF WS-RULE-MIN-X(WS-SUBI) = SPACES
038600        MOVE ZERO TO WS-RULE-MIN(WS-SUBI)
038700        SET WS-RULE-MIN-PRESENT(WS-SUBI) TO TRUE
038800     ELSE
038900        IF WS-RULE-MIN-X(WS-SUBI) NOT NUMERIC
039000           MOVE 'min/max must be numeric' TO WS-ISS-DETAIL
039100           PERFORM 8010-WRITE-ERROR-I THRU 8010-WRITE-ERROR-F
039200        ELSE
039300           SET WS-RULE-MIN-PRESENT(WS-SUBI) TO TRUE
039400        END-IF
039500     END-IF.
039600     IF WS-RULE-MAX-X(WS-SUBI) = SPACES
039700        MOVE 1000000 TO WS-RULE-MAX(WS-SUBI)
039800        SET WS-RULE-MAX-PRESENT(WS-SUBI) TO TRUE
039900     ELSE
040000        IF WS-RULE-MAX-X(WS-SUBI) NOT NUMERIC
040100           MOVE 'min/max must be numeric' TO WS-ISS-DETAIL
040200           PERFORM 8010-WRITE-ERROR-I THRU 8010-WRITE-ERROR-F
040300        ELSE
040400           SET WS-RULE-MAX-PRESENT(WS-SUBI) TO TRUE
040500        END-IF
040600     END-IF.
040700     IF WS-RULE-MIN-PRESENT(WS-SUBI)
040800        AND WS-RULE-MAX-PRESENT(WS-SUBI)
040900        IF WS-RULE-MIN(WS-SUBI) < ZERO
041000           OR WS-RULE-MIN(WS-SUBI) > WS-RULE-MAX(WS-SUBI)
041100           MOVE '0 <= min <= max is required' TO WS-ISS-DETAIL
041200           PERFORM 8010-WRITE-ERROR-I THRU 8010-WRITE-ERROR-F
041300        END-IF
041400     END-IF.
041500 3400-CHK-LENGTH-F.
041600     EXIT.
041700
041800*-----------------------------------------------------------------
041900*  3500-CHK-REGEX - 860722 RGD (RQ-1163).  REQUIRES COLUMN AND
042000*  PATTERN.  THE SHOP CONTRACT IS AN ANCHORED LITERAL-ALTERNATION
042100*  LIST, SO A WELL-FORMED PATTERN STARTS WITH '^' AND ENDS '$'.
042200*-----------------------------------------------------------------
042300 3500-CHK-REGEX-I.
042400     IF WS-RULE-COLUMNS(WS-SUBI) = SPACES
042500        MOVE 'column' TO WS-KEY-NAME
042600        PERFORM 7100-MISSING-KEY-I THRU 7100-MISSING-KEY-F
042700     END-IF.
042800     IF WS-RULE-PATTERN(WS-SUBI) = SPACES
042900        MOVE 'pattern' TO WS-KEY-NAME
043000        PERFORM 7100-MISSING-KEY-I THRU 7100-MISSING-KEY-F
043100     ELSE
043200        MOVE WS-RULE-PATTERN(WS-SUBI) TO WS-PARSE-SRC
043300        PERFORM 7200-CALC-LEN-I THRU 7200-CALC-LEN-F
043400        IF WS-PARSE-SRC(1:1) NOT = '^'
043500           OR WS-PARSE-SRC(WS-TEXT-LEN:1) NOT = '$'
043600           MOVE 'Pattern must be an anchored literal list'
043700                                           TO WS-ISS-DETAIL
043800           PERFORM 8010-WRITE-ERROR-I THRU 8010-WRITE-ERROR-F
043900        END-IF
044000     END-IF.
044100 3500-CHK-REGEX-F.
044200     EXIT.
044300
044400*-----------------------------------------------------------------
044500*  3600-CHK-DECIMAL - 881114 KLM (RQ-1188).  REQUIRES COLUMN.
044600*  PRECISION DEFAULTS TO 18 (WHEN ZERO OR BLANK), SCALE DEFAULTS
044700*  TO 2 (WHEN BLANK), EXACT DEFAULTS TO 'N'.  MUST SATISFY
044800*  PRECISION > 0 AND SCALE NOT GREATER THAN PRECISION.
044900*-----------------------------------------------------------------
045000 3600-CHK-DECIMAL-I.
045100     IF WS-RULE-COLUMNS(WS-SUBI) = SPACES
045200        MOVE 'column' TO WS-KEY-NAME
045300        PERFORM 7100-MISSING-KEY-I THRU 7100-MISSING-KEY-F
045400     END-IF.
045500     IF WS-RULE-PRECISION-X(WS-SUBI) = SPACES
045600        MOVE 18 TO WS-RULE-PRECISION(WS-SUBI)
045700     ELSE
045800        IF WS-RULE-PRECISION(WS-SUBI) = ZERO
045900           MOVE 18 TO WS-RULE-PRECISION(WS-SUBI)
046000        END-IF
046100     END-IF.
046200     IF WS-RULE-SCALE-X(WS-SUBI) = SPACES
046300        MOVE 2 TO WS-RULE-SCALE(WS-SUBI)
046400     END-IF.
046500     IF WS-RULE-EXACT(WS-SUBI) NOT = 'Y'
046600        MOVE 'N' TO WS-RULE-EXACT(WS-SUBI)
046700     END-IF.
046800     IF WS-RULE-PRECISION(WS-SUBI) = ZERO
046900        OR WS-RULE-SCALE(WS-SUBI) > WS-RULE-PRECISION(WS-SUBI)
047000        MOVE 'precision/scale are out of range' TO WS-ISS-DETAIL
047100        PERFORM 8010-WRITE-ERROR-I THRU 8010-WRITE-ERROR-F
047200     END-IF.
047300     IF WS-RULE-MIN-X(WS-SUBI) NOT = SPACES
047400        IF WS-RULE-MIN-X(WS-SUBI) NOT NUMERIC
047500           MOVE 'min/max must be numeric' TO WS-ISS-DETAIL
047600           PERFORM 8010-WRITE-ERROR-I THRU 8010-WRITE-ERROR-F
047700        ELSE
047800           SET WS-RULE-MIN-PRESENT(WS-SUBI) TO TRUE
047900        END-IF
048000     END-IF.
048100     IF WS-RULE-MAX-X(WS-SUBI) NOT = SPACES
048200        IF WS-RULE-MAX-X(WS-SUBI) NOT NUMERIC
048300           MOVE 'min/max must be numeric' TO WS-ISS-DETAIL
048400           PERFORM 8010-WRITE-ERROR-I THRU 8010-WRITE-ERROR-F
048500        ELSE
048600           SET WS-RULE-MAX-PRESENT(WS-SUBI) TO TRUE
048700        END-IF
048800     END-IF.
048900 3600-CHK-DECIMAL-F.
049000     EXIT.
049100
049200*-----------------------------------------------------------------
049300*  3700-CHK-HINT - 020617 PJT (CR-2617).  WHEN THE DRIVER SUPPLIED
049400*  A DATASET-COLUMN HINT, EVERY COLUMN A RULE NAMES THAT IS NOT ON
049500*  THE HINT LIST GETS A WARN - USUALLY A TYPO IN THE RULE CARD.
049600*-----------------------------------------------------------------
049700 3700-CHK-HINT-I.
049800     MOVE WS-RULE-COLUMNS(WS-SUBI) TO WS-PARSE-SRC.
049900     PERFORM 7000-PARSE-LIST-I THRU 7000-PARSE-LIST-F.
050000     PERFORM 3710-CHK-ONE-HINT-I THRU 3710-CHK-ONE-HINT-F
050100        VARYING WS-SUBK FROM 1 BY 1 UNTIL WS-SUBK > WS-TOKEN-CT.
050200 3700-CHK-HINT-F.
050300     EXIT.
050400
050500 3710-CHK-ONE-HINT-I.
050600     IF WS-TOKEN(WS-SUBK) NOT = SPACES
050700        MOVE 'N' TO WS-REFERRED-SW
050800        PERFORM 3720-SCAN-HINT-I THRU 3720-SCAN-HINT-F
050900           VARYING WS-SUBJ FROM 1 BY 1
051000           UNTIL WS-SUBJ > LK-HINT-COUNT OR WS-COLUMN-REFERRED
051100        IF NOT WS-COLUMN-REFERRED
051200           STRING "Column '" DELIMITED BY SIZE
051300                  WS-TOKEN(WS-SUBK) DELIMITED BY SPACE
051400                  "' not in dataset hint" DELIMITED BY SIZE
051500               INTO WS-ISS-DETAIL
051600           PERFORM 8020-WRITE-WARN-I THRU 8020-WRITE-WARN-F
051700        END-IF
051800     END-IF.
051900 3710-CHK-ONE-HINT-F.
052000     EXIT.
052100
052200 3720-SCAN-HINT-I.
052300     IF LK-HINT-COLUMN(WS-SUBJ) = WS-TOKEN(WS-SUBK)
052400        SET WS-COLUMN-REFERRED TO TRUE
052500     END-IF.
052600 3720-SCAN-HINT-F.
052700     EXIT.
052800
052900*-----------------------------------------------------------------
053000*  7000-PARSE-LIST - SPLITS WS-PARSE-SRC ON COMMAS INTO
053100*  WS-TOKEN-TABLE, SETS WS-TOKEN-CT AND FLAGS A BLANK ENTRY.
053200*-----------------------------------------------------------------
053300 7000-PARSE-LIST-I.
053400     MOVE SPACES TO WS-TOKEN-TABLE.
053500     MOVE ZERO TO WS-TOKEN-CT.
053600     MOVE 'N' TO WS-BLANK-TOKEN-SW.
053700     IF WS-PARSE-SRC NOT = SPACES
053800        UNSTRING WS-PARSE-SRC DELIMITED BY ','
053900            INTO WS-TOKEN(1) WS-TOKEN(2) WS-TOKEN(3) WS-TOKEN(4)
054000                 WS-TOKEN(5) WS-TOKEN(6) WS-TOKEN(7) WS-TOKEN(8)
054100                 WS-TOKEN(9) WS-TOKEN(10)
054200            TALLYING IN WS-TOKEN-CT
054300        END-UNSTRING
054400        PERFORM 7010-CHECK-TOKEN-I THRU 7010-CHECK-TOKEN-F
054500           VARYING WS-SUBK FROM 1 BY 1 UNTIL WS-SUBK > WS-TOKEN-CT
054600     END-IF.
054700 7000-PARSE-LIST-F.
054800     EXIT.
054900
055000 7010-CHECK-TOKEN-I.
055100     IF WS-TOKEN(WS-SUBK) = SPACES
055200        MOVE 'Y' TO WS-BLANK-TOKEN-SW
055300     END-IF.
055400 7010-CHECK-TOKEN-F.
055500     EXIT.
055600
055700*-----------------------------------------------------------------
055800*  7100-MISSING-KEY - BUILDS THE "MISSING REQUIRED KEY" DETAIL
055900*  TEXT FROM WS-KEY-NAME AND WRITES AN ERROR ISSUE.
056000*-----------------------------------------------------------------
056100 7100-MISSING-KEY-I.
056200     STRING 'Missing required key: ' DELIMITED BY SIZE
056300            WS-KEY-NAME DELIMITED BY SPACE
056400         INTO WS-ISS-DETAIL.
056500     PERFORM 8010-WRITE-ERROR-I THRU 8010-WRITE-ERROR-F.
056600 7100-MISSING-KEY-F.
056700     EXIT.
056800
056900*-----------------------------------------------------------------
057000*  7200-CALC-LEN - FINDS THE POSITION OF THE LAST NON-BLANK
057100*  CHARACTER IN WS-PARSE-SRC (80 BYTES).  ZERO WHEN ALL SPACES.
057200*-----------------------------------------------------------------
057300 7200-CALC-LEN-I.
057400     MOVE ZERO TO WS-TEXT-LEN.
057500     PERFORM 7210-SCAN-BACK-I THRU 7210-SCAN-BACK-F
057600        VARYING WS-SCAN-POS FROM 80 BY -1
057700        UNTIL WS-SCAN-POS < 1 OR WS-TEXT-LEN NOT = ZERO.
057800 7200-CALC-LEN-F.
057900     EXIT.
058000
058100 7210-SCAN-BACK-I.
058200     IF WS-PARSE-SRC(WS-SCAN-POS:1) NOT = SPACE
058300        MOVE WS-SCAN-POS TO WS-TEXT-LEN
058400     END-IF.
058500 7210-SCAN-BACK-F.
058600     EXIT.
058700
058800*-----------------------------------------------------------------
058900*  8010/8020 - WRITE ONE ISSUE-RECORD AT ERROR OR WARN LEVEL.
059000*  980512 DWS - AN ERROR-LEVEL ISSUE STOPS THE PASS WHEN THE
059100*  CALLER ASKED FOR FAIL-FAST (RQ-2205).
059200*-----------------------------------------------------------------
059300 8010-WRITE-ERROR-I.
059400     MOVE 'ERROR' TO WS-ISS-LEVEL.
059500     PERFORM 8000-WRITE-ISSUE-I THRU 8000-WRITE-ISSUE-F.
059600     ADD 1 TO WS-ERROR-CT.
059700     MOVE WS-ERROR-CT TO LK-ERROR-COUNT.
059800     MOVE 'N' TO LK-VALID-SW.
059900     IF LK-FIRST-ERR-MSG = SPACES
060000        MOVE WS-ISS-DETAIL TO LK-FIRST-ERR-MSG
060100     END-IF.
060200     IF LK-FAILFAST
060300        MOVE 'Y' TO WS-STOP-SW
060400     END-IF.
060500 8010-WRITE-ERROR-F.
060600     EXIT.
060700
060800 8020-WRITE-WARN-I.
060900     MOVE 'WARN' TO WS-ISS-LEVEL.
061000     PERFORM 8000-WRITE-ISSUE-I THRU 8000-WRITE-ISSUE-F.
061100     ADD 1 TO WS-WARN-CT.
061200     MOVE WS-WARN-CT TO LK-WARN-COUNT.
061300 8020-WRITE-WARN-F.
061400     EXIT.
061500
061600*    020617 PJT - GLOBAL ADVISORY, NOT TIED TO ONE RULE-TABLE
061700*    ENTRY, SO ISS-RULE/ISS-TYPE/ISS-PATH ARE LEFT BLANK
061800*    RATHER THAN INDEXED BY WS-SUBI (CR-2617)
061900 8030-WRITE-GLOBAL-WARN-I.
062000     MOVE SPACES TO ISSUE-RECORD.
062100     MOVE 'WARN' TO ISS-LEVEL.
062200     MOVE WS-ISS-DETAIL TO ISS-MESSAGE.
062300     WRITE ISSUE-FILE-REC FROM ISSUE-RECORD.
062400     ADD 1 TO WS-WARN-CT.
062500     MOVE WS-WARN-CT TO LK-WARN-COUNT.
062600 8030-WRITE-GLOBAL-WARN-F.
062700     EXIT.
062800
062850*    100616 PJT - ISS-PATH IS THE RULE'S ZERO-BASED TABLE
062860*    POSITION, NOT WS-SUBI ITSELF (CR-3160)
062900 8000-WRITE-ISSUE-I.
063000     MOVE WS-RULE-NAME(WS-SUBI) TO ISS-RULE.
063100     MOVE WS-RULE-TYPE(WS-SUBI) TO ISS-TYPE.
063150     COMPUTE WS-ISS-PATH-NUM = WS-SUBI - 1.
063300     MOVE WS-ISS-PATH TO ISS-PATH.
063400     MOVE WS-ISS-LEVEL TO ISS-LEVEL.
063500     MOVE WS-ISS-DETAIL TO ISS-MESSAGE.
063600     WRITE ISSUE-FILE-REC FROM ISSUE-RECORD.
063700 8000-WRITE-ISSUE-F.
063800     EXIT.
063900
064000*-----------------------------------------------------------------
064100*  9999-FINAL - CLOSE THE ISSUE FILE AND RETURN TO PGMBDRV.
064200*-----------------------------------------------------------------
064300 9999-FINAL-I.
064400     IF FS-ISSUE = '00'
064500        CLOSE RULE-ISSUE-FILE
064600     END-IF.
064700 9999-FINAL-F.
064800     EXIT.
064900
065000 END PROGRAM PGMRSVAL.
