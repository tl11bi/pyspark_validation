000100*****************************************************************
000200*  CPPOSDEF                                                     *
000300*  MARKET-RISK DATA RECORD LAYOUTS AND GENERIC COLUMN WORK AREA *
000400*  POS-RECORD (POSITION-FILE)   LENGTH = 90 BYTES               *
000500*  DPOS-RECORD (DEALPOS-FILE)   LENGTH = 60 BYTES               *
000600*****************************************************************
000700*-----------------------------------------------------------------
000800*  MAINTENANCE HISTORY
000900*  850402  RGD  INITIAL POSITION RECORD LAYOUT (RQ-1141)          RQ-1141 
001000*  890529  KLM  DEAL-POSITION RECORD ADDED FOR THE FLATTENED      RQ-1196 
001100*                DEAL/FACILITY FEED (RQ-1196)                     RQ-1196 
001200*  990118  DWS  Y2K REVIEW - NO DATE FIELDS IN EITHER RECORD,     Y2K-REV 
001300*                NO CHANGE REQUIRED                               Y2K-REV 
001400*  031017  PJT  WS-COLVAL GENERIC WORK AREA ADDED SO ONE RULE     CR-2703 
001500*                ENGINE CAN EVALUATE EITHER RECORD LAYOUT BY      CR-2703 
001600*                COLUMN NAME (CR-2703)                            CR-2703 
001700*-----------------------------------------------------------------
001800 01  POS-RECORD.
001900*        RELATIVE POSITION (01:20) PORTFOLIO - ID KEY PART 1
002000     03  POS-PORTFOLIO          PIC X(20).
002100*        RELATIVE POSITION (21:50) INVENTORY/BOOK - ID KEY PART 2
002200     03  POS-INVENTORY          PIC X(30).
002300*        RELATIVE POSITION (51:60) RISK METRIC CODE, E.G.
002400*        IR_DELTA, IR_VEGA, CR01
002500     03  POS-RISK-METRIC        PIC X(10).
002600*        RELATIVE POSITION (61:78) METRIC VALUE, 6 DECIMALS
002700     03  POS-RISK-VALUE         PIC S9(12)V9(6).
002800*        RELATIVE POSITION (79:81) ISO CURRENCY CODE
002900     03  POS-CURRENCY           PIC X(03).
003000*        RELATIVE POSITION (82:86) TENOR BUCKET, E.G. 1M/3M/10Y
003100     03  POS-TENOR              PIC X(05).
003200*        RELATIVE POSITION (87:90) RESERVED FOR FUTURE USE
003300     03  FILLER                 PIC X(04).
003400
003500*-----------------------------------------------------------------
003600 01  DPOS-RECORD.
003700*        RELATIVE POSITION (01:12) DEAL IDENTIFIER - ID KEY 1
003800     03  DPOS-DEAL-RID          PIC X(12).
003900*        RELATIVE POSITION (13:24) FACILITY IDENTIFIER - ID KEY 2
004000     03  DPOS-FACILITY-RID      PIC X(12).
004100*        RELATIVE POSITION (25:34) POSITION INSTRUMENT SYMBOL
004200     03  DPOS-POS-SYMBOL        PIC X(10).
004300*        RELATIVE POSITION (35:45) POSITION QUANTITY
004400     03  DPOS-POS-QTY           PIC S9(09)V9(02).
004500*        RELATIVE POSITION (46:58) AVERAGE PRICE
004600     03  DPOS-POS-AVGPRICE      PIC S9(09)V9(04).
004700*        RELATIVE POSITION (59:60) RESERVED FOR FUTURE USE
004800     03  FILLER                 PIC X(02).
004900
005000*-----------------------------------------------------------------
005100*  GENERIC RESOLVED-COLUMN WORK AREA.  PGMDVAL'S COLUMN RESOLVER
005200*  (PARA 3100-RESOLVE-COLUMN) MOVES WHICHEVER FIELD A RULE NAMES
005300*  INTO WS-COLVAL-TEXT; THE NUMERIC REDEFINE IS ONLY TRUSTED WHEN
005400*  WS-COLVAL-NUMERIC-SW IS 'Y'.  FILLER PADS THE REDEFINE TO THE
005500*  SAME LENGTH AS THE TEXT VIEW, SHOP HABIT PER CPRULEDF.
005600*-----------------------------------------------------------------
005700 01  WS-COLVAL-AREA.
005800     05  WS-COLVAL-TEXT         PIC X(40).
005900 01  WS-COLVAL-NUM REDEFINES WS-COLVAL-AREA.
006000     05  WS-COLVAL-NUM-VALUE    PIC S9(12)V9(6).
006100     05  FILLER                 PIC X(22).
006200
006300 01  WS-COLVAL-STATUS.
006400     05  WS-COLVAL-LEN          PIC S9(04) COMP VALUE ZERO.
006500     05  WS-COLVAL-BLANK-SW     PIC X(01)  VALUE 'Y'.
006600         88  WS-COLVAL-IS-BLANK           VALUE 'Y'.
006700     05  WS-COLVAL-NUMERIC-SW   PIC X(01)  VALUE 'N'.
006800         88  WS-COLVAL-IS-NUMERIC         VALUE 'Y'.
006900     05  WS-COLVAL-KNOWN-SW     PIC X(01)  VALUE 'Y'.
007000         88  WS-COLVAL-COLUMN-KNOWN       VALUE 'Y'.
